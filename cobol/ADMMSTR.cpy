000100******************************************************************
000200*  ADMMSTR  --  ADMIN MASTER RECORD LAYOUT
000300*  ONE ENTRY PER REGISTERED ADMINISTRATOR.  RECORD IS HELD ON THE
000400*  ADMIN-FILE (ORGANIZATION IS RELATIVE) -- THE GENERATED 3-DIGIT
000500*  SEQUENCE EMBEDDED IN ADM-ID (ADMnnn) IS THE RELATIVE RECORD
000600*  NUMBER.
000700******************************************************************
000800*   MAINT LOG
000900*   03/11/97 JS   ORIGINAL LAYOUT FOR ADMIN MASTER CONVERSION
001000******************************************************************
001100 01  ADM-MASTER-REC.
001200     05  ADM-ID                       PIC X(06).
001300     05  ADM-USERNAME                 PIC X(20).
001400     05  ADM-PASSWORD                 PIC X(20).
001500     05  ADM-FULL-NAME                PIC X(50).
001600     05  ADM-EMAIL                    PIC X(50).
001700     05  ADM-CONTACT-NUMBER           PIC X(15).
001800     05  ADM-ADDRESS                  PIC X(100).
001900     05  ADM-ACTIVE-FLAG              PIC X(01).
002000         88  ADM-IS-ACTIVE            VALUE "Y".
002100         88  ADM-IS-INACTIVE          VALUE "N".
002200     05  FILLER                       PIC X(08).
