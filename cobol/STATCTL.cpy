000100******************************************************************
000200*  STATCTL  --  REPORT-SERVICE CONTROL CARD
000300*  ONE PIPE-DELIMITED CARD PER RUN SELECTS WHICH OF THE FOUR
000400*  MANAGEMENT REPORTS STATRPT PRODUCES THIS TIME.  NOT EVERY
000500*  FIELD APPLIES TO EVERY REPORT TYPE -- SEE STATRPT PARAGRAPHS
000600*  100/200/300/400.
000700******************************************************************
000800*   MAINT LOG
000900*   01/23/99 JS   ORIGINAL LAYOUT
001000******************************************************************
001100 01  STAT-CONTROL-REC.
001200     05  STAT-REPORT-TYPE             PIC X(10).
001300         88  STAT-RPT-SYSTEM          VALUE "SYSTEM".
001400         88  STAT-RPT-APTRANGE        VALUE "APTRANGE".
001500         88  STAT-RPT-DOCPERF         VALUE "DOCPERF".
001600         88  STAT-RPT-PATHIST         VALUE "PATHIST".
001700     05  STAT-START-DATE              PIC X(10).
001800     05  STAT-END-DATE                PIC X(10).
001900     05  STAT-DOC-ID                  PIC X(06).
002000     05  STAT-PAT-ID                  PIC X(06).
002100
002200******************************************************************
002300*  TOKEN TABLE -- HOLDS THE RAW UNSTRING RESULT BEFORE IT IS
002400*  REDISTRIBUTED TO THE NAMED FIELDS ABOVE.
002500******************************************************************
002600 01  STAT-TOKEN-TABLE.
002700     05  STAT-TOKEN OCCURS 5 TIMES
002800                    INDEXED BY STAT-TOKEN-IDX
002900                               PIC X(20).
