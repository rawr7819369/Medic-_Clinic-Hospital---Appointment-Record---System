000100******************************************************************
000200*  MEDMSTR  --  MEDICAL RECORD MASTER LAYOUT
000300*  ONE ENTRY PER PATIENT VISIT DIAGNOSIS/TREATMENT WRITE-UP.
000400*  RECORD IS HELD ON THE MEDICAL-RECORD-FILE (ORGANIZATION IS
000500*  RELATIVE) -- THE GENERATED 3-DIGIT SEQUENCE EMBEDDED IN REC-ID
000600*  (REC nnn) IS THE RELATIVE RECORD NUMBER.
000700******************************************************************
000800*   MAINT LOG
000900*   04/02/97 JS   ORIGINAL LAYOUT FOR MEDICAL RECORD MASTER
001000*   06/30/99 JS   Y2K -- REC-DATE/REC-FOLLOW-UP-DATE EXPANDED CCYYMMDD
001100******************************************************************
001200 01  MED-MASTER-REC.
001300     05  REC-ID                       PIC X(06).
001400     05  REC-PATIENT-ID               PIC X(06).
001500     05  REC-DOCTOR-ID                PIC X(06).
001600     05  REC-DIAGNOSIS                PIC X(1000).
001700     05  REC-PRESCRIPTION             PIC X(500).
001800     05  REC-TREATMENT                PIC X(500).
001900     05  REC-NOTES                    PIC X(500).
002000     05  REC-DATE.
002100         10  REC-DATE-CCYY            PIC 9(04).
002200         10  REC-DATE-MM              PIC 9(02).
002300         10  REC-DATE-DD              PIC 9(02).
002400     05  REC-STATUS                   PIC X(08).
002500         88  REC-IS-ACTIVE            VALUE "ACTIVE".
002600         88  REC-IS-ARCHIVED          VALUE "ARCHIVED".
002700     05  REC-FOLLOW-UP-REQUIRED       PIC X(03).
002800         88  REC-FOLLOW-UP-YES        VALUE "YES".
002900         88  REC-FOLLOW-UP-NO         VALUE "NO".
003000     05  REC-FOLLOW-UP-DATE.
003100         10  REC-FUP-CCYY             PIC 9(04).
003200         10  REC-FUP-MM               PIC 9(02).
003300         10  REC-FUP-DD               PIC 9(02).
003400     05  FILLER                       PIC X(05).
