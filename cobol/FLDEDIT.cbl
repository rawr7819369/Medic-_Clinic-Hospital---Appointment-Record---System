000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FLDEDIT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/97.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS THE ONE PLACE IN THE CLINIC SYSTEM
001300*          WHERE A FIELD'S FORMAT/RANGE/LENGTH RULE IS CODED.
001400*          REGUPDT, APTUPDT AND PRSUPDT ALL CALL IT ONE FIELD AT
001500*          A TIME RATHER THAN CARRYING THEIR OWN COPIES OF THESE
001600*          EDITS -- WHEN PATIENT REGISTRATION GREW THE EMERGENCY
001700*          CONTACT FIELD IN '98 WE ONLY HAD TO TOUCH IT HERE.
001800*
001900*          CALLING PROGRAM SETS FE-FIELD-TYPE AND THE APPROPRIATE
002000*          INPUT FIELD(S), THEN TESTS FE-FIELD-VALID/FE-FIELD-
002100*          INVALID ON RETURN.
002200*
002300******************************************************************
002400*   MAINT LOG
002500*   04/02/97 JS   ORIGINAL LAYOUT -- USERNAME/PASSWORD/FULLNAME/
002600*                 EMAIL/PHONE/AGE EDITS ONLY
002700*   09/14/98 RFM  ADDED GENDER, BLOOD TYPE, DATE, TIME SLOT AND
002800*                 FREE-TEXT-LENGTH EDITS FOR APPOINTMENT BOOKING
002900*   11/02/98 RFM  ADDED FUTURE-DATE EDIT FOR RESCHEDULE ACTION
003000*   06/30/99 JS   Y2K -- DATE EDIT NOW WORKS ON 4-DIGIT CCYY,
003100*                 LEAP-YEAR TEST REWRITTEN FOR THE CENTURY RULE
003150*   09/06/00 TLW  CR-6102 -- RECOMPILED UNDER THE NEW LOADLIB
003160*                 NAMING STANDARD, NO LOGIC CHANGE.  REVIEWED THE
003170*                 CENTURY-RULE LEAP-YEAR TEST IN 180-EDIT-DATE,
003180*                 STILL GOOD
003190*   02/14/01 RFM  PULLED THE UPSI-0 SWITCH -- NEVER USED SHOP-WIDE.
003195*                 MOVED WS-WORK-IDX AND WS-WORK-LTH OUT TO
003196*                 77-LEVELS, OUR OLD EQUIPMENT-SYSTEM HABIT
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 INPUT-OUTPUT SECTION.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004210     77  WS-WORK-IDX                  PIC S9(04) COMP.
004220     77  WS-WORK-LTH                  PIC S9(04) COMP.
004300
004400******************************************************************
004500*  DAYS-IN-MONTH TABLE, LOADED FROM A LITERAL SO THE OCCURS
004600*  ENTRIES CARRY INITIAL VALUES -- JAN THRU DEC, NON-LEAP YEAR.
004700******************************************************************
004800 01  WS-DAYS-IN-MONTH-LIT         PIC X(24)
004900                       VALUE "312831303130313130313031".
005000 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-LIT.
005100     05  WS-DAYS-IN-MONTH         PIC 9(02) OCCURS 12 TIMES.
005200
005300******************************************************************
005400*  CCYY-MM-DD PARSE AREA, USED BY 180-EDIT-DATE AND
005500*  190-EDIT-FUTURE-DATE.
005600******************************************************************
005700 01  WS-DATE-PARSE-AREA.
005800     05  WS-DATE-PARSE-TEXT       PIC X(10).
005900 01  WS-DATE-PARSE-FIELDS REDEFINES WS-DATE-PARSE-AREA.
006000     05  WS-DATE-CCYY-X           PIC X(04).
006100     05  WS-DATE-DASH1            PIC X(01).
006200     05  WS-DATE-MM-X             PIC X(02).
006300     05  WS-DATE-DASH2            PIC X(01).
006400     05  WS-DATE-DD-X             PIC X(02).
006500
006600******************************************************************
006700*  HH:MM-HH:MM PARSE AREA, USED BY 200-EDIT-TIMESLOT.
006800******************************************************************
006900 01  WS-SLOT-PARSE-AREA.
007000     05  WS-SLOT-PARSE-TEXT       PIC X(11).
007100 01  WS-SLOT-PARSE-FIELDS REDEFINES WS-SLOT-PARSE-AREA.
007200     05  WS-SLOT-START-HH         PIC X(02).
007300     05  WS-SLOT-COLON1           PIC X(01).
007400     05  WS-SLOT-START-MM         PIC X(02).
007500     05  WS-SLOT-DASH             PIC X(01).
007600     05  WS-SLOT-END-HH           PIC X(02).
007700     05  WS-SLOT-COLON2           PIC X(01).
007800     05  WS-SLOT-END-MM           PIC X(02).
007900
008000 01  WS-MISC-FIELDS.
008300     05  WS-OUT-PTR               PIC S9(04) COMP.
008400     05  WS-AT-COUNT              PIC S9(04) COMP.
008500     05  WS-DOT-COUNT             PIC S9(04) COMP.
008600     05  WS-DOT-POS               PIC S9(04) COMP.
008700     05  WS-DIGIT-COUNT           PIC S9(04) COMP.
008800     05  WS-PHONE-START-IDX       PIC S9(04) COMP.
008900     05  WS-YEAR-VAL              PIC S9(04) COMP.
009000     05  WS-MONTH-VAL             PIC S9(04) COMP.
009100     05  WS-DAY-VAL               PIC S9(04) COMP.
009200     05  WS-MAX-DAY-VAL           PIC S9(04) COMP.
009300     05  WS-LEAP-QUOT             PIC S9(04) COMP.
009400     05  WS-LEAP-REMAINDER        PIC S9(04) COMP.
009500     05  WS-TODAY-YEAR            PIC S9(04) COMP.
009600     05  WS-TODAY-MONTH           PIC S9(04) COMP.
009700     05  WS-TODAY-DAY             PIC S9(04) COMP.
009750     05  WS-INPUT-CCYYMMDD        PIC 9(08).
009800     05  WS-HOUR-VAL              PIC S9(04) COMP.
009900     05  WS-MINUTE-VAL            PIC S9(04) COMP.
010000     05  WS-WORK-TEXT             PIC X(500).
010100     05  WS-LOCAL-PART            PIC X(500).
010200     05  WS-DOMAIN-PART           PIC X(500).
010300
010400 01  FLAGS-AND-SWITCHES.
010500     05  WS-HAS-LOWER-SW          PIC X(01) VALUE "N".
010600         88  WS-HAS-LOWER             VALUE "Y".
010700     05  WS-HAS-UPPER-SW          PIC X(01) VALUE "N".
010800         88  WS-HAS-UPPER             VALUE "Y".
010900     05  WS-HAS-DIGIT-SW          PIC X(01) VALUE "N".
011000         88  WS-HAS-DIGIT             VALUE "Y".
011100     05  WS-CHAR-OK-SW            PIC X(01) VALUE "Y".
011200         88  WS-CHAR-OK               VALUE "Y".
011300
011400 LINKAGE SECTION.
011500 01  FE-EDIT-CONTROL.
011600     05  FE-FIELD-TYPE            PIC X(12).
011700         88  FE-TYPE-USERNAME         VALUE "USERNAME".
011800         88  FE-TYPE-PASSWORD         VALUE "PASSWORD".
011900         88  FE-TYPE-FULLNAME         VALUE "FULLNAME".
012000         88  FE-TYPE-EMAIL            VALUE "EMAIL".
012100         88  FE-TYPE-PHONE            VALUE "PHONE".
012200         88  FE-TYPE-AGE              VALUE "AGE".
012300         88  FE-TYPE-GENDER           VALUE "GENDER".
012400         88  FE-TYPE-BLOODTYPE        VALUE "BLOODTYPE".
012500         88  FE-TYPE-DATE             VALUE "DATE".
012600         88  FE-TYPE-FUTUREDATE       VALUE "FUTUREDATE".
012700         88  FE-TYPE-TIMESLOT         VALUE "TIMESLOT".
012800         88  FE-TYPE-TEXTLEN          VALUE "TEXTLEN".
012900         88  FE-TYPE-EXPERIENCE       VALUE "EXPERIENCE".
013000     05  FE-TEXT-VALUE            PIC X(500).
013100     05  FE-NUMERIC-VALUE         PIC S9(07) COMP.
013200     05  FE-MIN-LENGTH            PIC S9(04) COMP.
013300     05  FE-MAX-LENGTH            PIC S9(04) COMP.
013400     05  FE-TODAY-CCYYMMDD        PIC 9(08).
013500     05  FE-RETURN-CODE           PIC X(01).
013600         88  FE-FIELD-VALID           VALUE "Y".
013700         88  FE-FIELD-INVALID         VALUE "N".
013800
013900 PROCEDURE DIVISION USING FE-EDIT-CONTROL.
014000
014100 000-MAINLINE.
014200     IF FE-TYPE-USERNAME
014300         PERFORM 100-EDIT-USERNAME THRU 100-EXIT
014400     ELSE IF FE-TYPE-PASSWORD
014500         PERFORM 110-EDIT-PASSWORD THRU 110-EXIT
014600     ELSE IF FE-TYPE-FULLNAME
014700         PERFORM 120-EDIT-FULLNAME THRU 120-EXIT
014800     ELSE IF FE-TYPE-EMAIL
014900         PERFORM 130-EDIT-EMAIL THRU 130-EXIT
015000     ELSE IF FE-TYPE-PHONE
015100         PERFORM 140-EDIT-PHONE THRU 140-EXIT
015200     ELSE IF FE-TYPE-AGE
015300         PERFORM 150-EDIT-AGE THRU 150-EXIT
015400     ELSE IF FE-TYPE-GENDER
015500         PERFORM 160-EDIT-GENDER THRU 160-EXIT
015600     ELSE IF FE-TYPE-BLOODTYPE
015700         PERFORM 170-EDIT-BLOODTYPE THRU 170-EXIT
015800     ELSE IF FE-TYPE-DATE
015900         PERFORM 180-EDIT-DATE THRU 180-EXIT
016000     ELSE IF FE-TYPE-FUTUREDATE
016100         PERFORM 190-EDIT-FUTURE-DATE THRU 190-EXIT
016200     ELSE IF FE-TYPE-TIMESLOT
016300         PERFORM 200-EDIT-TIMESLOT THRU 200-EXIT
016400     ELSE IF FE-TYPE-TEXTLEN
016500         PERFORM 210-EDIT-TEXT-LENGTH THRU 210-EXIT
016600     ELSE IF FE-TYPE-EXPERIENCE
016700         PERFORM 220-EDIT-EXPERIENCE THRU 220-EXIT
016800     ELSE
016900         MOVE "N" TO FE-RETURN-CODE.
017000
017100     GOBACK.
017200
017300******************************************************************
017400*  100-EDIT-USERNAME -- 3-20 CHARACTERS, LETTERS/DIGITS/
017500*  UNDERSCORE ONLY.
017600******************************************************************
017700 100-EDIT-USERNAME.
017800     MOVE "Y" TO FE-RETURN-CODE.
017900     CALL "STRLEN" USING FE-TEXT-VALUE, WS-WORK-LTH.
018000     IF WS-WORK-LTH < 3 OR WS-WORK-LTH > 20
018100         MOVE "N" TO FE-RETURN-CODE
018200         GO TO 100-EXIT.
018300     PERFORM VARYING WS-WORK-IDX FROM 1 BY 1 UNTIL
018400         WS-WORK-IDX > WS-WORK-LTH
018500         IF FE-TEXT-VALUE(WS-WORK-IDX:1) NOT ALPHABETIC-UPPER
018600         AND FE-TEXT-VALUE(WS-WORK-IDX:1) NOT ALPHABETIC-LOWER
018700         AND FE-TEXT-VALUE(WS-WORK-IDX:1) NOT NUMERIC
018800         AND FE-TEXT-VALUE(WS-WORK-IDX:1) NOT = "_"
018900             MOVE "N" TO FE-RETURN-CODE.
019000 100-EXIT.
019100     EXIT.
019200
019300******************************************************************
019400*  110-EDIT-PASSWORD -- AT LEAST 8 CHARACTERS, ONE LOWER, ONE
019500*  UPPER, ONE DIGIT, AND ONLY LETTERS/DIGITS/@$!%*?& ALLOWED.
019600******************************************************************
019700 110-EDIT-PASSWORD.
019800     MOVE "Y" TO FE-RETURN-CODE.
019900     CALL "STRLEN" USING FE-TEXT-VALUE, WS-WORK-LTH.
020000     IF WS-WORK-LTH < 8
020100         MOVE "N" TO FE-RETURN-CODE
020200         GO TO 110-EXIT.
020300     MOVE "N" TO WS-HAS-LOWER-SW.
020400     MOVE "N" TO WS-HAS-UPPER-SW.
020500     MOVE "N" TO WS-HAS-DIGIT-SW.
020600     MOVE "Y" TO WS-CHAR-OK-SW.
020700     PERFORM VARYING WS-WORK-IDX FROM 1 BY 1 UNTIL
020800         WS-WORK-IDX > WS-WORK-LTH
020900         IF FE-TEXT-VALUE(WS-WORK-IDX:1) ALPHABETIC-LOWER
021000             MOVE "Y" TO WS-HAS-LOWER-SW
021100         ELSE IF FE-TEXT-VALUE(WS-WORK-IDX:1) ALPHABETIC-UPPER
021200             MOVE "Y" TO WS-HAS-UPPER-SW
021300         ELSE IF FE-TEXT-VALUE(WS-WORK-IDX:1) NUMERIC
021400             MOVE "Y" TO WS-HAS-DIGIT-SW
021500         ELSE IF FE-TEXT-VALUE(WS-WORK-IDX:1) = "@" OR "$" OR
021600                 "!" OR "%" OR "*" OR "?" OR "&"
021700             CONTINUE
021800         ELSE
021900             MOVE "N" TO WS-CHAR-OK-SW.
022000     IF NOT WS-HAS-LOWER OR NOT WS-HAS-UPPER OR NOT WS-HAS-DIGIT
022100     OR NOT WS-CHAR-OK
022200         MOVE "N" TO FE-RETURN-CODE.
022300 110-EXIT.
022400     EXIT.
022500
022600******************************************************************
022700*  120-EDIT-FULLNAME -- 2-50 CHARACTERS, LETTERS/SPACES/HYPHENS/
022800*  APOSTROPHES ONLY.
022900******************************************************************
023000 120-EDIT-FULLNAME.
023100     MOVE "Y" TO FE-RETURN-CODE.
023200     CALL "STRLEN" USING FE-TEXT-VALUE, WS-WORK-LTH.
023300     IF WS-WORK-LTH < 2 OR WS-WORK-LTH > 50
023400         MOVE "N" TO FE-RETURN-CODE
023500         GO TO 120-EXIT.
023600     PERFORM VARYING WS-WORK-IDX FROM 1 BY 1 UNTIL
023700         WS-WORK-IDX > WS-WORK-LTH
023800         IF FE-TEXT-VALUE(WS-WORK-IDX:1) NOT ALPHABETIC-UPPER
023900         AND FE-TEXT-VALUE(WS-WORK-IDX:1) NOT ALPHABETIC-LOWER
024000         AND FE-TEXT-VALUE(WS-WORK-IDX:1) NOT = SPACE
024100         AND FE-TEXT-VALUE(WS-WORK-IDX:1) NOT = "-"
024200         AND FE-TEXT-VALUE(WS-WORK-IDX:1) NOT = "'"
024300             MOVE "N" TO FE-RETURN-CODE.
024400 120-EXIT.
024500     EXIT.
024600
024700******************************************************************
024800*  130-EDIT-EMAIL -- LOCAL@DOMAIN.TLD.  LOCAL PART ALNUM/+_.-,
024900*  DOMAIN MUST CARRY A DOT, TLD AT LEAST 2 LETTERS.
025000******************************************************************
025100 130-EDIT-EMAIL.
025200     MOVE "Y" TO FE-RETURN-CODE.
025300     MOVE ZERO TO WS-AT-COUNT.
025400     INSPECT FE-TEXT-VALUE TALLYING WS-AT-COUNT FOR ALL "@".
025500     IF WS-AT-COUNT NOT = 1
025600         MOVE "N" TO FE-RETURN-CODE
025700         GO TO 130-EXIT.
025800     MOVE SPACES TO WS-LOCAL-PART WS-DOMAIN-PART.
025900     UNSTRING FE-TEXT-VALUE DELIMITED BY "@"
026000         INTO WS-LOCAL-PART, WS-DOMAIN-PART.
026100     CALL "STRLEN" USING WS-LOCAL-PART, WS-WORK-LTH.
026200     IF WS-WORK-LTH < 1
026300         MOVE "N" TO FE-RETURN-CODE
026400         GO TO 130-EXIT.
026500     PERFORM VARYING WS-WORK-IDX FROM 1 BY 1 UNTIL
026600         WS-WORK-IDX > WS-WORK-LTH
026700         IF WS-LOCAL-PART(WS-WORK-IDX:1) NOT ALPHABETIC-UPPER
026800         AND WS-LOCAL-PART(WS-WORK-IDX:1) NOT ALPHABETIC-LOWER
026900         AND WS-LOCAL-PART(WS-WORK-IDX:1) NOT NUMERIC
027000         AND WS-LOCAL-PART(WS-WORK-IDX:1) NOT = "+"
027100         AND WS-LOCAL-PART(WS-WORK-IDX:1) NOT = "_"
027200         AND WS-LOCAL-PART(WS-WORK-IDX:1) NOT = "."
027300         AND WS-LOCAL-PART(WS-WORK-IDX:1) NOT = "-"
027400             MOVE "N" TO FE-RETURN-CODE.
027500     IF FE-FIELD-INVALID
027600         GO TO 130-EXIT.
027700     CALL "STRLEN" USING WS-DOMAIN-PART, WS-WORK-LTH.
027800     MOVE ZERO TO WS-DOT-COUNT.
027900     INSPECT WS-DOMAIN-PART TALLYING WS-DOT-COUNT FOR ALL ".".
028000     IF WS-WORK-LTH < 3 OR WS-DOT-COUNT < 1
028100         MOVE "N" TO FE-RETURN-CODE
028200         GO TO 130-EXIT.
028300     MOVE ZERO TO WS-DOT-POS.
028400     PERFORM VARYING WS-WORK-IDX FROM WS-WORK-LTH BY -1 UNTIL
028500         WS-WORK-IDX < 1 OR WS-DOT-POS NOT = ZERO
028600         IF WS-DOMAIN-PART(WS-WORK-IDX:1) = "."
028700             MOVE WS-WORK-IDX TO WS-DOT-POS.
028800     IF WS-DOT-POS < 2
028900         MOVE "N" TO FE-RETURN-CODE
029000         GO TO 130-EXIT.
029100     COMPUTE WS-DIGIT-COUNT = WS-WORK-LTH - WS-DOT-POS.
029200     IF WS-DIGIT-COUNT < 2
029300         MOVE "N" TO FE-RETURN-CODE
029400         GO TO 130-EXIT.
029500     PERFORM VARYING WS-WORK-IDX FROM WS-DOT-POS + 1 BY 1 UNTIL
029600         WS-WORK-IDX > WS-WORK-LTH
029700         IF WS-DOMAIN-PART(WS-WORK-IDX:1) NOT ALPHABETIC-UPPER
029800         AND WS-DOMAIN-PART(WS-WORK-IDX:1) NOT ALPHABETIC-LOWER
029900             MOVE "N" TO FE-RETURN-CODE.
030000 130-EXIT.
030100     EXIT.
030200
030300******************************************************************
030400*  140-EDIT-PHONE -- STRIP SPACES/DASHES/PARENS, THEN 10-15
030500*  DIGITS WITH AN OPTIONAL LEADING +.  USED FOR BOTH THE CONTACT
030600*  NUMBER AND THE EMERGENCY CONTACT NUMBER.
030700******************************************************************
030800 140-EDIT-PHONE.
030900     MOVE "Y" TO FE-RETURN-CODE.
031000     CALL "STRLEN" USING FE-TEXT-VALUE, WS-WORK-LTH.
031100     MOVE SPACES TO WS-WORK-TEXT.
031200     MOVE 1 TO WS-OUT-PTR.
031300     PERFORM VARYING WS-WORK-IDX FROM 1 BY 1 UNTIL
031400         WS-WORK-IDX > WS-WORK-LTH
031500         IF FE-TEXT-VALUE(WS-WORK-IDX:1) NOT = SPACE
031600         AND FE-TEXT-VALUE(WS-WORK-IDX:1) NOT = "-"
031700         AND FE-TEXT-VALUE(WS-WORK-IDX:1) NOT = "("
031800         AND FE-TEXT-VALUE(WS-WORK-IDX:1) NOT = ")"
031900             STRING FE-TEXT-VALUE(WS-WORK-IDX:1) DELIMITED BY
032000                 SIZE INTO WS-WORK-TEXT
032100                 WITH POINTER WS-OUT-PTR
032200             END-STRING.
032300     COMPUTE WS-WORK-LTH = WS-OUT-PTR - 1.
032400     MOVE 1 TO WS-PHONE-START-IDX.
032500     IF WS-WORK-TEXT(1:1) = "+"
032600         MOVE 2 TO WS-PHONE-START-IDX.
032700     MOVE ZERO TO WS-DIGIT-COUNT.
032800     PERFORM VARYING WS-WORK-IDX FROM WS-PHONE-START-IDX BY 1
032900         UNTIL WS-WORK-IDX > WS-WORK-LTH
033000         IF WS-WORK-TEXT(WS-WORK-IDX:1) NOT NUMERIC
033100             MOVE "N" TO FE-RETURN-CODE
033200         ELSE
033300             ADD 1 TO WS-DIGIT-COUNT.
033400     IF WS-DIGIT-COUNT < 10 OR WS-DIGIT-COUNT > 15
033500         MOVE "N" TO FE-RETURN-CODE.
033600 140-EXIT.
033700     EXIT.
033800
033900******************************************************************
034000*  150-EDIT-AGE -- 0 THRU 150 INCLUSIVE.
034100******************************************************************
034200 150-EDIT-AGE.
034300     IF FE-NUMERIC-VALUE < 0 OR FE-NUMERIC-VALUE > 150
034400         MOVE "N" TO FE-RETURN-CODE
034500     ELSE
034600         MOVE "Y" TO FE-RETURN-CODE.
034700 150-EXIT.
034800     EXIT.
034900
035000******************************************************************
035100*  160-EDIT-GENDER -- MALE / FEMALE / OTHER / PREFER NOT TO SAY,
035200*  CASE-INSENSITIVE.
035300******************************************************************
035400 160-EDIT-GENDER.
035500     MOVE FE-TEXT-VALUE TO WS-WORK-TEXT.
035600     INSPECT WS-WORK-TEXT CONVERTING
035700         "abcdefghijklmnopqrstuvwxyz" TO
035800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
035900     MOVE "N" TO FE-RETURN-CODE.
036000     IF WS-WORK-TEXT(1:4) = "MALE" AND WS-WORK-TEXT(5:1) = SPACE
036100         MOVE "Y" TO FE-RETURN-CODE.
036200     IF WS-WORK-TEXT(1:6) = "FEMALE" AND
036300         WS-WORK-TEXT(7:1) = SPACE
036400         MOVE "Y" TO FE-RETURN-CODE.
036500     IF WS-WORK-TEXT(1:5) = "OTHER" AND
036600         WS-WORK-TEXT(6:1) = SPACE
036700         MOVE "Y" TO FE-RETURN-CODE.
036800     IF WS-WORK-TEXT(1:18) = "PREFER NOT TO SAY "
036900         MOVE "Y" TO FE-RETURN-CODE.
037000 160-EXIT.
037100     EXIT.
037200
037300******************************************************************
037400*  170-EDIT-BLOODTYPE -- A/B/AB/O FOLLOWED BY + OR -,
037500*  CASE-INSENSITIVE.
037600******************************************************************
037700 170-EDIT-BLOODTYPE.
037800     MOVE FE-TEXT-VALUE TO WS-WORK-TEXT.
037900     INSPECT WS-WORK-TEXT CONVERTING
038000         "abcdefghijklmnopqrstuvwxyz" TO
038100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
038200     MOVE "N" TO FE-RETURN-CODE.
038300     IF (WS-WORK-TEXT(1:2) = "A+" OR WS-WORK-TEXT(1:2) = "A-")
038400         AND WS-WORK-TEXT(3:1) = SPACE
038500             MOVE "Y" TO FE-RETURN-CODE.
038600     IF (WS-WORK-TEXT(1:2) = "B+" OR WS-WORK-TEXT(1:2) = "B-")
038700         AND WS-WORK-TEXT(3:1) = SPACE
038800             MOVE "Y" TO FE-RETURN-CODE.
038900     IF (WS-WORK-TEXT(1:2) = "O+" OR WS-WORK-TEXT(1:2) = "O-")
039000         AND WS-WORK-TEXT(3:1) = SPACE
039100             MOVE "Y" TO FE-RETURN-CODE.
039200     IF (WS-WORK-TEXT(1:3) = "AB+" OR WS-WORK-TEXT(1:3) = "AB-")
039300         AND WS-WORK-TEXT(4:1) = SPACE
039400             MOVE "Y" TO FE-RETURN-CODE.
039500 170-EXIT.
039600     EXIT.
039700
039800******************************************************************
039900*  180-EDIT-DATE -- CCYY-MM-DD, MUST BE A REAL CALENDAR DATE.
040000*  REWRITTEN 06/30/99 FOR THE Y2K CENTURY-LEAP-YEAR RULE.
040100******************************************************************
040200 180-EDIT-DATE.
040300     MOVE "Y" TO FE-RETURN-CODE.
040400     MOVE FE-TEXT-VALUE(1:10) TO WS-DATE-PARSE-TEXT.
040500     IF WS-DATE-DASH1 NOT = "-" OR WS-DATE-DASH2 NOT = "-"
040600         MOVE "N" TO FE-RETURN-CODE
040700         GO TO 180-EXIT.
040800     IF WS-DATE-CCYY-X NOT NUMERIC OR WS-DATE-MM-X NOT NUMERIC
040900     OR WS-DATE-DD-X NOT NUMERIC
041000         MOVE "N" TO FE-RETURN-CODE
041100         GO TO 180-EXIT.
041200     MOVE WS-DATE-CCYY-X TO WS-YEAR-VAL.
041300     MOVE WS-DATE-MM-X TO WS-MONTH-VAL.
041400     MOVE WS-DATE-DD-X TO WS-DAY-VAL.
041500     IF WS-MONTH-VAL < 1 OR WS-MONTH-VAL > 12
041600         MOVE "N" TO FE-RETURN-CODE
041700         GO TO 180-EXIT.
041800     IF WS-DAY-VAL < 1
041900         MOVE "N" TO FE-RETURN-CODE
042000         GO TO 180-EXIT.
042100     MOVE WS-DAYS-IN-MONTH(WS-MONTH-VAL) TO WS-MAX-DAY-VAL.
042200     IF WS-MONTH-VAL = 2                                        063099JS
042300         DIVIDE WS-YEAR-VAL BY 4 GIVING WS-LEAP-QUOT
042400             REMAINDER WS-LEAP-REMAINDER
042500         IF WS-LEAP-REMAINDER = 0
042600             MOVE 29 TO WS-MAX-DAY-VAL
042700             DIVIDE WS-YEAR-VAL BY 100 GIVING WS-LEAP-QUOT       063099JS
042800                 REMAINDER WS-LEAP-REMAINDER
042900             IF WS-LEAP-REMAINDER = 0
043000                 MOVE 28 TO WS-MAX-DAY-VAL
043100                 DIVIDE WS-YEAR-VAL BY 400 GIVING WS-LEAP-QUOT
043200                     REMAINDER WS-LEAP-REMAINDER
043300                 IF WS-LEAP-REMAINDER = 0
043400                     MOVE 29 TO WS-MAX-DAY-VAL
043500                 END-IF
043600             END-IF
043700         END-IF.
043800     IF WS-DAY-VAL > WS-MAX-DAY-VAL
043900         MOVE "N" TO FE-RETURN-CODE.
044000 180-EXIT.
044100     EXIT.
044200
044300******************************************************************
044400*  190-EDIT-FUTURE-DATE -- DATE MUST BE VALID (180 RULES APPLY)
044500*  AND NOT EARLIER THAN FE-TODAY-CCYYMMDD.  ADDED FOR RESCHEDULE.
044600******************************************************************
044700 190-EDIT-FUTURE-DATE.                                          110298RFM
044800     PERFORM 180-EDIT-DATE THRU 180-EXIT.
044900     IF FE-FIELD-INVALID
045000         GO TO 190-EXIT.
045100     COMPUTE WS-INPUT-CCYYMMDD =
045200         (WS-YEAR-VAL * 10000) + (WS-MONTH-VAL * 100) +
045300          WS-DAY-VAL.
045400     IF WS-INPUT-CCYYMMDD < FE-TODAY-CCYYMMDD
045500         MOVE "N" TO FE-RETURN-CODE.
046000 190-EXIT.
046200     EXIT.
046300
046400******************************************************************
046500*  200-EDIT-TIMESLOT -- HH:MM-HH:MM, HOURS 00-23, MINUTES 00-59.
046600*  START/END ARE NOT CROSS-CHECKED FOR ORDER.
046700******************************************************************
046800 200-EDIT-TIMESLOT.
046900     MOVE "Y" TO FE-RETURN-CODE.
047000     MOVE FE-TEXT-VALUE(1:11) TO WS-SLOT-PARSE-TEXT.
047100     IF WS-SLOT-COLON1 NOT = ":" OR WS-SLOT-COLON2 NOT = ":"
047200     OR WS-SLOT-DASH NOT = "-"
047300         MOVE "N" TO FE-RETURN-CODE
047400         GO TO 200-EXIT.
047500     IF WS-SLOT-START-HH NOT NUMERIC OR WS-SLOT-START-MM
047600         NOT NUMERIC OR WS-SLOT-END-HH NOT NUMERIC OR
047700         WS-SLOT-END-MM NOT NUMERIC
047800         MOVE "N" TO FE-RETURN-CODE
047900         GO TO 200-EXIT.
048000     MOVE WS-SLOT-START-HH TO WS-HOUR-VAL.
048100     MOVE WS-SLOT-START-MM TO WS-MINUTE-VAL.
048200     IF WS-HOUR-VAL > 23 OR WS-MINUTE-VAL > 59
048300         MOVE "N" TO FE-RETURN-CODE
048400         GO TO 200-EXIT.
048500     MOVE WS-SLOT-END-HH TO WS-HOUR-VAL.
048600     MOVE WS-SLOT-END-MM TO WS-MINUTE-VAL.
048700     IF WS-HOUR-VAL > 23 OR WS-MINUTE-VAL > 59
048800         MOVE "N" TO FE-RETURN-CODE.
048900 200-EXIT.
049000     EXIT.
049100
049200******************************************************************
049300*  210-EDIT-TEXT-LENGTH -- GENERIC TRIMMED-LENGTH CHECK, USED FOR
049400*  APPOINTMENT REASON (10-500), DIAGNOSIS (5-1000) AND
049500*  PRESCRIPTION FREE TEXT (5-500).  CALLER SETS FE-MIN-LENGTH
049600*  AND FE-MAX-LENGTH BEFORE CALLING.
049700******************************************************************
049800 210-EDIT-TEXT-LENGTH.
049900     CALL "STRLEN" USING FE-TEXT-VALUE, WS-WORK-LTH.
050000     IF WS-WORK-LTH < FE-MIN-LENGTH OR WS-WORK-LTH > FE-MAX-LENGTH
050100         MOVE "N" TO FE-RETURN-CODE
050200     ELSE
050300         MOVE "Y" TO FE-RETURN-CODE.
050400 210-EXIT.
050500     EXIT.
050600
050700******************************************************************
050800*  220-EDIT-EXPERIENCE -- DOCTOR YEARS OF EXPERIENCE, 0-50.
050900******************************************************************
051000 220-EDIT-EXPERIENCE.
051100     IF FE-NUMERIC-VALUE < 0 OR FE-NUMERIC-VALUE > 50
051200         MOVE "N" TO FE-RETURN-CODE
051300     ELSE
051400         MOVE "Y" TO FE-RETURN-CODE.
051500 220-EXIT.
051600     EXIT.
