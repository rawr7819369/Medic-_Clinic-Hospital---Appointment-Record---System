000100******************************************************************
000200*  APTTRAN  --  APPOINTMENT TRANSACTION WORK RECORD
000300*  POPULATED BY UNSTRING OF ONE PIPE-DELIMITED LINE FROM THE
000400*  APPOINTMENT-TRANSACTION-FILE.  NOT EVERY FIELD APPLIES TO
000500*  EVERY ACTION -- SEE APTUPDT PARAGRAPHS 200/300/350/400/450/500.
000600******************************************************************
000700*   MAINT LOG
000800*   04/02/97 JS   ORIGINAL LAYOUT
000900*   11/02/98 RFM  ADDED APT-NEW-DATE/APT-NEW-SLOT FOR RESCHEDULE
001000******************************************************************
001100 01  APT-TRANSACTION-REC.
001200     05  APT-TRAN-ACTION              PIC X(11).
001300         88  APT-ACTN-BOOK            VALUE "BOOK".
001400         88  APT-ACTN-APPROVE         VALUE "APPROVE".
001500         88  APT-ACTN-REJECT          VALUE "REJECT".
001600         88  APT-ACTN-CANCEL          VALUE "CANCEL".
001700         88  APT-ACTN-COMPLETE        VALUE "COMPLETE".
001800         88  APT-ACTN-RESCHEDULE      VALUE "RESCHEDULE".
001900     05  APT-TRAN-ID                  PIC X(06).
002000     05  APT-TRAN-DOCTOR-ID           PIC X(06).
002100     05  APT-TRAN-PATIENT-ID          PIC X(06).
002200     05  APT-TRAN-DATE                PIC X(10).
002300     05  APT-TRAN-TIME-SLOT           PIC X(11).
002400     05  APT-TRAN-REASON              PIC X(500).
002500     05  APT-TRAN-NEW-DATE            PIC X(10).
002600     05  APT-TRAN-NEW-SLOT            PIC X(11).
002700
002800******************************************************************
002900*  TOKEN TABLE -- HOLDS THE RAW UNSTRING RESULT BEFORE IT IS
003000*  REDISTRIBUTED TO THE NAMED FIELDS ABOVE, PER ACTION.
003100******************************************************************
003200 01  APT-TOKEN-TABLE.
003300     05  APT-TOKEN OCCURS 8 TIMES
003400                   INDEXED BY APT-TOKEN-IDX
003500                              PIC X(500).
