000100******************************************************************
000200*  DOCMSTR  --  DOCTOR MASTER RECORD LAYOUT
000300*  ONE ENTRY PER REGISTERED DOCTOR.  RECORD IS HELD ON THE
000400*  DOCTOR-FILE (ORGANIZATION IS RELATIVE) -- THE GENERATED
000500*  3-DIGIT SEQUENCE EMBEDDED IN DOC-ID (DOCnnn) IS THE RELATIVE
000600*  RECORD NUMBER.
000700******************************************************************
000800*   MAINT LOG
000900*   03/11/97 JS   ORIGINAL LAYOUT FOR DOCTOR MASTER CONVERSION
001000*   09/14/98 RFM  ADDED DOC-TIME-SLOTS TABLE PER REQUEST #4471
001100*   06/30/99 JS   Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD
001200******************************************************************
001300 01  DOC-MASTER-REC.
001400     05  DOC-ID                       PIC X(06).
001500     05  DOC-USERNAME                 PIC X(20).
001600     05  DOC-PASSWORD                 PIC X(20).
001700     05  DOC-FULL-NAME                PIC X(50).
001800     05  DOC-EMAIL                    PIC X(50).
001900     05  DOC-CONTACT-NUMBER           PIC X(15).
002000     05  DOC-ADDRESS                  PIC X(100).
002100     05  DOC-SPECIALIZATION           PIC X(40).
002200     05  DOC-LICENSE-NUMBER           PIC X(20).
002300     05  DOC-EXPERIENCE-YEARS         PIC 9(03).
002400     05  DOC-ACTIVE-FLAG              PIC X(01).
002500         88  DOC-IS-ACTIVE            VALUE "Y".
002600         88  DOC-IS-INACTIVE          VALUE "N".
002700     05  DOC-TIME-SLOTS-TABLE.
002800         10  DOC-TIME-SLOTS OCCURS 6 TIMES
002900                            INDEXED BY DOC-SLOT-IDX
003000                                       PIC X(11).
003100     05  FILLER                       PIC X(09).
