000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STATRPT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/23/99.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PRODUCES THE FOUR MANAGEMENT REPORTS RUN
001300*          NIGHTLY OR ON DEMAND AGAINST THE CLINIC MASTER FILES.
001400*          THE STATCTL CONTROL CARD SELECTS WHICH REPORT RUNS:
001500*
001600*             SYSTEM    -- CLINIC-WIDE USER/APPOINTMENT/RECORD/
001700*                          PRESCRIPTION COUNTS, NO PARAMETERS.
001800*             APTRANGE  -- APPOINTMENTS BETWEEN STAT-START-DATE
001900*                          AND STAT-END-DATE, WITH BREAKS BY
002000*                          STATUS AND BY DOCTOR.
002100*             DOCPERF   -- ONE DOCTOR'S (STAT-DOC-ID) APPOINTMENT/
002200*                          RECORD/PRESCRIPTION COUNTS.
002300*             PATHIST   -- ONE PATIENT'S (STAT-PAT-ID) APPOINTMENT
002400*                          BREAKDOWN PLUS FULL RECORD/PRESCRIPTION
002500*                          DETAIL.
002600*
002700*          ONLY ONE REPORT IS PRODUCED PER RUN.  THIS PROGRAM
002800*          READS ALL MASTERS SEQUENTIALLY -- IT NEVER UPDATES
002900*          ANYTHING -- SO IT CAN RUN CONCURRENTLY WITH THE
003000*          OPERATOR ON-LINE UPDATE PROGRAMS.
003100*
003200******************************************************************
003300*
003400*          INPUT FILE    -   STATCTL  (ONE CONTROL CARD)
003500*
003600*          OUTPUT FILE   -   STATRPT-FILE  (SUMMARY REPORT)
003700*
003800*          REFERENCED    -   PATIENT-FILE, DOCTOR-FILE, ADMIN-FILE,
003900*                            APPOINTMENT-FILE, MEDREC-FILE,
004000*                            PRESCRIPTION-FILE
004100*
004200*          DUMP FILE     -   SYSOUT
004300*
004400******************************************************************
004500*   MAINT LOG
004600*   01/23/99 JS   ORIGINAL LAYOUT -- FOUR REPORTS, ONE PER RUN
004700*   03/02/99 RFM  ADDED DOCTOR-NAME RESOLUTION TABLE ON THE
004800*                 APPOINTMENT-RANGE BREAK SO THE DETAIL LIST
004900*                 DOES NOT RANDOM-READ DOCTOR-FILE PER LINE
004950*   03/19/01 TLW  CR-5810 -- REPORT-AS-OF DATE HEADING NOW PRINTS
004960*                 THE FULL 4-DIGIT CCYY, WAS STILL SHOWING A
004970*                 2-DIGIT YEAR ON THE PAGE HEADER, SEE
004980*                 700-WRITE-PAGE-HDR
004990*   04/02/01 RFM  MOVED WS-DATE-6 AND WS-WORK-LTH OUT OF THEIR
004995*                 OLD 01-GROUPS TO 77-LEVELS, OUR OLD EQUIPMENT-
004996*                 SYSTEM HABIT FOR SCRATCH FIELDS
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS NEXT-PAGE.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000         ASSIGN TO UT-S-SYSOUT
006100         ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT STATCTL-FILE
006400         ASSIGN TO UT-S-STATCTL
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS IS STATCTL-STATUS.
006700
006800     SELECT STATRPT-FILE
006900         ASSIGN TO UT-S-STATRPT
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS STATRPT-STATUS.
007200
007300     SELECT PATIENT-FILE
007400         ASSIGN TO PATMSTR
007500         ORGANIZATION IS RELATIVE
007600         ACCESS MODE IS DYNAMIC
007700         RELATIVE KEY IS WS-PAT-RELKEY
007800         FILE STATUS IS PATMSTR-STATUS.
007900
008000     SELECT DOCTOR-FILE
008100         ASSIGN TO DOCMSTR
008200         ORGANIZATION IS RELATIVE
008300         ACCESS MODE IS DYNAMIC
008400         RELATIVE KEY IS WS-DOC-RELKEY
008500         FILE STATUS IS DOCMSTR-STATUS.
008600
008700     SELECT ADMIN-FILE
008800         ASSIGN TO ADMMSTR
008900         ORGANIZATION IS RELATIVE
009000         ACCESS MODE IS DYNAMIC
009100         RELATIVE KEY IS WS-ADM-RELKEY
009200         FILE STATUS IS ADMMSTR-STATUS.
009300
009400     SELECT APPOINTMENT-FILE
009500         ASSIGN TO APTMSTR
009600         ORGANIZATION IS RELATIVE
009700         ACCESS MODE IS DYNAMIC
009800         RELATIVE KEY IS WS-APT-RELKEY
009900         FILE STATUS IS APTMSTR-STATUS.
010000
010100     SELECT MEDREC-FILE
010200         ASSIGN TO MEDMSTR
010300         ORGANIZATION IS RELATIVE
010400         ACCESS MODE IS DYNAMIC
010500         RELATIVE KEY IS WS-MED-RELKEY
010600         FILE STATUS IS MEDMSTR-STATUS.
010700
010800     SELECT PRESCRIPTION-FILE
010900         ASSIGN TO PRSMSTR
011000         ORGANIZATION IS RELATIVE
011100         ACCESS MODE IS DYNAMIC
011200         RELATIVE KEY IS WS-PRS-RELKEY
011300         FILE STATUS IS PRSMSTR-STATUS.
011400
011500 DATA DIVISION.
011600 FILE SECTION.
011700 FD  SYSOUT
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 130 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS SYSOUT-REC.
012300 01  SYSOUT-REC                       PIC X(130).
012400
012500 FD  STATCTL-FILE
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     DATA RECORD IS STATCTL-LINE.
012900 01  STATCTL-LINE                     PIC X(80).
013000
013100 FD  STATRPT-FILE
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     DATA RECORD IS WS-PRINT-LINE.
013500 01  WS-PRINT-LINE                    PIC X(132).
013600
013700 FD  PATIENT-FILE
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     DATA RECORD IS PAT-MASTER-REC.
014100     COPY PATMSTR.
014200
014300 FD  DOCTOR-FILE
014400     RECORDING MODE IS F
014500     LABEL RECORDS ARE STANDARD
014600     DATA RECORD IS DOC-MASTER-REC.
014700     COPY DOCMSTR.
014800
014900 FD  ADMIN-FILE
015000     RECORDING MODE IS F
015100     LABEL RECORDS ARE STANDARD
015200     DATA RECORD IS ADM-MASTER-REC.
015300     COPY ADMMSTR.
015400
015500 FD  APPOINTMENT-FILE
015600     RECORDING MODE IS F
015700     LABEL RECORDS ARE STANDARD
015800     DATA RECORD IS APT-MASTER-REC.
015900     COPY APTMSTR.
016000
016100 FD  MEDREC-FILE
016200     RECORDING MODE IS F
016300     LABEL RECORDS ARE STANDARD
016400     DATA RECORD IS MED-MASTER-REC.
016500     COPY MEDMSTR.
016600
016700 FD  PRESCRIPTION-FILE
016800     RECORDING MODE IS F
016900     LABEL RECORDS ARE STANDARD
017000     DATA RECORD IS PRS-MASTER-REC.
017100     COPY PRSMSTR.
017200
017300 WORKING-STORAGE SECTION.
017400 01  FILE-STATUS-CODES.
017500     05  STATCTL-STATUS               PIC X(02).
017600         88  STATCTL-OK                VALUE "00".
017700     05  STATRPT-STATUS               PIC X(02).
017800         88  STATRPT-OK                VALUE "00".
017900     05  PATMSTR-STATUS                PIC X(02).
018000         88  PATMSTR-OK                VALUE "00", "02".
018100         88  PATMSTR-NOTFND             VALUE "23".
018200     05  DOCMSTR-STATUS                PIC X(02).
018300         88  DOCMSTR-OK                VALUE "00", "02".
018400         88  DOCMSTR-NOTFND             VALUE "23".
018500     05  ADMMSTR-STATUS                PIC X(02).
018600         88  ADMMSTR-OK                VALUE "00", "02".
018700         88  ADMMSTR-NOTFND             VALUE "23".
018800     05  APTMSTR-STATUS                PIC X(02).
018900         88  APTMSTR-OK                VALUE "00", "02".
019000         88  APTMSTR-NOTFND             VALUE "23".
019100     05  MEDMSTR-STATUS                PIC X(02).
019200         88  MEDMSTR-OK                VALUE "00", "02".
019300         88  MEDMSTR-NOTFND             VALUE "23".
019400     05  PRSMSTR-STATUS                PIC X(02).
019500         88  PRSMSTR-OK                VALUE "00", "02".
019600         88  PRSMSTR-NOTFND             VALUE "23".
019700
019800     COPY STATCTL.
019820
019840     77  WS-DATE-6                    PIC 9(06).
019850     77  WS-DATE-BROKEN REDEFINES WS-DATE-6.
019860         10  WS-DATE-YY               PIC 9(02).
019870         10  WS-DATE-MM               PIC 9(02).
019880         10  WS-DATE-DD               PIC 9(02).
019890
019895     77  WS-WORK-LTH                  PIC S9(04) COMP.
019900
020000 01  WS-RELATIVE-KEYS.
020100     05  WS-PAT-RELKEY                PIC 9(06) COMP.
020200     05  WS-DOC-RELKEY                PIC 9(06) COMP.
020300     05  WS-ADM-RELKEY                PIC 9(06) COMP.
020400     05  WS-APT-RELKEY                PIC 9(06) COMP.
020500     05  WS-MED-RELKEY                PIC 9(06) COMP.
020600     05  WS-PRS-RELKEY                PIC 9(06) COMP.
020700
020800 01  WS-ID-PARSE-AREA.
020900     05  WS-ID-PARSE-X                PIC X(03).
021000     05  WS-ID-PARSE-9 REDEFINES WS-ID-PARSE-X
021100                                      PIC 9(03).
021200
021300 01  WS-RUN-DATE-AREA.
021900     05  WS-TODAY-CCYY                PIC 9(04) COMP.
022000     05  WS-TODAY-CCYYMMDD            PIC 9(08).
022100
022200 01  WS-RANGE-DATE-PARSE-AREA.
022300     05  WS-RD-CCYY-X                 PIC X(04).
022400     05  WS-RD-DASH1                  PIC X(01).
022500     05  WS-RD-MM-X                   PIC X(02).
022600     05  WS-RD-DASH2                  PIC X(01).
022700     05  WS-RD-DD-X                   PIC X(02).
022800 01  WS-RANGE-DATE-PARSE-FIELDS REDEFINES WS-RANGE-DATE-PARSE-AREA.
022900     05  WS-RD-CCYY-9                 PIC 9(04).
023000     05  FILLER                       PIC X(01).
023100     05  WS-RD-MM-9                   PIC 9(02).
023200     05  FILLER                       PIC X(01).
023300     05  WS-RD-DD-9                   PIC 9(02).
023400
023500 01  WS-START-CCYYMMDD                PIC 9(08).
023600 01  WS-END-CCYYMMDD                  PIC 9(08).
023700
023800******************************************************************
023900*  STATUS-BREAK TABLE -- SHARED BY ALL THREE APPOINTMENT-STATUS
024000*  BREAKS (APTRANGE, DOCPERF, PATHIST).  A ROW IS ADDED THE FIRST
024100*  TIME A GIVEN STATUS IS SEEN, THEN INCREMENTED ON EVERY HIT --
024200*  SAME SHAPE AS THE DOCTOR-ID OCCURS TABLE BELOW.
024300******************************************************************
024400 01  WS-STATUS-BREAK-TABLE.
024500     05  WS-STB-ROW OCCURS 11 TIMES
024600                    INDEXED BY WS-STB-IDX.
024700         10  WS-STB-STATUS            PIC X(11).
024800         10  WS-STB-COUNT             PIC S9(05) COMP-3.
024900
025000******************************************************************
025100*  DOCTOR-BREAK TABLE -- USED ONLY BY THE APPOINTMENT-RANGE
025200*  REPORT, KEYED BY DOCTOR ID, NAME RESOLVED ONCE PER DOCTOR.
025300******************************************************************
025400 01  WS-DOCTOR-BREAK-TABLE.
025500     05  WS-DRB-ROW OCCURS 100 TIMES
025600                    INDEXED BY WS-DRB-IDX.
025700         10  WS-DRB-DOCTOR-ID         PIC X(06).
025800         10  WS-DRB-DOCTOR-NAME       PIC X(50).
025900         10  WS-DRB-COUNT             PIC S9(05) COMP-3.
026000
026100 01  COUNTERS-AND-ACCUMULATORS.
026200     05  WS-PAT-TOTAL                 PIC S9(05) COMP-3 VALUE ZERO.
026300     05  WS-PAT-ACTIVE                PIC S9(05) COMP-3 VALUE ZERO.
026400     05  WS-DOC-TOTAL                 PIC S9(05) COMP-3 VALUE ZERO.
026500     05  WS-ADM-TOTAL                 PIC S9(05) COMP-3 VALUE ZERO.
026600     05  WS-APT-TOTAL                 PIC S9(05) COMP-3 VALUE ZERO.
026700     05  WS-MED-TOTAL                 PIC S9(05) COMP-3 VALUE ZERO.
026800     05  WS-MED-ACTIVE                PIC S9(05) COMP-3 VALUE ZERO.
026900     05  WS-MED-ARCHIVED              PIC S9(05) COMP-3 VALUE ZERO.
027000     05  WS-PRS-TOTAL                 PIC S9(05) COMP-3 VALUE ZERO.
027100     05  WS-PRS-ACTIVE                PIC S9(05) COMP-3 VALUE ZERO.
027200     05  WS-PRS-EXPIRED               PIC S9(05) COMP-3 VALUE ZERO.
027300     05  WS-RANGE-TOTAL               PIC S9(05) COMP-3 VALUE ZERO.
027400     05  WS-TOKEN-COUNT               PIC S9(04) COMP VALUE ZERO.
027500
027600 01  FLAGS-AND-SWITCHES.
027700     05  CURRENT-ROW-SW               PIC X(01).
027800         88  CURRENT-ROW              VALUE "Y".
027900
028000 01  WS-DOCTOR-NAME-WORK              PIC X(50).
028020 01  WS-PATIENT-NAME-WORK             PIC X(50).
028040
028060 01  WS-HDR-REC.
028070     05  FILLER                       PIC X(01) VALUE SPACE.
028080     05  HDR-DATE.
028090         10  HDR-CCYY                 PIC 9(04).
028100         10  HDR-DASH1                PIC X(01) VALUE "-".
028110         10  HDR-MM                   PIC 9(02).
028120         10  HDR-DASH2                PIC X(01) VALUE "-".
028130         10  HDR-DD                   PIC 9(02).
028140     05  FILLER                       PIC X(10) VALUE SPACE.
028150     05  FILLER                       PIC X(40) VALUE
028160         "MEDICONNECT+  MANAGEMENT REPORT".
028170     05  FILLER                       PIC X(18) VALUE
028180         "PAGE NUMBER:" JUSTIFIED RIGHT.
028190     05  PAGE-NBR-O                   PIC ZZ9.
028200
028205 01  WS-BLANK-LINE                    PIC X(132) VALUE SPACES.
028207
028210 01  WS-PAGE-COUNTERS.
028220     05  WS-LINES                     PIC 9(02) COMP VALUE ZERO.
028230     05  WS-PAGES                     PIC 9(02) COMP VALUE 1.
028240
028400
028500     COPY ABENDREC.
028600
028700 01  PARA-NAME                        PIC X(30).
028800
028900 PROCEDURE DIVISION.
029000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029100     PERFORM 100-MAINLINE THRU 100-EXIT.
029200     PERFORM 999-CLEANUP THRU 999-EXIT.
029300     MOVE +0 TO RETURN-CODE.
029400     GOBACK.
029500
029600 000-HOUSEKEEPING.
029700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
029800     DISPLAY "******** BEGIN JOB STATRPT ********".
029900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
030000     PERFORM 810-ESTABLISH-TODAY THRU 810-EXIT.
030100     PERFORM 900-READ-STATCTL THRU 900-EXIT.
030200 000-EXIT.
030300     EXIT.
030400
030500 100-MAINLINE.
030600     MOVE "100-MAINLINE" TO PARA-NAME.
030700     IF STAT-RPT-SYSTEM
030800         PERFORM 200-SYSTEM-REPORT THRU 200-EXIT
030900     ELSE IF STAT-RPT-APTRANGE
031000         PERFORM 300-APPOINTMENT-RANGE-REPORT THRU 300-EXIT
031100     ELSE IF STAT-RPT-DOCPERF
031200         PERFORM 400-DOCTOR-PERFORMANCE-REPORT THRU 400-EXIT
031300     ELSE IF STAT-RPT-PATHIST
031400         PERFORM 500-PATIENT-HISTORY-REPORT THRU 500-EXIT
031500     ELSE
031600         MOVE "INVALID REPORT TYPE ON STATCTL CARD" TO ABEND-REASON
031700         GO TO 1000-ABEND-RTN.
031800 100-EXIT.
031900     EXIT.
032000
032100******************************************************************
032200*  200-SYSTEM-REPORT -- CLINIC-WIDE COUNTS, FOUR FIXED SECTIONS,
032300*  NO CONTROL BREAKS.
032400******************************************************************
032500 200-SYSTEM-REPORT.
032600     MOVE "200-SYSTEM-REPORT" TO PARA-NAME.
032650     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
032700     PERFORM 210-COUNT-USERS THRU 210-EXIT.
032800     PERFORM 220-COUNT-APPOINTMENTS THRU 220-EXIT.
032900     PERFORM 230-COUNT-MEDICAL-RECORDS THRU 230-EXIT.
033000     PERFORM 240-COUNT-PRESCRIPTIONS THRU 240-EXIT.
033100
033200     PERFORM 720-WRITE-BLANK-LINE THRU 720-EXIT.
033300     MOVE "USER STATISTICS" TO WS-PRINT-LINE.
033400     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
033500     STRING "PATIENTS REGISTERED: " WS-PAT-TOTAL
033600         DELIMITED BY SIZE INTO WS-PRINT-LINE.
033700     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
033800     STRING "DOCTORS REGISTERED: " WS-DOC-TOTAL
033900         DELIMITED BY SIZE INTO WS-PRINT-LINE.
034000     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
034100     STRING "ADMINS REGISTERED: " WS-ADM-TOTAL
034200         DELIMITED BY SIZE INTO WS-PRINT-LINE.
034300     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
034400
034500     PERFORM 720-WRITE-BLANK-LINE THRU 720-EXIT.
034600     MOVE "APPOINTMENT STATISTICS" TO WS-PRINT-LINE.
034700     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
034800     STRING "TOTAL APPOINTMENTS: " WS-APT-TOTAL
034900         DELIMITED BY SIZE INTO WS-PRINT-LINE.
035000     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
035100     PERFORM 250-WRITE-STATUS-BREAK THRU 250-EXIT.
035200
035300     PERFORM 720-WRITE-BLANK-LINE THRU 720-EXIT.
035400     MOVE "MEDICAL RECORD STATISTICS" TO WS-PRINT-LINE.
035500     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
035600     STRING "TOTAL RECORDS: " WS-MED-TOTAL
035700         DELIMITED BY SIZE INTO WS-PRINT-LINE.
035800     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
035900     STRING "ACTIVE RECORDS: " WS-MED-ACTIVE
036000         DELIMITED BY SIZE INTO WS-PRINT-LINE.
036100     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
036200     STRING "ARCHIVED RECORDS: " WS-MED-ARCHIVED
036300         DELIMITED BY SIZE INTO WS-PRINT-LINE.
036400     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
036500
036600     PERFORM 720-WRITE-BLANK-LINE THRU 720-EXIT.
036700     MOVE "PRESCRIPTION STATISTICS" TO WS-PRINT-LINE.
036800     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
036900     STRING "TOTAL PRESCRIPTIONS: " WS-PRS-TOTAL
037000         DELIMITED BY SIZE INTO WS-PRINT-LINE.
037100     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
037200     STRING "ACTIVE PRESCRIPTIONS: " WS-PRS-ACTIVE
037300         DELIMITED BY SIZE INTO WS-PRINT-LINE.
037400     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
037500     STRING "EXPIRED PRESCRIPTIONS: " WS-PRS-EXPIRED
037600         DELIMITED BY SIZE INTO WS-PRINT-LINE.
037700     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
037800 200-EXIT.
037900     EXIT.
038000
038100 210-COUNT-USERS.
038200     MOVE "210-COUNT-USERS" TO PARA-NAME.
038300     MOVE ZERO TO WS-PAT-TOTAL.
038400     MOVE 1 TO WS-PAT-RELKEY.
038500     READ PATIENT-FILE INTO PAT-MASTER-REC NEXT RECORD
038600         AT END
038700             GO TO 212-COUNT-DOCTORS.
038800 211-BUMP-PATIENT-COUNT.
038900     ADD 1 TO WS-PAT-TOTAL.
039000     READ PATIENT-FILE INTO PAT-MASTER-REC NEXT RECORD
039100         AT END
039200             GO TO 212-COUNT-DOCTORS.
039300     GO TO 211-BUMP-PATIENT-COUNT.
039400 212-COUNT-DOCTORS.
039500     MOVE ZERO TO WS-DOC-TOTAL.
039600     MOVE 1 TO WS-DOC-RELKEY.
039700     READ DOCTOR-FILE INTO DOC-MASTER-REC NEXT RECORD
039800         AT END
039900             GO TO 213-COUNT-ADMINS.
040000 212-BUMP-DOCTOR-COUNT.
040100     ADD 1 TO WS-DOC-TOTAL.
040200     READ DOCTOR-FILE INTO DOC-MASTER-REC NEXT RECORD
040300         AT END
040400             GO TO 213-COUNT-ADMINS.
040500     GO TO 212-BUMP-DOCTOR-COUNT.
040600 213-COUNT-ADMINS.
040700     MOVE ZERO TO WS-ADM-TOTAL.
040800     MOVE 1 TO WS-ADM-RELKEY.
040900     READ ADMIN-FILE INTO ADM-MASTER-REC NEXT RECORD
041000         AT END
041100             GO TO 210-EXIT.
041200 213-BUMP-ADMIN-COUNT.
041300     ADD 1 TO WS-ADM-TOTAL.
041400     READ ADMIN-FILE INTO ADM-MASTER-REC NEXT RECORD
041500         AT END
041600             GO TO 210-EXIT.
041700     GO TO 213-BUMP-ADMIN-COUNT.
041800 210-EXIT.
041900     EXIT.
042000
042100 220-COUNT-APPOINTMENTS.
042200     MOVE "220-COUNT-APPOINTMENTS" TO PARA-NAME.
042300     MOVE ZERO TO WS-APT-TOTAL.
042400     SET WS-STB-IDX TO 1.
042500     MOVE SPACES TO WS-STB-ROW(WS-STB-IDX) WS-STB-ROW(2)
042600         WS-STB-ROW(3) WS-STB-ROW(4) WS-STB-ROW(5) WS-STB-ROW(6)
042700         WS-STB-ROW(7) WS-STB-ROW(8) WS-STB-ROW(9) WS-STB-ROW(10)
042800         WS-STB-ROW(11).
042900     MOVE 1 TO WS-APT-RELKEY.
043000     READ APPOINTMENT-FILE INTO APT-MASTER-REC NEXT RECORD
043100         AT END
043200             GO TO 220-EXIT.
043300 221-BUMP-APPOINTMENT-COUNT.
043400     ADD 1 TO WS-APT-TOTAL.
043500     IF APT-ST-SCHEDULED OR APT-ST-COMPLETED OR APT-ST-CANCELLED
043600        OR APT-ST-RESCHEDULED
043700         PERFORM 251-ACCUM-STATUS-BREAK THRU 251-EXIT.
043800     READ APPOINTMENT-FILE INTO APT-MASTER-REC NEXT RECORD
043900         AT END
044000             GO TO 220-EXIT.
044100     GO TO 221-BUMP-APPOINTMENT-COUNT.
044200 220-EXIT.
044300     EXIT.
044400
044500 230-COUNT-MEDICAL-RECORDS.
044600     MOVE "230-COUNT-MEDICAL-RECORDS" TO PARA-NAME.
044700     MOVE ZERO TO WS-MED-TOTAL WS-MED-ACTIVE WS-MED-ARCHIVED.
044800     MOVE 1 TO WS-MED-RELKEY.
044900     READ MEDREC-FILE INTO MED-MASTER-REC NEXT RECORD
045000         AT END
045100             GO TO 230-EXIT.
045200 231-BUMP-MEDREC-COUNT.
045300     ADD 1 TO WS-MED-TOTAL.
045400     IF REC-IS-ACTIVE
045500         ADD 1 TO WS-MED-ACTIVE
045600     ELSE IF REC-IS-ARCHIVED
045700         ADD 1 TO WS-MED-ARCHIVED.
045800     READ MEDREC-FILE INTO MED-MASTER-REC NEXT RECORD
045900         AT END
046000             GO TO 230-EXIT.
046100     GO TO 231-BUMP-MEDREC-COUNT.
046200 230-EXIT.
046300     EXIT.
046400
046500 240-COUNT-PRESCRIPTIONS.
046600     MOVE "240-COUNT-PRESCRIPTIONS" TO PARA-NAME.
046700     MOVE ZERO TO WS-PRS-TOTAL WS-PRS-ACTIVE WS-PRS-EXPIRED.
046800     MOVE 1 TO WS-PRS-RELKEY.
046900     READ PRESCRIPTION-FILE INTO PRS-MASTER-REC NEXT RECORD
047000         AT END
047100             GO TO 240-EXIT.
047200 241-BUMP-PRESCRIPTION-COUNT.
047300     ADD 1 TO WS-PRS-TOTAL.
047400     IF PRS-IS-ACTIVE
047500         ADD 1 TO WS-PRS-ACTIVE.
047600     IF WS-TODAY-CCYYMMDD >
047700        (PRS-VALID-CCYY * 10000) + (PRS-VALID-MM * 100) + PRS-VALID-DD
047800         ADD 1 TO WS-PRS-EXPIRED.
047900     READ PRESCRIPTION-FILE INTO PRS-MASTER-REC NEXT RECORD
048000         AT END
048100             GO TO 240-EXIT.
048200     GO TO 241-BUMP-PRESCRIPTION-COUNT.
048300 240-EXIT.
048400     EXIT.
048500
048600******************************************************************
048700*  250/251 -- SHARED APPOINTMENT-STATUS BREAK.  251 ACCUMULATES
048800*  ONE APPOINTMENT'S STATUS INTO WS-STATUS-BREAK-TABLE; 250 PRINTS
048900*  THE ACCUMULATED ROWS.  CALLED FROM ALL FOUR REPORTS.
049000******************************************************************
049100 250-WRITE-STATUS-BREAK.
049200     MOVE "250-WRITE-STATUS-BREAK" TO PARA-NAME.
049300     PERFORM VARYING WS-STB-IDX FROM 1 BY 1
049400             UNTIL WS-STB-IDX > 11
049500                OR WS-STB-STATUS(WS-STB-IDX) = SPACES
049600         STRING "  " WS-STB-STATUS(WS-STB-IDX) ": "
049700             WS-STB-COUNT(WS-STB-IDX)
049800             DELIMITED BY SIZE INTO WS-PRINT-LINE
049900         PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
050000 250-EXIT.
050100     EXIT.
050200
050300 251-ACCUM-STATUS-BREAK.
050400     MOVE "251-ACCUM-STATUS-BREAK" TO PARA-NAME.
050500     MOVE "N" TO CURRENT-ROW-SW.
050600     SET WS-STB-IDX TO 1.
050700     SEARCH WS-STB-ROW
050800         AT END
050900             NEXT SENTENCE
051000         WHEN WS-STB-STATUS(WS-STB-IDX) = APT-STATUS
051100             ADD 1 TO WS-STB-COUNT(WS-STB-IDX)
051200             MOVE "Y" TO CURRENT-ROW-SW.
051300     IF CURRENT-ROW
051400         GO TO 251-EXIT.
051500     PERFORM 252-POSITION-STATUS-TABLE-IDX THRU 252-EXIT
051600         VARYING WS-STB-IDX FROM 1 BY 1
051700         UNTIL WS-STB-IDX > 11 OR CURRENT-ROW.
051800     IF WS-STB-IDX > 11
051900         GO TO 251-EXIT.
052000     MOVE APT-STATUS TO WS-STB-STATUS(WS-STB-IDX).
052100     MOVE 1 TO WS-STB-COUNT(WS-STB-IDX).
052200 251-EXIT.
052300     EXIT.
052400
052500 252-POSITION-STATUS-TABLE-IDX.
052600     MOVE "252-POSITION-STATUS-TABLE-IDX" TO PARA-NAME.
052700     MOVE "N" TO CURRENT-ROW-SW.
052800     IF WS-STB-STATUS(WS-STB-IDX) = SPACES
052900         MOVE "Y" TO CURRENT-ROW-SW
053000         GO TO 252-EXIT.
053100 252-EXIT.
053200     EXIT.
053300
053400******************************************************************
053500*  300-APPOINTMENT-RANGE-REPORT -- ONE PASS OVER THE APPOINTMENT
053600*  FILE, DATE-RANGE FILTERED, WITH BOTH BREAKS ACCUMULATED AS
053700*  EACH QUALIFYING RECORD IS READ, THEN THE DETAIL LIST AND BOTH
053800*  BREAKS PRINTED AFTER THE PASS.
053900******************************************************************
054000 300-APPOINTMENT-RANGE-REPORT.
054100     MOVE "300-APPOINTMENT-RANGE-REPORT" TO PARA-NAME.
054150     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
054200     MOVE STAT-START-DATE(1:4) TO WS-RD-CCYY-X.
054300     MOVE STAT-START-DATE(6:2) TO WS-RD-MM-X.
054400     MOVE STAT-START-DATE(9:2) TO WS-RD-DD-X.
054500     COMPUTE WS-START-CCYYMMDD =
054600         (WS-RD-CCYY-9 * 10000) + (WS-RD-MM-9 * 100) + WS-RD-DD-9.
054700     MOVE STAT-END-DATE(1:4) TO WS-RD-CCYY-X.
054800     MOVE STAT-END-DATE(6:2) TO WS-RD-MM-X.
054900     MOVE STAT-END-DATE(9:2) TO WS-RD-DD-X.
055000     COMPUTE WS-END-CCYYMMDD =
055100         (WS-RD-CCYY-9 * 10000) + (WS-RD-MM-9 * 100) + WS-RD-DD-9.
055200
055300     MOVE ZERO TO WS-RANGE-TOTAL.
055400     SET WS-STB-IDX TO 1.
055500     MOVE SPACES TO WS-STB-ROW(1) WS-STB-ROW(2) WS-STB-ROW(3)
055600         WS-STB-ROW(4) WS-STB-ROW(5) WS-STB-ROW(6) WS-STB-ROW(7)
055700         WS-STB-ROW(8) WS-STB-ROW(9) WS-STB-ROW(10) WS-STB-ROW(11).
055800     SET WS-DRB-IDX TO 1.
055900     PERFORM 325-CLEAR-DOCTOR-ROW THRU 325-EXIT
056000         VARYING WS-DRB-IDX FROM 1 BY 1
056100         UNTIL WS-DRB-IDX > 100.
056200
056300     MOVE "APPOINTMENT REPORT -- DATE RANGE" TO WS-PRINT-LINE.
056400     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
056500     STRING "FROM " STAT-START-DATE " TO " STAT-END-DATE
056600         DELIMITED BY SIZE INTO WS-PRINT-LINE.
056700     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
056800     STRING "GENERATED " WS-TODAY-CCYYMMDD
056900         DELIMITED BY SIZE INTO WS-PRINT-LINE.
057000     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
057100     PERFORM 720-WRITE-BLANK-LINE THRU 720-EXIT.
057200
057300     MOVE 1 TO WS-APT-RELKEY.
057400     READ APPOINTMENT-FILE INTO APT-MASTER-REC NEXT RECORD
057500         AT END
057600             GO TO 320-RANGE-SCAN-DONE.
057700 310-SCAN-RANGE.
057800     COMPUTE WS-WORK-LTH =
057900         (APT-DATE-CCYY * 10000) + (APT-DATE-MM * 100) + APT-DATE-DD.
058000     IF WS-WORK-LTH >= WS-START-CCYYMMDD
058100        AND WS-WORK-LTH <= WS-END-CCYYMMDD
058200         ADD 1 TO WS-RANGE-TOTAL
058300         PERFORM 251-ACCUM-STATUS-BREAK THRU 251-EXIT
058400         PERFORM 330-ACCUM-DOCTOR-BREAK THRU 330-EXIT
058500         PERFORM 340-WRITE-APPOINTMENT-DETAIL THRU 340-EXIT.
058600     READ APPOINTMENT-FILE INTO APT-MASTER-REC NEXT RECORD
058700         AT END
058800             GO TO 320-RANGE-SCAN-DONE.
058900     GO TO 310-SCAN-RANGE.
059000 320-RANGE-SCAN-DONE.
059100     PERFORM 720-WRITE-BLANK-LINE THRU 720-EXIT.
059200     STRING "TOTAL APPOINTMENTS IN RANGE: " WS-RANGE-TOTAL
059300         DELIMITED BY SIZE INTO WS-PRINT-LINE.
059400     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
059500     MOVE "COUNT BY STATUS" TO WS-PRINT-LINE.
059600     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
059700     PERFORM 250-WRITE-STATUS-BREAK THRU 250-EXIT.
059800     PERFORM 720-WRITE-BLANK-LINE THRU 720-EXIT.
059900     MOVE "COUNT BY DOCTOR" TO WS-PRINT-LINE.
060000     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
060100     PERFORM VARYING WS-DRB-IDX FROM 1 BY 1
060200             UNTIL WS-DRB-IDX > 100
060300                OR WS-DRB-DOCTOR-ID(WS-DRB-IDX) = SPACES
060400         STRING "  " WS-DRB-DOCTOR-NAME(WS-DRB-IDX) ": "
060500             WS-DRB-COUNT(WS-DRB-IDX)
060600             DELIMITED BY SIZE INTO WS-PRINT-LINE
060700         PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
060800 300-EXIT.
060900     EXIT.
061000
061100 325-CLEAR-DOCTOR-ROW.
061200     MOVE SPACES TO WS-DRB-ROW(WS-DRB-IDX).
061300 325-EXIT.
061400     EXIT.
061500
061600 330-ACCUM-DOCTOR-BREAK.
061700     MOVE "330-ACCUM-DOCTOR-BREAK" TO PARA-NAME.
061800     MOVE "N" TO CURRENT-ROW-SW.
061900     SET WS-DRB-IDX TO 1.
062000     SEARCH WS-DRB-ROW
062100         AT END
062200             NEXT SENTENCE
062300         WHEN WS-DRB-DOCTOR-ID(WS-DRB-IDX) = APT-DOCTOR-ID
062400             ADD 1 TO WS-DRB-COUNT(WS-DRB-IDX)
062500             MOVE "Y" TO CURRENT-ROW-SW.
062600     IF CURRENT-ROW
062700         GO TO 330-EXIT.
062800     MOVE "N" TO CURRENT-ROW-SW.
062850     PERFORM 332-POSITION-DOCTOR-TABLE-IDX THRU 332-EXIT
062900         VARYING WS-DRB-IDX FROM 1 BY 1
063000         UNTIL WS-DRB-IDX > 100 OR CURRENT-ROW.
063200     IF WS-DRB-IDX > 100
063300         GO TO 330-EXIT.
063400     MOVE APT-DOCTOR-ID TO WS-DRB-DOCTOR-ID(WS-DRB-IDX).
063500     PERFORM 335-RESOLVE-DOCTOR-NAME THRU 335-EXIT.
063600     MOVE WS-DOCTOR-NAME-WORK TO WS-DRB-DOCTOR-NAME(WS-DRB-IDX).
063700     MOVE 1 TO WS-DRB-COUNT(WS-DRB-IDX).
063800 330-EXIT.
063900     EXIT.
064000
064050 332-POSITION-DOCTOR-TABLE-IDX.
064060     MOVE "332-POSITION-DOCTOR-TABLE-IDX" TO PARA-NAME.
064070     IF WS-DRB-DOCTOR-ID(WS-DRB-IDX) = SPACES
064080         MOVE "Y" TO CURRENT-ROW-SW
064090         GO TO 332-EXIT.
064095 332-EXIT.
064096     EXIT.
064097
064100 335-RESOLVE-DOCTOR-NAME.
064200     MOVE "335-RESOLVE-DOCTOR-NAME" TO PARA-NAME.
064300     MOVE APT-DOCTOR-ID (4:3) TO WS-ID-PARSE-X.
064400     MOVE WS-ID-PARSE-9 TO WS-DOC-RELKEY.
064500     MOVE SPACES TO WS-DOCTOR-NAME-WORK.
064600     READ DOCTOR-FILE INTO DOC-MASTER-REC
064700         INVALID KEY
064800             MOVE "** DOCTOR NOT ON FILE **" TO WS-DOCTOR-NAME-WORK
064900             GO TO 335-EXIT.
065000     IF DOC-ID = APT-DOCTOR-ID
065100         MOVE DOC-FULL-NAME TO WS-DOCTOR-NAME-WORK
065200     ELSE
065300         MOVE "** DOCTOR NOT ON FILE **" TO WS-DOCTOR-NAME-WORK.
065400 335-EXIT.
065500     EXIT.
065600
065700 340-WRITE-APPOINTMENT-DETAIL.
065800     MOVE "340-WRITE-APPOINTMENT-DETAIL" TO PARA-NAME.
065900     PERFORM 335-RESOLVE-DOCTOR-NAME THRU 335-EXIT.
066000     PERFORM 345-RESOLVE-PATIENT-NAME THRU 345-EXIT.
066100     STRING APT-ID " " WS-WORK-LTH " " APT-TIME-SLOT " "
066200         WS-DOCTOR-NAME-WORK " " WS-PATIENT-NAME-WORK " "
066300         APT-STATUS " " APT-REASON(1:40)
066400         DELIMITED BY SIZE INTO WS-PRINT-LINE.
066500     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
066600 340-EXIT.
066700     EXIT.
066800
066900 345-RESOLVE-PATIENT-NAME.
067000     MOVE "345-RESOLVE-PATIENT-NAME" TO PARA-NAME.
067100     MOVE APT-PATIENT-ID (4:3) TO WS-ID-PARSE-X.
067200     MOVE WS-ID-PARSE-9 TO WS-PAT-RELKEY.
067300     MOVE SPACES TO WS-PATIENT-NAME-WORK.
067400     READ PATIENT-FILE INTO PAT-MASTER-REC
067500         INVALID KEY
067600             MOVE "** PATIENT NOT ON FILE **" TO WS-PATIENT-NAME-WORK
067700             GO TO 345-EXIT.
067800     IF PAT-ID = APT-PATIENT-ID
067900         MOVE PAT-FULL-NAME TO WS-PATIENT-NAME-WORK
068000     ELSE
068100         MOVE "** PATIENT NOT ON FILE **" TO WS-PATIENT-NAME-WORK.
068200 345-EXIT.
068300     EXIT.
068400
068500******************************************************************
068600*  400-DOCTOR-PERFORMANCE-REPORT -- ONE DOCTOR, THREE UN-KEYED
068700*  COUNT SECTIONS.
068800******************************************************************
068900 400-DOCTOR-PERFORMANCE-REPORT.
069000     MOVE "400-DOCTOR-PERFORMANCE-REPORT" TO PARA-NAME.
069100     MOVE STAT-DOC-ID (4:3) TO WS-ID-PARSE-X.
069200     MOVE WS-ID-PARSE-9 TO WS-DOC-RELKEY.
069300     READ DOCTOR-FILE INTO DOC-MASTER-REC
069400         INVALID KEY
069500             MOVE "DOCTOR ON CONTROL CARD NOT ON FILE" TO
069600                 ABEND-REASON
069700             GO TO 1000-ABEND-RTN.
069800     IF DOC-ID NOT = STAT-DOC-ID
069900         MOVE "DOCTOR ON CONTROL CARD NOT ON FILE" TO ABEND-REASON
070000         GO TO 1000-ABEND-RTN.
070100
070150     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
070200     MOVE "DOCTOR PERFORMANCE REPORT" TO WS-PRINT-LINE.
070300     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
070400     STRING "DOCTOR: " DOC-FULL-NAME DELIMITED BY SIZE
070500         INTO WS-PRINT-LINE.
070600     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
070700     STRING "SPECIALIZATION: " DOC-SPECIALIZATION DELIMITED BY SIZE
070800         INTO WS-PRINT-LINE.
070900     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
071000     STRING "EXPERIENCE YEARS: " DOC-EXPERIENCE-YEARS
071100         DELIMITED BY SIZE INTO WS-PRINT-LINE.
071200     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
071300     PERFORM 720-WRITE-BLANK-LINE THRU 720-EXIT.
071400
071500     SET WS-STB-IDX TO 1.
071600     MOVE SPACES TO WS-STB-ROW(1) WS-STB-ROW(2) WS-STB-ROW(3)
071700         WS-STB-ROW(4) WS-STB-ROW(5) WS-STB-ROW(6) WS-STB-ROW(7)
071800         WS-STB-ROW(8) WS-STB-ROW(9) WS-STB-ROW(10) WS-STB-ROW(11).
071900     MOVE 1 TO WS-APT-RELKEY.
072000     READ APPOINTMENT-FILE INTO APT-MASTER-REC NEXT RECORD
072100         AT END
072200             GO TO 415-DOC-APT-SCAN-DONE.
072300 410-SCAN-DOC-APPOINTMENTS.
072400     IF APT-DOCTOR-ID = STAT-DOC-ID
072500         PERFORM 251-ACCUM-STATUS-BREAK THRU 251-EXIT.
072600     READ APPOINTMENT-FILE INTO APT-MASTER-REC NEXT RECORD
072700         AT END
072800             GO TO 415-DOC-APT-SCAN-DONE.
072900     GO TO 410-SCAN-DOC-APPOINTMENTS.
073000 415-DOC-APT-SCAN-DONE.
073100     MOVE "APPOINTMENTS BY STATUS" TO WS-PRINT-LINE.
073200     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
073300     PERFORM 250-WRITE-STATUS-BREAK THRU 250-EXIT.
073400     PERFORM 720-WRITE-BLANK-LINE THRU 720-EXIT.
073500
073600     MOVE ZERO TO WS-MED-TOTAL WS-MED-ACTIVE.
073700     MOVE 1 TO WS-MED-RELKEY.
073800     READ MEDREC-FILE INTO MED-MASTER-REC NEXT RECORD
073900         AT END
074000             GO TO 425-DOC-MEDREC-SCAN-DONE.
074100 420-SCAN-DOC-MEDRECS.
074200     IF REC-DOCTOR-ID = STAT-DOC-ID
074300         ADD 1 TO WS-MED-TOTAL
074400         IF REC-IS-ACTIVE
074500             ADD 1 TO WS-MED-ACTIVE.
074600     READ MEDREC-FILE INTO MED-MASTER-REC NEXT RECORD
074700         AT END
074800             GO TO 425-DOC-MEDREC-SCAN-DONE.
074900     GO TO 420-SCAN-DOC-MEDRECS.
075000 425-DOC-MEDREC-SCAN-DONE.
075100     STRING "MEDICAL RECORDS TOTAL: " WS-MED-TOTAL
075200         DELIMITED BY SIZE INTO WS-PRINT-LINE.
075300     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
075400     STRING "MEDICAL RECORDS ACTIVE: " WS-MED-ACTIVE
075500         DELIMITED BY SIZE INTO WS-PRINT-LINE.
075600     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
075700     PERFORM 720-WRITE-BLANK-LINE THRU 720-EXIT.
075800
075900     MOVE ZERO TO WS-PRS-TOTAL WS-PRS-ACTIVE.
076000     MOVE 1 TO WS-PRS-RELKEY.
076100     READ PRESCRIPTION-FILE INTO PRS-MASTER-REC NEXT RECORD
076200         AT END
076300             GO TO 435-DOC-PRS-SCAN-DONE.
076400 430-SCAN-DOC-PRESCRIPTIONS.
076500     IF PRS-DOCTOR-ID = STAT-DOC-ID
076600         ADD 1 TO WS-PRS-TOTAL
076700         IF PRS-IS-ACTIVE
076800             ADD 1 TO WS-PRS-ACTIVE.
076900     READ PRESCRIPTION-FILE INTO PRS-MASTER-REC NEXT RECORD
077000         AT END
077100             GO TO 435-DOC-PRS-SCAN-DONE.
077200     GO TO 430-SCAN-DOC-PRESCRIPTIONS.
077300 435-DOC-PRS-SCAN-DONE.
077400     STRING "PRESCRIPTIONS TOTAL: " WS-PRS-TOTAL
077500         DELIMITED BY SIZE INTO WS-PRINT-LINE.
077600     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
077700     STRING "PRESCRIPTIONS ACTIVE: " WS-PRS-ACTIVE
077800         DELIMITED BY SIZE INTO WS-PRINT-LINE.
077900     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
078000 400-EXIT.
078100     EXIT.
078200
078300******************************************************************
078400*  500-PATIENT-HISTORY-REPORT -- ONE PATIENT, STATUS BREAKDOWN
078500*  PLUS FULL MEDICAL-RECORD AND PRESCRIPTION DETAIL.
078600******************************************************************
078700 500-PATIENT-HISTORY-REPORT.
078800     MOVE "500-PATIENT-HISTORY-REPORT" TO PARA-NAME.
078900     MOVE STAT-PAT-ID (4:3) TO WS-ID-PARSE-X.
079000     MOVE WS-ID-PARSE-9 TO WS-PAT-RELKEY.
079100     READ PATIENT-FILE INTO PAT-MASTER-REC
079200         INVALID KEY
079300             MOVE "PATIENT ON CONTROL CARD NOT ON FILE" TO
079400                 ABEND-REASON
079500             GO TO 1000-ABEND-RTN.
079600     IF PAT-ID NOT = STAT-PAT-ID
079700         MOVE "PATIENT ON CONTROL CARD NOT ON FILE" TO ABEND-REASON
079800         GO TO 1000-ABEND-RTN.
079900
079950     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
080000     MOVE "PATIENT HISTORY REPORT" TO WS-PRINT-LINE.
080100     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
080200     STRING "PATIENT: " PAT-FULL-NAME " (" PAT-ID ")"
080300         DELIMITED BY SIZE INTO WS-PRINT-LINE.
080400     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
080500     STRING "AGE: " PAT-AGE "  GENDER: " PAT-GENDER
080600         "  BLOOD TYPE: " PAT-BLOOD-TYPE
080700         DELIMITED BY SIZE INTO WS-PRINT-LINE.
080800     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
080900     PERFORM 720-WRITE-BLANK-LINE THRU 720-EXIT.
081000
081100     SET WS-STB-IDX TO 1.
081200     MOVE SPACES TO WS-STB-ROW(1) WS-STB-ROW(2) WS-STB-ROW(3)
081300         WS-STB-ROW(4) WS-STB-ROW(5) WS-STB-ROW(6) WS-STB-ROW(7)
081400         WS-STB-ROW(8) WS-STB-ROW(9) WS-STB-ROW(10) WS-STB-ROW(11).
081500     MOVE 1 TO WS-APT-RELKEY.
081600     READ APPOINTMENT-FILE INTO APT-MASTER-REC NEXT RECORD
081700         AT END
081800             GO TO 515-PAT-APT-SCAN-DONE.
081900 510-SCAN-PAT-APPOINTMENTS.
082000     IF APT-PATIENT-ID = STAT-PAT-ID
082100         PERFORM 251-ACCUM-STATUS-BREAK THRU 251-EXIT.
082200     READ APPOINTMENT-FILE INTO APT-MASTER-REC NEXT RECORD
082300         AT END
082400             GO TO 515-PAT-APT-SCAN-DONE.
082500     GO TO 510-SCAN-PAT-APPOINTMENTS.
082600 515-PAT-APT-SCAN-DONE.
082700     MOVE "APPOINTMENTS BY STATUS" TO WS-PRINT-LINE.
082800     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
082900     PERFORM 250-WRITE-STATUS-BREAK THRU 250-EXIT.
083000     PERFORM 720-WRITE-BLANK-LINE THRU 720-EXIT.
083100
083200     MOVE "MEDICAL RECORD HISTORY" TO WS-PRINT-LINE.
083300     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
083400     MOVE 1 TO WS-MED-RELKEY.
083500     READ MEDREC-FILE INTO MED-MASTER-REC NEXT RECORD
084000         AT END
084100             GO TO 525-PAT-MEDREC-SCAN-DONE.
084200 520-SCAN-PAT-MEDRECS.
084300     IF REC-PATIENT-ID = STAT-PAT-ID
084400         PERFORM 335-RESOLVE-DOCTOR-NAME THRU 335-EXIT
084500         MOVE REC-DOCTOR-ID TO APT-DOCTOR-ID
084600         PERFORM 335-RESOLVE-DOCTOR-NAME THRU 335-EXIT
084700         COMPUTE WS-WORK-LTH =
084800             (REC-DATE-CCYY * 10000) + (REC-DATE-MM * 100)
084900              + REC-DATE-DD
085000         STRING REC-ID " " WS-WORK-LTH " " WS-DOCTOR-NAME-WORK
085100             " " REC-DIAGNOSIS(1:40) " " REC-STATUS
085200             DELIMITED BY SIZE INTO WS-PRINT-LINE
085300         PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
085400     READ MEDREC-FILE INTO MED-MASTER-REC NEXT RECORD
085500         AT END
085600             GO TO 525-PAT-MEDREC-SCAN-DONE.
085700     GO TO 520-SCAN-PAT-MEDRECS.
085800 525-PAT-MEDREC-SCAN-DONE.
085900     PERFORM 720-WRITE-BLANK-LINE THRU 720-EXIT.
086000
086100     MOVE "PRESCRIPTION HISTORY" TO WS-PRINT-LINE.
086200     PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
086300     MOVE 1 TO WS-PRS-RELKEY.
086400     READ PRESCRIPTION-FILE INTO PRS-MASTER-REC NEXT RECORD
086500         AT END
086600             GO TO 535-PAT-PRS-SCAN-DONE.
086700 530-SCAN-PAT-PRESCRIPTIONS.
086800     IF PRS-PATIENT-ID = STAT-PAT-ID
086900         MOVE PRS-DOCTOR-ID TO APT-DOCTOR-ID
087000         PERFORM 335-RESOLVE-DOCTOR-NAME THRU 335-EXIT
087100         COMPUTE WS-WORK-LTH =
087200             (PRS-DATE-CCYY * 10000) + (PRS-DATE-MM * 100)
087300              + PRS-DATE-DD
087400         STRING PRS-ID " " WS-WORK-LTH " " WS-DOCTOR-NAME-WORK
087500             " " PRS-STATUS " VALID-UNTIL "
087600             PRS-VALID-CCYY "-" PRS-VALID-MM "-" PRS-VALID-DD
087700             DELIMITED BY SIZE INTO WS-PRINT-LINE
087800         PERFORM 730-WRITE-PRINT-LINE THRU 730-EXIT.
087900     READ PRESCRIPTION-FILE INTO PRS-MASTER-REC NEXT RECORD
088000         AT END
088100             GO TO 535-PAT-PRS-SCAN-DONE.
088200     GO TO 530-SCAN-PAT-PRESCRIPTIONS.
088300 535-PAT-PRS-SCAN-DONE.
088400     CONTINUE.
088500 500-EXIT.
088600     EXIT.
088700
088720******************************************************************
088730*  700-WRITE-PAGE-HDR -- STARTS A NEW PAGE ON THE STATRPT-FILE.
088740*  CALLED ONCE AT THE TOP OF EACH OF THE FOUR REPORTS AND AGAIN
088750*  BY 730-WRITE-PRINT-LINE WHENEVER THE DETAIL LINE COUNT RUNS
088760*  PAST THE FORM DEPTH.
088770******************************************************************
088780 700-WRITE-PAGE-HDR.
088790     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
088800     WRITE WS-PRINT-LINE FROM WS-BLANK-LINE AFTER ADVANCING 1.
088810     MOVE WS-TODAY-CCYY TO HDR-CCYY.
088820     MOVE WS-DATE-MM TO HDR-MM.
088830     MOVE WS-DATE-DD TO HDR-DD.
088840     MOVE WS-PAGES TO PAGE-NBR-O.
088850     WRITE WS-PRINT-LINE FROM WS-HDR-REC AFTER ADVANCING NEXT-PAGE.
088860     MOVE ZERO TO WS-LINES.
088870     ADD +1 TO WS-PAGES.
088880     WRITE WS-PRINT-LINE FROM WS-BLANK-LINE AFTER ADVANCING 1.
088890     MOVE SPACES TO WS-PRINT-LINE.
088895 700-EXIT.
088896     EXIT.
088897
088898 720-WRITE-BLANK-LINE.
088899     MOVE SPACES TO WS-PRINT-LINE.
089000     WRITE WS-PRINT-LINE.
089100 720-EXIT.
089200     EXIT.
089300
089400 730-WRITE-PRINT-LINE.
089410     WRITE WS-PRINT-LINE.
089420     ADD +1 TO WS-LINES.
089430     MOVE SPACES TO WS-PRINT-LINE.
089440     IF WS-LINES > 55
089450         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
089700 730-EXIT.
089800     EXIT.
089900
090000 800-OPEN-FILES.
090100     MOVE "800-OPEN-FILES" TO PARA-NAME.
090200     OPEN INPUT STATCTL-FILE.
090300     OPEN OUTPUT STATRPT-FILE.
090400     OPEN OUTPUT SYSOUT.
090500     OPEN INPUT PATIENT-FILE.
090600     OPEN INPUT DOCTOR-FILE.
090700     OPEN INPUT ADMIN-FILE.
090800     OPEN INPUT APPOINTMENT-FILE.
090900     OPEN INPUT MEDREC-FILE.
091000     OPEN INPUT PRESCRIPTION-FILE.
091100     IF NOT STATCTL-OK
091200         MOVE "STATCTL-FILE OPEN FAILED" TO ABEND-REASON
091300         GO TO 1000-ABEND-RTN.
091400 800-EXIT.
091500     EXIT.
091600
091700 810-ESTABLISH-TODAY.
091800     MOVE "810-ESTABLISH-TODAY" TO PARA-NAME.
091900     ACCEPT WS-DATE-6 FROM DATE.
092000     IF WS-DATE-YY < 50
092100         COMPUTE WS-TODAY-CCYY = 2000 + WS-DATE-YY
092200     ELSE
092300         COMPUTE WS-TODAY-CCYY = 1900 + WS-DATE-YY.
092400     COMPUTE WS-TODAY-CCYYMMDD =
092500         (WS-TODAY-CCYY * 10000) + (WS-DATE-MM * 100) + WS-DATE-DD.
092600 810-EXIT.
092700     EXIT.
092800
092900 850-CLOSE-FILES.
093000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
093100     CLOSE STATCTL-FILE, STATRPT-FILE, SYSOUT,
093200         PATIENT-FILE, DOCTOR-FILE, ADMIN-FILE,
093300         APPOINTMENT-FILE, MEDREC-FILE, PRESCRIPTION-FILE.
093400 850-EXIT.
093500     EXIT.
093600
093700 900-READ-STATCTL.
093800     MOVE "900-READ-STATCTL" TO PARA-NAME.
093900     READ STATCTL-FILE INTO STATCTL-LINE
094000         AT END
094100             MOVE "NO CONTROL CARD ON STATCTL FILE" TO ABEND-REASON
094200             GO TO 1000-ABEND-RTN.
094300     MOVE ZERO TO WS-TOKEN-COUNT.
094400     UNSTRING STATCTL-LINE DELIMITED BY "|"
094500         INTO STAT-TOKEN (1), STAT-TOKEN (2), STAT-TOKEN (3),
094600              STAT-TOKEN (4), STAT-TOKEN (5)
094700         TALLYING IN WS-TOKEN-COUNT.
094800     MOVE STAT-TOKEN (1) TO STAT-REPORT-TYPE.
094900     MOVE STAT-TOKEN (2) TO STAT-START-DATE.
095000     MOVE STAT-TOKEN (3) TO STAT-END-DATE.
095100     MOVE STAT-TOKEN (4) TO STAT-DOC-ID.
095200     MOVE STAT-TOKEN (5) TO STAT-PAT-ID.
095300 900-EXIT.
095400     EXIT.
095500
095600 999-CLEANUP.
095700     MOVE "999-CLEANUP" TO PARA-NAME.
095800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
095900     DISPLAY "******** END JOB STATRPT ********".
096000 999-EXIT.
096100     EXIT.
096200
096300 1000-ABEND-RTN.
096400     MOVE PARA-NAME TO ABEND-PARA-NAME.
096450     WRITE SYSOUT-REC FROM ABEND-TRACE-REC.
096500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
096550     DISPLAY "*** ABNORMAL END OF JOB - STATRPT ***" UPON CONSOLE.
096600     DIVIDE ABEND-ZERO-VAL INTO ABEND-ONE-VAL.
096900     GOBACK.
