000100******************************************************************
000200*  PRSTRAN  --  PRESCRIPTION TRANSACTION WORK RECORD
000300*  POPULATED BY UNSTRING OF ONE PIPE-DELIMITED LINE FROM THE
000400*  PRESCRIPTION-TRANSACTION-FILE.  NOT EVERY FIELD APPLIES TO
000500*  EVERY ACTION -- SEE PRSUPDT PARAGRAPHS 200/300/400.
000600******************************************************************
000700*   MAINT LOG
000800*   04/15/97 JS   ORIGINAL LAYOUT
000820*   08/13/99 RFM  WIDENED PRS-TRAN-ACTION TO X(14) -- THE
000830*                 ADD-MEDICATION LITERAL RAN ONE BYTE PAST THE
000840*                 OLD X(13) FIELD, WHICH 88-LEVEL COMPILERS SHOULD
000850*                 NEVER HAVE ACCEPTED.  NO OTHER FIELD MOVES OR
000860*                 ASSUMES A FIXED OFFSET OFF THIS FIELD'S LENGTH.
000900******************************************************************
001000 01  PRS-TRANSACTION-REC.
001100     05  PRS-TRAN-ACTION              PIC X(14).
001200         88  PRS-ACTN-CREATE          VALUE "CREATE".
001300         88  PRS-ACTN-ADD-MED         VALUE "ADD-MEDICATION".
001400         88  PRS-ACTN-REFILL          VALUE "REFILL".
001500     05  PRS-TRAN-ID                  PIC X(07).
001600     05  PRS-TRAN-PATIENT-ID          PIC X(06).
001700     05  PRS-TRAN-DOCTOR-ID           PIC X(06).
001800     05  PRS-TRAN-VALID-UNTIL         PIC X(10).
001900     05  PRS-TRAN-REFILLS             PIC X(02).
002000     05  PRS-TRAN-INSTRUCTIONS        PIC X(300).
002100     05  PRS-TRAN-MED-NAME            PIC X(40).
002200     05  PRS-TRAN-MED-DOSAGE          PIC X(20).
002300     05  PRS-TRAN-MED-FREQUENCY       PIC X(20).
002400     05  PRS-TRAN-MED-DURATION        PIC X(20).
002500     05  PRS-TRAN-MED-INSTRUCTIONS    PIC X(60).
002600
002700******************************************************************
002800*  TOKEN TABLE -- HOLDS THE RAW UNSTRING RESULT BEFORE IT IS
002900*  REDISTRIBUTED TO THE NAMED FIELDS ABOVE, PER ACTION.
003000******************************************************************
003100 01  PRS-TOKEN-TABLE.
003200     05  PRS-TOKEN OCCURS 11 TIMES
003300                   INDEXED BY PRS-TOKEN-IDX
003400                              PIC X(300).
