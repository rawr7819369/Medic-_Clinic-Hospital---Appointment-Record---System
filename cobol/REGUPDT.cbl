000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  REGUPDT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/97.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS AND POSTS THE NIGHTLY REGISTRATION
001300*          TRANSACTION FILE PRODUCED BY THE MEDICONNECT+ FRONT
001400*          END.  EACH TRANSACTION REGISTERS ONE NEW PATIENT,
001500*          DOCTOR, OR ADMINISTRATOR.  GOOD TRANSACTIONS GET A
001600*          GENERATED ID AND ARE WRITTEN TO THE APPROPRIATE
001700*          MASTER FILE; BAD TRANSACTIONS (FAILED FIELD EDITS OR
001800*          A DUPLICATE USERNAME) ARE WRITTEN TO THE REJECT FILE
001900*          WITH A ONE-LINE REASON FOR DATA ENTRY TO RESEARCH.
002000*
002100******************************************************************
002200*
002300*          INPUT FILE    -   REGTRAN  (REGISTRATION TRANSACTIONS)
002400*
002500*          OUTPUT FILE   -   REGREJ   (REJECTED TRANSACTIONS)
002600*
002700*          UPDATED       -   PATIENT-FILE, DOCTOR-FILE, ADMIN-FILE
002800*
002900*          DUMP FILE     -   SYSOUT
003000*
003100******************************************************************
003200*   MAINT LOG
003300*   03/11/97 JS   ORIGINAL LAYOUT
003400*   09/14/98 RFM  ADDED DOCTOR DEFAULT TIME-SLOT LOAD AT CREATE
003500*   11/02/98 RFM  ADDED DUPLICATE-USERNAME SCAN ACROSS ALL THREE
003600*                 MASTER FILES PER REQUEST #4471
003700*   06/30/99 JS   Y2K -- REGISTRATION DATE NOW STAMPED CCYYMMDD
003800*                 FROM A WINDOWED 2-DIGIT ACCEPT, SEE 810-EXIT
003820*   08/12/99 RFM  CORRECTED WS-DOC-DEFAULT-SLOTS-LIT -- THE SIX
003830*                 STARTER SLOTS LOADED AT CREATE WERE 30 MINUTES
003840*                 EACH, SHOULD BE 1 HOUR EACH PER THE SCHEDULING
003850*                 DESK'S STANDARD, SEE 620-BUILD-DOCTOR-MASTER
003860*   08/12/99 RFM  999-CLEANUP NOW BREAKS REGISTERED COUNT OUT BY
003870*                 ROLE (PATIENT/DOCTOR/ADMIN) FOR THE END-OF-RUN
003880*                 SUMMARY, NOT JUST THE READ/WRITTEN/REJECTED
003890*                 TOTALS
003892*   02/14/01 TLW  CR-5528 -- RECOMPILED UNDER THE NEW LOADLIB
003893*                 NAMING STANDARD, NO LOGIC CHANGE.  REVIEWED
003894*                 DATE WINDOWING IN 810-ESTABLISH-TODAY, STILL
003895*                 GOOD THROUGH THE WINDOW'S PIVOT YEAR
003896*   02/14/01 RFM  PULLED THE UPSI-0 SWITCH -- NEVER USED SHOP-
003897*                 WIDE.  MOVED WS-DATE-6 AND MORE-TRANSACTIONS-SW
003898*                 OUT TO 77-LEVELS, OUR OLD HABIT ON THE EQUIPMENT
003899*                 SYSTEM WORK
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100         ASSIGN TO UT-S-SYSOUT
005200         ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT REGTRAN-FILE
005500         ASSIGN TO UT-S-REGTRAN
005600         ACCESS MODE IS SEQUENTIAL
005700         FILE STATUS IS REGTRAN-STATUS.
005800
005900     SELECT REGREJ-FILE
006000         ASSIGN TO UT-S-REGREJ
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS REGREJ-STATUS.
006300
006400     SELECT PATIENT-FILE
006500         ASSIGN TO PATMSTR
006600         ORGANIZATION IS RELATIVE
006700         ACCESS MODE IS DYNAMIC
006800         RELATIVE KEY IS WS-PAT-RELKEY
006900         FILE STATUS IS PATMSTR-STATUS.
007000
007100     SELECT DOCTOR-FILE
007200         ASSIGN TO DOCMSTR
007300         ORGANIZATION IS RELATIVE
007400         ACCESS MODE IS DYNAMIC
007500         RELATIVE KEY IS WS-DOC-RELKEY
007600         FILE STATUS IS DOCMSTR-STATUS.
007700
007800     SELECT ADMIN-FILE
007900         ASSIGN TO ADMMSTR
008000         ORGANIZATION IS RELATIVE
008100         ACCESS MODE IS DYNAMIC
008200         RELATIVE KEY IS WS-ADM-RELKEY
008300         FILE STATUS IS ADMMSTR-STATUS.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  SYSOUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 130 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS SYSOUT-REC.
009300 01  SYSOUT-REC                       PIC X(130).
009400
009500 FD  REGTRAN-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     DATA RECORD IS REGTRAN-LINE.
009900 01  REGTRAN-LINE                     PIC X(600).
010000
010100 FD  REGREJ-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     DATA RECORD IS REGREJ-LINE.
010500 01  REGREJ-LINE.
010600     05  REGREJ-REASON                PIC X(60).
010700     05  REGREJ-ORIGINAL-LINE         PIC X(600).
010800
010900 FD  PATIENT-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     DATA RECORD IS PAT-MASTER-REC.
011300     COPY PATMSTR.
011400
011500 FD  DOCTOR-FILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     DATA RECORD IS DOC-MASTER-REC.
011900     COPY DOCMSTR.
012000
012100 FD  ADMIN-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     DATA RECORD IS ADM-MASTER-REC.
012500     COPY ADMMSTR.
012600
012700 WORKING-STORAGE SECTION.
012800 01  FILE-STATUS-CODES.
012900     05  REGTRAN-STATUS               PIC X(02).
013000         88  REGTRAN-OK                VALUE "00".
013100         88  REGTRAN-EOF               VALUE "10".
013200     05  REGREJ-STATUS                PIC X(02).
013300         88  REGREJ-OK                 VALUE "00".
013400     05  PATMSTR-STATUS                PIC X(02).
013500         88  PATMSTR-OK                VALUE "00", "02".
013600         88  PATMSTR-NOTFND             VALUE "23".
013700     05  DOCMSTR-STATUS                PIC X(02).
013800         88  DOCMSTR-OK                VALUE "00", "02".
013900         88  DOCMSTR-NOTFND             VALUE "23".
014000     05  ADMMSTR-STATUS                PIC X(02).
014100         88  ADMMSTR-OK                VALUE "00", "02".
014200         88  ADMMSTR-NOTFND             VALUE "23".
014300
014400     COPY REGTRAN.
014420
014440     77  WS-DATE-6                    PIC 9(06).
014450     77  WS-DATE-BROKEN REDEFINES WS-DATE-6.
014460         10  WS-DATE-YY               PIC 9(02).
014470         10  WS-DATE-MM               PIC 9(02).
014480         10  WS-DATE-DD               PIC 9(02).
014490
014495     77  MORE-TRANSACTIONS-SW         PIC X(01) VALUE "Y".
014496         88  NO-MORE-TRANSACTIONS     VALUE "N".
014500
014600 01  WS-RELATIVE-KEYS.
014700     05  WS-PAT-RELKEY                PIC 9(06) COMP.
014800     05  WS-DOC-RELKEY                PIC 9(06) COMP.
014900     05  WS-ADM-RELKEY                PIC 9(06) COMP.
015000
015100 01  WS-DATE-WORK-AREA.
015700     05  WS-TODAY-CCYY                PIC 9(04) COMP.
015800     05  WS-TODAY-CCYYMMDD            PIC 9(08).
015900
016000 01  WS-NUMERIC-PARSE-AREA.
016100     05  WS-NUMERIC-PARSE-X           PIC X(03).
016200     05  WS-NUMERIC-PARSE-9 REDEFINES WS-NUMERIC-PARSE-X
016300                                      PIC 9(03).
016400
016500 01  WS-DOC-DEFAULT-SLOTS-LIT         PIC X(66) VALUE
016600     "09:00-10:0010:00-11:0011:00-12:0014:00-15:0015:00-16:0016:00-17:00".
016700 01  WS-DOC-DEFAULT-SLOTS-TABLE REDEFINES WS-DOC-DEFAULT-SLOTS-LIT.
016800     05  WS-DOC-DEFAULT-SLOT OCCURS 6 TIMES
016900                             INDEXED BY WS-SLOT-LOAD-IDX
017000                                        PIC X(11).
017100
017200 01  COUNTERS-AND-ACCUMULATORS.
017300     05  RECORDS-READ                 PIC S9(07) COMP-3 VALUE ZERO.
017400     05  RECORDS-WRITTEN              PIC S9(07) COMP-3 VALUE ZERO.
017500     05  RECORDS-REJECTED             PIC S9(07) COMP-3 VALUE ZERO.
017600     05  WS-PAT-COUNT                 PIC S9(06) COMP VALUE ZERO.
017700     05  WS-DOC-COUNT                 PIC S9(06) COMP VALUE ZERO.
017800     05  WS-ADM-COUNT                 PIC S9(06) COMP VALUE ZERO.
017900     05  WS-SCAN-IDX                  PIC S9(06) COMP VALUE ZERO.
018000     05  WS-TOKEN-IDX                 PIC S9(04) COMP VALUE ZERO.
018100     05  WS-TOKEN-COUNT               PIC S9(04) COMP VALUE ZERO.
018200     05  WS-DELIM-POS                 PIC S9(04) COMP VALUE ZERO.
018300     05  WS-SCAN-START                PIC S9(04) COMP VALUE ZERO.
018400
018500 01  FLAGS-AND-SWITCHES.
018800     05  FIELD-ERROR-SW               PIC X(01).
018900         88  FIELD-ERROR-FOUND        VALUE "Y".
019000     05  DUP-FOUND-SW                 PIC X(01).
019100         88  USERNAME-IS-DUPLICATE    VALUE "Y".
019200     05  PAT-EOF-SW                   PIC X(01) VALUE "N".
019300         88  PAT-AT-EOF               VALUE "Y".
019400     05  DOC-EOF-SW                   PIC X(01) VALUE "N".
019500         88  DOC-AT-EOF               VALUE "Y".
019600     05  ADM-EOF-SW                   PIC X(01) VALUE "N".
019700         88  ADM-AT-EOF               VALUE "Y".
019800
019900 01  REJECT-REASON-MSG                PIC X(60).
020000
020100 01  WS-GENERATED-ID                  PIC X(06).
020200
020300 01  WS-WORK-LTH                      PIC S9(04) COMP.
020400
020500*    HAND-CARRIED COPY OF FLDEDIT'S LINKAGE RECORD -- SEE THE
020600*    SHOP RULE ON PAGE 2 OF FLDEDIT -- PARAMETER RECORDS ARE
020700*    DUPLICATED IN EACH CALLER, NOT SHARED THROUGH A COPYBOOK.
020800 01  WS-EDIT-CONTROL.
020900     05  WE-FIELD-TYPE                PIC X(12).
021000     05  WE-TEXT-VALUE                PIC X(500).
021100     05  WE-NUMERIC-VALUE             PIC S9(07) COMP.
021200     05  WE-MIN-LENGTH                PIC S9(04) COMP.
021300     05  WE-MAX-LENGTH                PIC S9(04) COMP.
021400     05  WE-TODAY-CCYYMMDD            PIC 9(08).
021500     05  WE-RETURN-CODE               PIC X(01).
021600         88  WE-FIELD-VALID           VALUE "Y".
021700         88  WE-FIELD-INVALID         VALUE "N".
021800
021900     COPY ABENDREC.
022000
022100 01  PARA-NAME                        PIC X(30).
022200
022300 PROCEDURE DIVISION.
022310     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022320     PERFORM 100-MAINLINE THRU 100-EXIT
022330             UNTIL NO-MORE-TRANSACTIONS.
022340     PERFORM 999-CLEANUP THRU 999-EXIT.
022350     MOVE +0 TO RETURN-CODE.
022360     GOBACK.
022400
022500 000-HOUSEKEEPING.
022600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022700     DISPLAY "******** BEGIN JOB REGUPDT ********".
022800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022900     PERFORM 810-ESTABLISH-TODAY THRU 810-EXIT.
023000     PERFORM 820-COUNT-PATIENTS THRU 825-EXIT.
023100     PERFORM 830-COUNT-DOCTORS THRU 835-EXIT.
023200     PERFORM 840-COUNT-ADMINS THRU 845-EXIT.
023300     PERFORM 900-READ-REGTRAN THRU 900-EXIT.
023400     IF NO-MORE-TRANSACTIONS
023500         MOVE "EMPTY REGISTRATION TRANSACTION FILE" TO ABEND-REASON
023600         GO TO 1000-ABEND-RTN.
024000 000-EXIT.
024100     EXIT.
024200
024300 100-MAINLINE.
024400     MOVE "100-MAINLINE" TO PARA-NAME.
024500     MOVE "N" TO FIELD-ERROR-SW.
024600     MOVE "N" TO DUP-FOUND-SW.
024700     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
024800     IF NOT FIELD-ERROR-FOUND
024900         PERFORM 400-DUPLICATE-CHECK THRU 400-EXIT.
025000     IF FIELD-ERROR-FOUND OR USERNAME-IS-DUPLICATE
025100         ADD 1 TO RECORDS-REJECTED
025200         PERFORM 700-WRITE-REJECT THRU 700-EXIT
025300     ELSE
025400         PERFORM 500-GENERATE-ID THRU 500-EXIT
025500         PERFORM 600-WRITE-MASTER THRU 600-EXIT
025600         ADD 1 TO RECORDS-WRITTEN.
025700     PERFORM 900-READ-REGTRAN THRU 900-EXIT.
025800 100-EXIT.
025900     EXIT.
026000
026100 300-FIELD-EDITS.
026200     MOVE "300-FIELD-EDITS" TO PARA-NAME.
026300     IF REG-ROLE NOT = "PATIENT" AND NOT = "DOCTOR " AND
026400        NOT = "ADMIN  "
026500         MOVE "Y" TO FIELD-ERROR-SW
026600         MOVE "INVALID ROLE ON TRANSACTION" TO REJECT-REASON-MSG
026700         GO TO 300-EXIT.
026800
026900     MOVE "USERNAME" TO WE-FIELD-TYPE.
027000     MOVE REG-USERNAME TO WE-TEXT-VALUE.
027100     CALL "FLDEDIT" USING WS-EDIT-CONTROL.
027200     IF WE-FIELD-INVALID
027300         MOVE "Y" TO FIELD-ERROR-SW
027400         MOVE "USERNAME FAILS FORMAT EDIT" TO REJECT-REASON-MSG
027500         GO TO 300-EXIT.
027600
027700     MOVE "PASSWORD" TO WE-FIELD-TYPE.
027800     MOVE REG-PASSWORD TO WE-TEXT-VALUE.
027900     CALL "FLDEDIT" USING WS-EDIT-CONTROL.
028000     IF WE-FIELD-INVALID
028100         MOVE "Y" TO FIELD-ERROR-SW
028200         MOVE "PASSWORD FAILS FORMAT EDIT" TO REJECT-REASON-MSG
028300         GO TO 300-EXIT.
028400
028500     MOVE "FULLNAME" TO WE-FIELD-TYPE.
028600     MOVE REG-FULL-NAME TO WE-TEXT-VALUE.
028700     CALL "FLDEDIT" USING WS-EDIT-CONTROL.
028800     IF WE-FIELD-INVALID
028900         MOVE "Y" TO FIELD-ERROR-SW
029000         MOVE "FULL NAME FAILS FORMAT EDIT" TO REJECT-REASON-MSG
029100         GO TO 300-EXIT.
029200
029300     MOVE "EMAIL" TO WE-FIELD-TYPE.
029400     MOVE REG-EMAIL TO WE-TEXT-VALUE.
029500     CALL "FLDEDIT" USING WS-EDIT-CONTROL.
029600     IF WE-FIELD-INVALID
029700         MOVE "Y" TO FIELD-ERROR-SW
029800         MOVE "EMAIL FAILS FORMAT EDIT" TO REJECT-REASON-MSG
029900         GO TO 300-EXIT.
030000
030100     MOVE "PHONE" TO WE-FIELD-TYPE.
030200     MOVE REG-CONTACT-NUMBER TO WE-TEXT-VALUE.
030300     CALL "FLDEDIT" USING WS-EDIT-CONTROL.
030400     IF WE-FIELD-INVALID
030500         MOVE "Y" TO FIELD-ERROR-SW
030600         MOVE "CONTACT NUMBER FAILS FORMAT EDIT" TO REJECT-REASON-MSG
030700         GO TO 300-EXIT.
030800
030900     MOVE "TEXTLEN" TO WE-FIELD-TYPE.
031000     MOVE REG-ADDRESS TO WE-TEXT-VALUE.
031100     MOVE 1 TO WE-MIN-LENGTH.
031200     MOVE 100 TO WE-MAX-LENGTH.
031300     CALL "FLDEDIT" USING WS-EDIT-CONTROL.
031400     IF WE-FIELD-INVALID
031500         MOVE "Y" TO FIELD-ERROR-SW
031600         MOVE "ADDRESS FAILS LENGTH EDIT" TO REJECT-REASON-MSG
031700         GO TO 300-EXIT.
031800
031900     IF REG-ROLE-PATIENT
032000         PERFORM 310-EDIT-PATIENT-FIELDS THRU 310-EXIT
032100     ELSE IF REG-ROLE-DOCTOR
032200         PERFORM 320-EDIT-DOCTOR-FIELDS THRU 320-EXIT.
032300 300-EXIT.
032400     EXIT.
032500
032600 310-EDIT-PATIENT-FIELDS.
032700     MOVE "310-EDIT-PATIENT-FIELDS" TO PARA-NAME.
032800     MOVE "AGE" TO WE-FIELD-TYPE.
032900     MOVE REG-AGE TO WS-NUMERIC-PARSE-X.
033000     MOVE WS-NUMERIC-PARSE-9 TO WE-NUMERIC-VALUE.
033100     CALL "FLDEDIT" USING WS-EDIT-CONTROL.
033200     IF WE-FIELD-INVALID
033300         MOVE "Y" TO FIELD-ERROR-SW
033400         MOVE "AGE FAILS RANGE EDIT" TO REJECT-REASON-MSG
033500         GO TO 310-EXIT.
033600
033700     MOVE "GENDER" TO WE-FIELD-TYPE.
033800     MOVE REG-GENDER TO WE-TEXT-VALUE.
033900     CALL "FLDEDIT" USING WS-EDIT-CONTROL.
034000     IF WE-FIELD-INVALID
034100         MOVE "Y" TO FIELD-ERROR-SW
034200         MOVE "GENDER FAILS FORMAT EDIT" TO REJECT-REASON-MSG
034300         GO TO 310-EXIT.
034400
034500     MOVE "BLOODTYPE" TO WE-FIELD-TYPE.
034600     MOVE REG-BLOOD-TYPE TO WE-TEXT-VALUE.
034700     CALL "FLDEDIT" USING WS-EDIT-CONTROL.
034800     IF WE-FIELD-INVALID
034900         MOVE "Y" TO FIELD-ERROR-SW
035000         MOVE "BLOOD TYPE FAILS FORMAT EDIT" TO REJECT-REASON-MSG
035100         GO TO 310-EXIT.
035200
035300     MOVE "PHONE" TO WE-FIELD-TYPE.
035400     MOVE REG-EMERGENCY-CONTACT TO WE-TEXT-VALUE.
035500     CALL "FLDEDIT" USING WS-EDIT-CONTROL.
035600     IF WE-FIELD-INVALID
035700         MOVE "Y" TO FIELD-ERROR-SW
035800         MOVE "EMERGENCY CONTACT FAILS FORMAT EDIT" TO
035900             REJECT-REASON-MSG.
036000 310-EXIT.
036100     EXIT.
036200
036300 320-EDIT-DOCTOR-FIELDS.
036400     MOVE "320-EDIT-DOCTOR-FIELDS" TO PARA-NAME.
036500     MOVE "TEXTLEN" TO WE-FIELD-TYPE.
036600     MOVE REG-SPECIALIZATION TO WE-TEXT-VALUE.
036700     MOVE 1 TO WE-MIN-LENGTH.
036800     MOVE 40 TO WE-MAX-LENGTH.
036900     CALL "FLDEDIT" USING WS-EDIT-CONTROL.
037000     IF WE-FIELD-INVALID
037100         MOVE "Y" TO FIELD-ERROR-SW
037200         MOVE "SPECIALIZATION FAILS LENGTH EDIT" TO REJECT-REASON-MSG
037300         GO TO 320-EXIT.
037400
037500     MOVE "TEXTLEN" TO WE-FIELD-TYPE.
037600     MOVE REG-LICENSE-NUMBER TO WE-TEXT-VALUE.
037700     MOVE 1 TO WE-MIN-LENGTH.
037800     MOVE 20 TO WE-MAX-LENGTH.
037900     CALL "FLDEDIT" USING WS-EDIT-CONTROL.
038000     IF WE-FIELD-INVALID
038100         MOVE "Y" TO FIELD-ERROR-SW
038200         MOVE "LICENSE NUMBER FAILS LENGTH EDIT" TO REJECT-REASON-MSG
038300         GO TO 320-EXIT.
038400
038500     MOVE "EXPERIENCE" TO WE-FIELD-TYPE.
038600     MOVE REG-EXPERIENCE-YEARS TO WS-NUMERIC-PARSE-X.
038700     MOVE WS-NUMERIC-PARSE-9 TO WE-NUMERIC-VALUE.
038800     CALL "FLDEDIT" USING WS-EDIT-CONTROL.
038900     IF WE-FIELD-INVALID
039000         MOVE "Y" TO FIELD-ERROR-SW
039100         MOVE "EXPERIENCE YEARS FAILS RANGE EDIT" TO
039200             REJECT-REASON-MSG.
039300 320-EXIT.
039400     EXIT.
039500
039600 400-DUPLICATE-CHECK.                                             110298RFM
039700     MOVE "400-DUPLICATE-CHECK" TO PARA-NAME.
039800     MOVE "N" TO DUP-FOUND-SW.
039900     PERFORM 410-SCAN-PATIENT-MASTER THRU 415-EXIT
040000         VARYING WS-SCAN-IDX FROM 1 BY 1
040100         UNTIL WS-SCAN-IDX > WS-PAT-COUNT OR USERNAME-IS-DUPLICATE.
040200     IF NOT USERNAME-IS-DUPLICATE
040300         PERFORM 420-SCAN-DOCTOR-MASTER THRU 425-EXIT
040400             VARYING WS-SCAN-IDX FROM 1 BY 1
040500             UNTIL WS-SCAN-IDX > WS-DOC-COUNT OR
040600                   USERNAME-IS-DUPLICATE.
040700     IF NOT USERNAME-IS-DUPLICATE
040800         PERFORM 430-SCAN-ADMIN-MASTER THRU 435-EXIT
040900             VARYING WS-SCAN-IDX FROM 1 BY 1
041000             UNTIL WS-SCAN-IDX > WS-ADM-COUNT OR
041100                   USERNAME-IS-DUPLICATE.
041200     IF USERNAME-IS-DUPLICATE
041300         MOVE "USERNAME ALREADY ON FILE" TO REJECT-REASON-MSG.
041400 400-EXIT.
041500     EXIT.
041600
041700 410-SCAN-PATIENT-MASTER.
041800     MOVE WS-SCAN-IDX TO WS-PAT-RELKEY.
041900     READ PATIENT-FILE INTO PAT-MASTER-REC
042000         INVALID KEY
042100             MOVE "PATMSTR READ ERROR IN DUP SCAN" TO ABEND-REASON
042200             GO TO 1000-ABEND-RTN.
042300     IF PAT-USERNAME = REG-USERNAME
042400         MOVE "Y" TO DUP-FOUND-SW.
042450 415-EXIT.
042500     EXIT.
042600
042700 420-SCAN-DOCTOR-MASTER.
042800     MOVE WS-SCAN-IDX TO WS-DOC-RELKEY.
042900     READ DOCTOR-FILE INTO DOC-MASTER-REC
043000         INVALID KEY
043100             MOVE "DOCMSTR READ ERROR IN DUP SCAN" TO ABEND-REASON
043200             GO TO 1000-ABEND-RTN.
043300     IF DOC-USERNAME = REG-USERNAME
043400         MOVE "Y" TO DUP-FOUND-SW.
043500 425-EXIT.
043600     EXIT.
043700
043800 430-SCAN-ADMIN-MASTER.
043900     MOVE WS-SCAN-IDX TO WS-ADM-RELKEY.
044000     READ ADMIN-FILE INTO ADM-MASTER-REC
044100         INVALID KEY
044200             MOVE "ADMMSTR READ ERROR IN DUP SCAN" TO ABEND-REASON
044300             GO TO 1000-ABEND-RTN.
044400     IF ADM-USERNAME = REG-USERNAME
044500         MOVE "Y" TO DUP-FOUND-SW.
044600 435-EXIT.
044700     EXIT.
044800
044900 500-GENERATE-ID.
045000     MOVE "500-GENERATE-ID" TO PARA-NAME.
045100     IF REG-ROLE-PATIENT
045200         ADD 1 TO WS-PAT-COUNT
045300         MOVE WS-PAT-COUNT TO WS-NUMERIC-PARSE-9
045400         STRING "PAT" WS-NUMERIC-PARSE-X DELIMITED BY SIZE
045500             INTO WS-GENERATED-ID
045600     ELSE IF REG-ROLE-DOCTOR
045700         ADD 1 TO WS-DOC-COUNT
045800         MOVE WS-DOC-COUNT TO WS-NUMERIC-PARSE-9
045900         STRING "DOC" WS-NUMERIC-PARSE-X DELIMITED BY SIZE
046000             INTO WS-GENERATED-ID
046100     ELSE
046200         ADD 1 TO WS-ADM-COUNT
046300         MOVE WS-ADM-COUNT TO WS-NUMERIC-PARSE-9
046400         STRING "ADM" WS-NUMERIC-PARSE-X DELIMITED BY SIZE
046500             INTO WS-GENERATED-ID.
046600 500-EXIT.
046700     EXIT.
046800
046900 600-WRITE-MASTER.
047000     MOVE "600-WRITE-MASTER" TO PARA-NAME.
047100     IF REG-ROLE-PATIENT
047200         PERFORM 610-BUILD-PATIENT-MASTER THRU 610-EXIT
047300         MOVE WS-PAT-COUNT TO WS-PAT-RELKEY
047400         WRITE PAT-MASTER-REC
047500             INVALID KEY
047600                 MOVE "PATMSTR WRITE FAILED" TO ABEND-REASON
047700                 GO TO 1000-ABEND-RTN
047800     ELSE IF REG-ROLE-DOCTOR
047900         PERFORM 620-BUILD-DOCTOR-MASTER THRU 620-EXIT
048000         MOVE WS-DOC-COUNT TO WS-DOC-RELKEY
048100         WRITE DOC-MASTER-REC
048200             INVALID KEY
048300                 MOVE "DOCMSTR WRITE FAILED" TO ABEND-REASON
048400                 GO TO 1000-ABEND-RTN
048500     ELSE
048600         PERFORM 630-BUILD-ADMIN-MASTER THRU 630-EXIT
048700         MOVE WS-ADM-COUNT TO WS-ADM-RELKEY
048800         WRITE ADM-MASTER-REC
048900             INVALID KEY
049000                 MOVE "ADMMSTR WRITE FAILED" TO ABEND-REASON
049100                 GO TO 1000-ABEND-RTN.
049200 600-EXIT.
049300     EXIT.
049400
049500 610-BUILD-PATIENT-MASTER.
049600     MOVE WS-GENERATED-ID TO PAT-ID.
049700     MOVE REG-USERNAME TO PAT-USERNAME.
049800     MOVE REG-PASSWORD TO PAT-PASSWORD.
049900     MOVE REG-FULL-NAME TO PAT-FULL-NAME.
050000     MOVE REG-EMAIL TO PAT-EMAIL.
050100     MOVE REG-CONTACT-NUMBER TO PAT-CONTACT-NUMBER.
050200     MOVE REG-ADDRESS TO PAT-ADDRESS.
050300     MOVE REG-AGE TO WS-NUMERIC-PARSE-X.
050400     MOVE WS-NUMERIC-PARSE-9 TO PAT-AGE.
050500     MOVE REG-GENDER TO PAT-GENDER.
050600     MOVE REG-BLOOD-TYPE TO PAT-BLOOD-TYPE.
050700     MOVE REG-EMERGENCY-CONTACT TO PAT-EMERGENCY-CONTACT.
050800     MOVE REG-MEDICAL-HISTORY TO PAT-MEDICAL-HISTORY.
050900     MOVE WS-TODAY-CCYY TO PAT-REG-CCYY.
051000     MOVE WS-DATE-MM TO PAT-REG-MM.
051100     MOVE WS-DATE-DD TO PAT-REG-DD.
051200     MOVE "Y" TO PAT-ACTIVE-FLAG.
051300     MOVE SPACES TO FILLER IN PAT-MASTER-REC.
051400 610-EXIT.
051500     EXIT.
051600
051700 620-BUILD-DOCTOR-MASTER.                                         091498RFM
051800     MOVE WS-GENERATED-ID TO DOC-ID.
051900     MOVE REG-USERNAME TO DOC-USERNAME.
052000     MOVE REG-PASSWORD TO DOC-PASSWORD.
052100     MOVE REG-FULL-NAME TO DOC-FULL-NAME.
052200     MOVE REG-EMAIL TO DOC-EMAIL.
052300     MOVE REG-CONTACT-NUMBER TO DOC-CONTACT-NUMBER.
052400     MOVE REG-ADDRESS TO DOC-ADDRESS.
052500     MOVE REG-SPECIALIZATION TO DOC-SPECIALIZATION.
052600     MOVE REG-LICENSE-NUMBER TO DOC-LICENSE-NUMBER.
052700     MOVE REG-EXPERIENCE-YEARS TO WS-NUMERIC-PARSE-X.
052800     MOVE WS-NUMERIC-PARSE-9 TO DOC-EXPERIENCE-YEARS.
052900     MOVE "Y" TO DOC-ACTIVE-FLAG.
053000     PERFORM VARYING WS-SLOT-LOAD-IDX FROM 1 BY 1
053100             UNTIL WS-SLOT-LOAD-IDX > 6
053200         MOVE WS-DOC-DEFAULT-SLOT(WS-SLOT-LOAD-IDX)
053300             TO DOC-TIME-SLOTS(WS-SLOT-LOAD-IDX).
053500     MOVE SPACES TO FILLER IN DOC-MASTER-REC.
053600 620-EXIT.
053700     EXIT.
053800
053900 630-BUILD-ADMIN-MASTER.
054000     MOVE WS-GENERATED-ID TO ADM-ID.
054100     MOVE REG-USERNAME TO ADM-USERNAME.
054200     MOVE REG-PASSWORD TO ADM-PASSWORD.
054300     MOVE REG-FULL-NAME TO ADM-FULL-NAME.
054400     MOVE REG-EMAIL TO ADM-EMAIL.
054500     MOVE REG-CONTACT-NUMBER TO ADM-CONTACT-NUMBER.
054600     MOVE REG-ADDRESS TO ADM-ADDRESS.
054700     MOVE "Y" TO ADM-ACTIVE-FLAG.
054800     MOVE SPACES TO FILLER IN ADM-MASTER-REC.
054900 630-EXIT.
055000     EXIT.
055100
055200 700-WRITE-REJECT.
055300     MOVE "700-WRITE-REJECT" TO PARA-NAME.
055400     MOVE REJECT-REASON-MSG TO REGREJ-REASON.
055500     MOVE REGTRAN-LINE TO REGREJ-ORIGINAL-LINE.
055600     WRITE REGREJ-LINE.
055700 700-EXIT.
055800     EXIT.
055900
056000 800-OPEN-FILES.
056100     MOVE "800-OPEN-FILES" TO PARA-NAME.
056200     OPEN INPUT REGTRAN-FILE.
056300     OPEN OUTPUT REGREJ-FILE, SYSOUT.
056400     OPEN I-O PATIENT-FILE, DOCTOR-FILE, ADMIN-FILE.
056500 800-EXIT.
056600     EXIT.
056700
056800 810-ESTABLISH-TODAY.
056900     MOVE "810-ESTABLISH-TODAY" TO PARA-NAME.
057000     ACCEPT WS-DATE-6 FROM DATE.
057100     IF WS-DATE-YY < 50
057200         COMPUTE WS-TODAY-CCYY = 2000 + WS-DATE-YY
057300     ELSE
057400         COMPUTE WS-TODAY-CCYY = 1900 + WS-DATE-YY.
057500     COMPUTE WE-TODAY-CCYYMMDD =
057600         (WS-TODAY-CCYY * 10000) + (WS-DATE-MM * 100) + WS-DATE-DD.
057700     MOVE WE-TODAY-CCYYMMDD TO WS-TODAY-CCYYMMDD.
057800 810-EXIT.                                                        063099JS
057900     EXIT.
058000
058100 820-COUNT-PATIENTS.
058200     MOVE "820-COUNT-PATIENTS" TO PARA-NAME.
058300     MOVE "N" TO PAT-EOF-SW.
058400     MOVE ZERO TO WS-PAT-COUNT, WS-PAT-RELKEY.
058500     PERFORM 825-READ-NEXT-PATIENT THRU 825-EXIT
058600         UNTIL PAT-AT-EOF.
058700 820-EXIT.
058800     EXIT.
058900
059000 825-READ-NEXT-PATIENT.
059100     ADD 1 TO WS-PAT-RELKEY.
059200     READ PATIENT-FILE INTO PAT-MASTER-REC
059300         INVALID KEY
059400             MOVE "Y" TO PAT-EOF-SW
059500             GO TO 825-EXIT.
059600     ADD 1 TO WS-PAT-COUNT.
059700 825-EXIT.
059800     EXIT.
059900
060000 830-COUNT-DOCTORS.
060100     MOVE "830-COUNT-DOCTORS" TO PARA-NAME.
060200     MOVE "N" TO DOC-EOF-SW.
060300     MOVE ZERO TO WS-DOC-COUNT, WS-DOC-RELKEY.
060400     PERFORM 835-READ-NEXT-DOCTOR THRU 835-EXIT
060500         UNTIL DOC-AT-EOF.
060600 830-EXIT.
060700     EXIT.
060800
060900 835-READ-NEXT-DOCTOR.
061000     ADD 1 TO WS-DOC-RELKEY.
061100     READ DOCTOR-FILE INTO DOC-MASTER-REC
061200         INVALID KEY
061300             MOVE "Y" TO DOC-EOF-SW
061400             GO TO 835-EXIT.
061500     ADD 1 TO WS-DOC-COUNT.
061600 835-EXIT.
061700     EXIT.
061800
061900 840-COUNT-ADMINS.
062000     MOVE "840-COUNT-ADMINS" TO PARA-NAME.
062100     MOVE "N" TO ADM-EOF-SW.
062200     MOVE ZERO TO WS-ADM-COUNT, WS-ADM-RELKEY.
062300     PERFORM 845-READ-NEXT-ADMIN THRU 845-EXIT
062400         UNTIL ADM-AT-EOF.
062500 840-EXIT.
062600     EXIT.
062700
062800 845-READ-NEXT-ADMIN.
062900     ADD 1 TO WS-ADM-RELKEY.
063000     READ ADMIN-FILE INTO ADM-MASTER-REC
063100         INVALID KEY
063200             MOVE "Y" TO ADM-EOF-SW
063300             GO TO 845-EXIT.
063400     ADD 1 TO WS-ADM-COUNT.
063500 845-EXIT.
063600     EXIT.
063700
063800 850-CLOSE-FILES.
063900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
064000     CLOSE REGTRAN-FILE, REGREJ-FILE, SYSOUT,
064100           PATIENT-FILE, DOCTOR-FILE, ADMIN-FILE.
064200 850-EXIT.
064300     EXIT.
064400
064500 900-READ-REGTRAN.
064600     MOVE "900-READ-REGTRAN" TO PARA-NAME.
064700     READ REGTRAN-FILE INTO REGTRAN-LINE
064800         AT END
064900             MOVE "N" TO MORE-TRANSACTIONS-SW
065000             GO TO 900-EXIT.
065100     ADD 1 TO RECORDS-READ.
065200     PERFORM 910-PARSE-REGTRAN-LINE THRU 910-EXIT.
065300     PERFORM 920-DISTRIBUTE-TOKENS THRU 920-EXIT.
065400 900-EXIT.
065500     EXIT.
065600
065700 910-PARSE-REGTRAN-LINE.
065800     MOVE ZERO TO WS-TOKEN-COUNT.
065900     UNSTRING REGTRAN-LINE DELIMITED BY "|"
066000         INTO REG-TOKEN(1), REG-TOKEN(2), REG-TOKEN(3),
066100              REG-TOKEN(4), REG-TOKEN(5), REG-TOKEN(6),
066200              REG-TOKEN(7), REG-TOKEN(8), REG-TOKEN(9),
066300              REG-TOKEN(10), REG-TOKEN(11), REG-TOKEN(12),
066400              REG-TOKEN(13), REG-TOKEN(14), REG-TOKEN(15)
066500         TALLYING IN WS-TOKEN-COUNT.
066600 910-EXIT.
066700     EXIT.
066800
066900 920-DISTRIBUTE-TOKENS.
067000     MOVE REG-TOKEN(1) TO REG-ROLE.
067100     MOVE REG-TOKEN(2) TO REG-USERNAME.
067200     MOVE REG-TOKEN(3) TO REG-PASSWORD.
067300     MOVE REG-TOKEN(4) TO REG-FULL-NAME.
067400     MOVE REG-TOKEN(5) TO REG-EMAIL.
067500     MOVE REG-TOKEN(6) TO REG-CONTACT-NUMBER.
067600     MOVE REG-TOKEN(7) TO REG-ADDRESS.
067700     IF REG-ROLE-PATIENT
067800         MOVE REG-TOKEN(8) TO REG-AGE
067900         MOVE REG-TOKEN(9) TO REG-GENDER
068000         MOVE REG-TOKEN(10) TO REG-BLOOD-TYPE
068100         MOVE REG-TOKEN(11) TO REG-EMERGENCY-CONTACT
068200         MOVE REG-TOKEN(12) TO REG-MEDICAL-HISTORY
068300     ELSE IF REG-ROLE-DOCTOR
068400         MOVE REG-TOKEN(13) TO REG-SPECIALIZATION
068500         MOVE REG-TOKEN(14) TO REG-LICENSE-NUMBER
068600         MOVE REG-TOKEN(15) TO REG-EXPERIENCE-YEARS.
068700 920-EXIT.
068800     EXIT.
068900
069000 999-CLEANUP.
069100     MOVE "999-CLEANUP" TO PARA-NAME.
069200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
069300     DISPLAY "** RECORDS READ    **".
069400     DISPLAY RECORDS-READ.
069500     DISPLAY "** RECORDS WRITTEN **".
069600     DISPLAY RECORDS-WRITTEN.
069700     DISPLAY "** RECORDS REJECTED **".
069800     DISPLAY RECORDS-REJECTED.
069810     DISPLAY "** PATIENTS REGISTERED **".
069820     DISPLAY WS-PAT-COUNT.
069830     DISPLAY "** DOCTORS REGISTERED  **".
069840     DISPLAY WS-DOC-COUNT.
069850     DISPLAY "** ADMINS REGISTERED   **".
069860     DISPLAY WS-ADM-COUNT.
069900     DISPLAY "******** NORMAL END OF JOB REGUPDT ********".
070000 999-EXIT.
070100     EXIT.
070200
070300 1000-ABEND-RTN.
070400     MOVE PARA-NAME TO ABEND-PARA-NAME.
070500     WRITE SYSOUT-REC FROM ABEND-TRACE-REC.
070600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
070700     DISPLAY "*** ABNORMAL END OF JOB - REGUPDT ***" UPON CONSOLE.
070800     DIVIDE ABEND-ZERO-VAL INTO ABEND-ONE-VAL.
