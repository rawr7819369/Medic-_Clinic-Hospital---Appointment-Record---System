000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STRLEN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/97.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  STRLEN RETURNS THE TRIMMED LENGTH OF A TEXT FIELD, IGNORING
001100*  TRAILING SPACES.  CALLED BY FLDEDIT WHEN A PIECE OF INPUT
001200*  TEXT HAS TO BE CHECKED AGAINST A MINIMUM OR MAXIMUM SIZE
001300*  RULE -- USERNAME, PASSWORD, ADDRESS, DIAGNOSIS, AND SO ON.
001400******************************************************************
001500*   MAINT LOG
001600*   04/02/97 JS   ORIGINAL LAYOUT, LIFTED FROM THE OLD STRLTH
001700*                 COPY BOOK USED ON THE EQUIPMENT SYSTEM
001800*   06/30/99 JS   Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,
001900*                 NO CHANGE REQUIRED
001920*   08/13/99 RFM  REWORKED THE TRIM LOGIC AS A BACKWARD TABLE
001930*                 SCAN OFF LK-TEXT-CHAR INSTEAD OF THE OLD
001940*                 REVERSE/INSPECT-TALLYING PAIR -- SAME RESULT,
001950*                 ONE FEWER WORKING FIELD, AND IT WIRES UP THE
001960*                 DEBUG TRACE SWITCH THAT WAS SITTING UNUSED.
001970*                 SEE 100-SCAN-FROM-END AND 200-WRITE-DEBUG-TRACE
001980*   09/06/00 TLW  CR-6102 -- RECOMPILED UNDER THE NEW LOADLIB
001985*                 NAMING STANDARD, NO LOGIC CHANGE
001990*   02/14/01 RFM  PULLED THE UPSI-0 SWITCH -- NEVER USED SHOP-WIDE
001991*                 AND STL-DEBUG-TRACE-SW WAS THE ONLY SPOT WE EVER
001992*                 TIED ONE TO A PERFORM.  DROPPED 200-WRITE-DEBUG-
001993*                 TRACE WITH IT.  MOVED WS-SCAN-IDX AND WS-FOUND-SW
001994*                 OUT TO 77-LEVELS, OUR OWN OLD HABIT FROM THE
001995*                 EQUIPMENT SYSTEM WORK
002000******************************************************************
002100 ENVIRONMENT DIVISION.
002200 CONFIGURATION SECTION.
002300 SOURCE-COMPUTER. IBM-390.
002400 OBJECT-COMPUTER. IBM-390.
002500 INPUT-OUTPUT SECTION.
002600
002700 DATA DIVISION.
002800 FILE SECTION.
002900
003000 WORKING-STORAGE SECTION.
003050     77  WS-SCAN-IDX              PIC S9(4) COMP.
003060     77  WS-FOUND-SW              PIC X(01).
003070         88  WS-CHAR-FOUND        VALUE "Y".
003080
003100 01  WS-MISC-FIELDS.
003380     05  FILLER                   PIC X(10).
003400
003500 LINKAGE SECTION.
003600 01  LK-TEXT-IN                   PIC X(500).
003620*    CHARACTER-AT-A-TIME VIEW FOR THE BACKWARD SCAN IN
003630*    100-SCAN-FROM-END.
003640 01  LK-TEXT-TABLE REDEFINES LK-TEXT-IN.
003650     05  LK-TEXT-CHAR OCCURS 500 TIMES
003660                      INDEXED BY LK-CHAR-IDX
003670                                 PIC X(01).
003680*    TWO-LINE ALTERNATE VIEW OF THE TEXT FIELD, KEPT FOR ANY
003690*    SYSOUT REPORTING A CALLER ADDS LATER WITHOUT A LAYOUT CHANGE.
003700 01  LK-TEXT-HALVES REDEFINES LK-TEXT-IN.
003710     05  LK-TEXT-FIRST-HALF       PIC X(250).
003720     05  LK-TEXT-SECOND-HALF      PIC X(250).
003730*    SHORT-PREVIEW ALTERNATE VIEW OF THE FIRST 80 BYTES.
003740 01  LK-TEXT-PREVIEW REDEFINES LK-TEXT-IN.
003750     05  LK-TEXT-PREVIEW-80       PIC X(80).
003760     05  FILLER                   PIC X(420).
003800 01  LK-RETURN-LTH                PIC S9(4) COMP.
003900
004000 PROCEDURE DIVISION USING LK-TEXT-IN, LK-RETURN-LTH.
004100
004200 000-MAINLINE.
004300     MOVE "N" TO WS-FOUND-SW.
004400     PERFORM 100-SCAN-FROM-END THRU 100-EXIT
004500         VARYING WS-SCAN-IDX FROM 500 BY -1
004600         UNTIL WS-SCAN-IDX < 1 OR WS-CHAR-FOUND.
004700     MOVE WS-SCAN-IDX TO LK-RETURN-LTH.
005000     GOBACK.
005100
005200 100-SCAN-FROM-END.
005300     IF LK-TEXT-CHAR(WS-SCAN-IDX) NOT = SPACE
005400         MOVE "Y" TO WS-FOUND-SW.
005500 100-EXIT.
005600     EXIT.
