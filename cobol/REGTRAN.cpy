000100******************************************************************
000200*  REGTRAN  --  REGISTRATION TRANSACTION WORK RECORD
000300*  POPULATED BY UNSTRING OF ONE PIPE-DELIMITED LINE FROM THE
000400*  REGISTRATION-TRANSACTION-FILE.  FIELD 1-7 ARE COMMON TO EVERY
000500*  ROLE; FIELDS 8-12 APPLY TO PATIENT ROWS ONLY AND FIELDS 13-15
000600*  APPLY TO DOCTOR ROWS ONLY -- BLANK WHEN NOT APPLICABLE TO THE
000700*  ROLE ON THE CURRENT TRANSACTION.
000800******************************************************************
000900*   MAINT LOG
001000*   04/02/97 JS   ORIGINAL LAYOUT
001100******************************************************************
001200 01  REG-TRANSACTION-REC.
001300     05  REG-ROLE                     PIC X(07).
001400         88  REG-ROLE-PATIENT         VALUE "PATIENT".
001500         88  REG-ROLE-DOCTOR          VALUE "DOCTOR ".
001600         88  REG-ROLE-ADMIN           VALUE "ADMIN  ".
001700     05  REG-USERNAME                 PIC X(20).
001800     05  REG-PASSWORD                 PIC X(20).
001900     05  REG-FULL-NAME                PIC X(50).
002000     05  REG-EMAIL                    PIC X(50).
002100     05  REG-CONTACT-NUMBER           PIC X(15).
002200     05  REG-ADDRESS                  PIC X(100).
002300     05  REG-AGE                      PIC X(03).
002400     05  REG-GENDER                   PIC X(20).
002500     05  REG-BLOOD-TYPE               PIC X(03).
002600     05  REG-EMERGENCY-CONTACT        PIC X(15).
002700     05  REG-MEDICAL-HISTORY          PIC X(200).
002800     05  REG-SPECIALIZATION           PIC X(40).
002900     05  REG-LICENSE-NUMBER           PIC X(20).
003000     05  REG-EXPERIENCE-YEARS         PIC X(03).
003100
003200******************************************************************
003300*  TOKEN TABLE -- HOLDS THE RAW UNSTRING RESULT BEFORE IT IS
003400*  REDISTRIBUTED TO THE NAMED FIELDS ABOVE, PER ROLE.
003500******************************************************************
003600 01  REG-TOKEN-TABLE.
003700     05  REG-TOKEN OCCURS 15 TIMES
003800                   INDEXED BY REG-TOKEN-IDX
003900                              PIC X(200).
