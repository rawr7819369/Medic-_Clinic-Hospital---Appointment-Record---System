000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  APTUPDT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/97.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS AND POSTS THE NIGHTLY APPOINTMENT
001300*          TRANSACTION FILE.  EACH TRANSACTION BOOKS, APPROVES,
001400*          REJECTS, CANCELS, COMPLETES OR RESCHEDULES ONE
001500*          APPOINTMENT.  A NEW APPOINTMENT IS NEVER ACCEPTED
001600*          INTO A TIME SLOT ALREADY HELD BY ANOTHER NON-
001700*          CANCELLED APPOINTMENT FOR THE SAME DOCTOR ON THE
001800*          SAME DATE.
001900*
002000******************************************************************
002100*
002200*          INPUT FILE    -   APTTRAN  (APPOINTMENT TRANSACTIONS)
002300*
002400*          OUTPUT FILE   -   APTREJ   (REJECTED TRANSACTIONS)
002500*
002600*          UPDATED       -   APPOINTMENT-FILE
002700*
002800*          REFERENCED    -   PATIENT-FILE, DOCTOR-FILE
002900*
003000*          DUMP FILE     -   SYSOUT
003100*
003200******************************************************************
003300*   MAINT LOG
003400*   04/02/97 JS   ORIGINAL LAYOUT
003500*   09/14/98 RFM  ADDED DOCTOR TIME-SLOT TABLE CHECK ON BOOK
003600*   11/02/98 RFM  ADDED RESCHEDULE ACTION PER REQUEST #4471
003700*   06/30/99 JS   Y2K -- APT-CREATED-DATE NOW STAMPED CCYYMMDD
003800*                 FROM A WINDOWED 2-DIGIT ACCEPT, SEE 810-EXIT
003820*   08/12/99 RFM  AUDIT FOUND THE COLLISION TABLE WAS LOADED
003830*                 ONCE AT START OF RUN AND NEVER UPDATED, SO TWO
003840*                 BOOKINGS FOR THE SAME DOCTOR/DATE/SLOT IN THE
003850*                 SAME RUN DID NOT COLLIDE.  200-BOOK-APPOINTMENT
003860*                 AND 500-RESCHEDULE-APPOINTMENT NOW ADD/REFRESH
003870*                 THEIR OWN WS-APT-COLL-ROW ENTRY AFTER THE
003880*                 WRITE/REWRITE SUCCEEDS.
003890*   08/12/99 RFM  END-OF-RUN SUMMARY NOW BREAKS OUT COUNTS BY
003891*                 STATUS (SCHEDULED/COMPLETED/CANCELLED/
003892*                 RESCHEDULED) TO MATCH THE SCHEDULING DESK'S
003893*                 REPORTING STANDARD, NOT JUST THE READ/WRITTEN/
003894*                 REJECTED TOTALS.
003896*   09/06/00 TLW  CR-6102 -- RECOMPILED UNDER THE NEW LOADLIB
003897*                 NAMING STANDARD, NO LOGIC CHANGE.  REVIEWED
003898*                 APT-CREATED-DATE WINDOWING IN 810-EXIT, STILL
003899*                 GOOD THROUGH THE WINDOW'S PIVOT YEAR
003901*   02/14/01 RFM  PULLED THE UPSI-0 SWITCH -- NEVER USED SHOP-
003902*                 WIDE.  MOVED WS-DATE-6, MORE-TRANSACTIONS-SW AND
003903*                 WS-WORK-LTH OUT TO 77-LEVELS
003904*   02/14/01 RFM  TICKET #5108 -- A REJECT NOTE WAS GETTING WIPED
003905*                 OUT BY A LATER CANCEL BECAUSE THE STRING INTO
003906*                 APT-NOTES IN 350-REJECT-APPOINTMENT AND 400-
003907*                 CANCEL-APPOINTMENT ALWAYS STARTED AT POSITION 1.
003908*                 BOTH PARAGRAPHS NOW CALL STRLEN TO FIND THE
003909*                 CURRENT NOTE LENGTH AND STRING WITH POINTER ONTO
003910*                 THE END, SEPARATED BY A LINE BREAK
003911******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100         ASSIGN TO UT-S-SYSOUT
005200         ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT APTTRAN-FILE
005500         ASSIGN TO UT-S-APTTRAN
005600         ACCESS MODE IS SEQUENTIAL
005700         FILE STATUS IS APTTRAN-STATUS.
005800
005900     SELECT APTREJ-FILE
006000         ASSIGN TO UT-S-APTREJ
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS APTREJ-STATUS.
006300
006400     SELECT PATIENT-FILE
006500         ASSIGN TO PATMSTR
006600         ORGANIZATION IS RELATIVE
006700         ACCESS MODE IS RANDOM
006800         RELATIVE KEY IS WS-PAT-RELKEY
006900         FILE STATUS IS PATMSTR-STATUS.
007000
007100     SELECT DOCTOR-FILE
007200         ASSIGN TO DOCMSTR
007300         ORGANIZATION IS RELATIVE
007400         ACCESS MODE IS RANDOM
007500         RELATIVE KEY IS WS-DOC-RELKEY
007600         FILE STATUS IS DOCMSTR-STATUS.
007700
007800     SELECT APPOINTMENT-FILE
007900         ASSIGN TO APTMSTR
008000         ORGANIZATION IS RELATIVE
008100         ACCESS MODE IS DYNAMIC
008200         RELATIVE KEY IS WS-APT-RELKEY
008300         FILE STATUS IS APTMSTR-STATUS.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  SYSOUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 130 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS SYSOUT-REC.
009300 01  SYSOUT-REC                       PIC X(130).
009400
009500 FD  APTTRAN-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     DATA RECORD IS APTTRAN-LINE.
009900 01  APTTRAN-LINE                     PIC X(600).
010000
010100 FD  APTREJ-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     DATA RECORD IS APTREJ-LINE.
010500 01  APTREJ-LINE.
010600     05  APTREJ-REASON                PIC X(60).
010700     05  APTREJ-ORIGINAL-LINE         PIC X(600).
010800
010900 FD  PATIENT-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     DATA RECORD IS PAT-MASTER-REC.
011300     COPY PATMSTR.
011400
011500 FD  DOCTOR-FILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     DATA RECORD IS DOC-MASTER-REC.
011900     COPY DOCMSTR.
012000
012100 FD  APPOINTMENT-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     DATA RECORD IS APT-MASTER-REC.
012500     COPY APTMSTR.
012600
012700 WORKING-STORAGE SECTION.
012800 01  FILE-STATUS-CODES.
012900     05  APTTRAN-STATUS               PIC X(02).
013000         88  APTTRAN-OK                VALUE "00".
013100         88  APTTRAN-EOF               VALUE "10".
013200     05  APTREJ-STATUS                PIC X(02).
013300         88  APTREJ-OK                 VALUE "00".
013400     05  PATMSTR-STATUS                PIC X(02).
013500         88  PATMSTR-OK                VALUE "00", "02".
013600         88  PATMSTR-NOTFND             VALUE "23".
013700     05  DOCMSTR-STATUS                PIC X(02).
013800         88  DOCMSTR-OK                VALUE "00", "02".
013900         88  DOCMSTR-NOTFND             VALUE "23".
014000     05  APTMSTR-STATUS                PIC X(02).
014100         88  APTMSTR-OK                VALUE "00", "02".
014200         88  APTMSTR-NOTFND             VALUE "23".
014300
014400     COPY APTTRAN.
014420
014440     77  WS-DATE-6                    PIC 9(06).
014450     77  WS-DATE-BROKEN REDEFINES WS-DATE-6.
014460         10  WS-DATE-YY               PIC 9(02).
014470         10  WS-DATE-MM               PIC 9(02).
014480         10  WS-DATE-DD               PIC 9(02).
014490
014495     77  MORE-TRANSACTIONS-SW         PIC X(01) VALUE "Y".
014496         88  NO-MORE-TRANSACTIONS     VALUE "N".
014497
014498     77  WS-WORK-LTH                  PIC S9(04) COMP.
014500
014600 01  WS-RELATIVE-KEYS.
014700     05  WS-PAT-RELKEY                PIC 9(06) COMP.
014800     05  WS-DOC-RELKEY                PIC 9(06) COMP.
014900     05  WS-APT-RELKEY                PIC 9(06) COMP.
015000
015100 01  WS-DATE-WORK-AREA.
015700     05  WS-TODAY-CCYY                PIC 9(04) COMP.
015800
016000 01  WS-ID-PARSE-AREA.
016100     05  WS-ID-PARSE-X                PIC X(03).
016200     05  WS-ID-PARSE-9 REDEFINES WS-ID-PARSE-X
016300                                      PIC 9(03).
016400
016500 01  WS-TRAN-DATE-PARSE-AREA.
016600     05  WS-TD-CCYY-X                 PIC X(04).
016700     05  WS-TD-DASH1                  PIC X(01).
016800     05  WS-TD-MM-X                   PIC X(02).
016900     05  WS-TD-DASH2                  PIC X(01).
017000     05  WS-TD-DD-X                   PIC X(02).
017100 01  WS-TRAN-DATE-PARSE-FIELDS REDEFINES WS-TRAN-DATE-PARSE-AREA.
017200     05  WS-TD-CCYY-9                 PIC 9(04).
017300     05  FILLER                       PIC X(01).
017400     05  WS-TD-MM-9                   PIC 9(02).
017500     05  FILLER                       PIC X(01).
017600     05  WS-TD-DD-9                   PIC 9(02).
017700
017800 01  COUNTERS-AND-ACCUMULATORS.
017900     05  RECORDS-READ                 PIC S9(07) COMP-3 VALUE ZERO.
018000     05  RECORDS-WRITTEN              PIC S9(07) COMP-3 VALUE ZERO.
018100     05  RECORDS-REJECTED             PIC S9(07) COMP-3 VALUE ZERO.
018200     05  WS-APT-COUNT                 PIC S9(06) COMP VALUE ZERO.
018300     05  WS-APT-COLL-COUNT            PIC S9(06) COMP VALUE ZERO.
018400     05  WS-SLOT-CHK-IDX              PIC S9(04) COMP VALUE ZERO.
018500     05  WS-TOKEN-COUNT               PIC S9(04) COMP VALUE ZERO.
018510*    END-OF-RUN STATUS BREAKDOWN -- SAME FOUR STATUSES STATRPT
018520*    TRACKS ON THE SYSTEM REPORT, SEE STATRPT 221-BUMP-
018521*    APPOINTMENT-COUNT.
018530     05  WS-APT-SCHEDULED-CT          PIC S9(06) COMP VALUE ZERO.
018540     05  WS-APT-COMPLETED-CT          PIC S9(06) COMP VALUE ZERO.
018550     05  WS-APT-CANCELLED-CT          PIC S9(06) COMP VALUE ZERO.
018560     05  WS-APT-RESCHEDULED-CT        PIC S9(06) COMP VALUE ZERO.
018600
018700 01  FLAGS-AND-SWITCHES.
019000     05  APT-EOF-SW                   PIC X(01) VALUE "N".
019100         88  APT-AT-EOF               VALUE "Y".
019200     05  TRAN-ERROR-SW                PIC X(01).
019300         88  TRAN-ERROR-FOUND         VALUE "Y".
019400     05  SLOT-OK-SW                   PIC X(01).
019500         88  SLOT-IS-VALID            VALUE "Y".
019600     05  SLOT-FREE-SW                 PIC X(01).
019700         88  SLOT-IS-FREE             VALUE "Y".
019800
019900 01  REJECT-REASON-MSG                PIC X(60).
020000
020100 01  WS-GENERATED-ID                  PIC X(06).
020200
020300*    COLLISION-CHECK TABLE -- ONE ENTRY PER NON-CANCELLED
020400*    APPOINTMENT ON FILE, LOADED AT START OF RUN SO BOOK AND
020500*    RESCHEDULE CAN SEARCH FOR A DOCTOR/DATE/SLOT COLLISION
020600*    WITHOUT A RANDOM RE-READ OF EVERY MASTER RECORD.
020700 01  WS-APT-COLLISION-TABLE.
020800     05  WS-APT-COLL-ROW OCCURS 500 TIMES
020900                          INDEXED BY WS-APT-ROW-IDX.
021000         10  WS-APT-COLL-DOCTOR       PIC X(06).
021100         10  WS-APT-COLL-DATE         PIC 9(08).
021200         10  WS-APT-COLL-SLOT         PIC X(11).
021300         10  WS-APT-COLL-ID           PIC X(06).
021600
021800
021900*    HAND-CARRIED COPY OF FLDEDIT'S LINKAGE RECORD -- SEE THE
022000*    SHOP RULE ON PAGE 2 OF FLDEDIT -- PARAMETER RECORDS ARE
022100*    DUPLICATED IN EACH CALLER, NOT SHARED THROUGH A COPYBOOK.
022200 01  WS-EDIT-CONTROL.
022300     05  WE-FIELD-TYPE                PIC X(12).
022400     05  WE-TEXT-VALUE                PIC X(500).
022500     05  WE-NUMERIC-VALUE             PIC S9(07) COMP.
022600     05  WE-MIN-LENGTH                PIC S9(04) COMP.
022700     05  WE-MAX-LENGTH                PIC S9(04) COMP.
022800     05  WE-TODAY-CCYYMMDD            PIC 9(08).
022900     05  WE-RETURN-CODE               PIC X(01).
023000         88  WE-FIELD-VALID           VALUE "Y".
023100         88  WE-FIELD-INVALID         VALUE "N".
023200
023300     COPY ABENDREC.
023400
023500 01  PARA-NAME                        PIC X(30).
023600
023700 PROCEDURE DIVISION.
023710     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023720     PERFORM 050-LOAD-OPEN-APPTS-TABLE THRU 050-EXIT
023730             VARYING WS-APT-RELKEY FROM 1 BY 1
023740             UNTIL APT-AT-EOF.
023750     PERFORM 100-MAINLINE THRU 100-EXIT
023760             UNTIL NO-MORE-TRANSACTIONS.
023770     PERFORM 999-CLEANUP THRU 999-EXIT.
023780     MOVE +0 TO RETURN-CODE.
023790     GOBACK.
023800
023900 000-HOUSEKEEPING.
024000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024100     DISPLAY "******** BEGIN JOB APTUPDT ********".
024200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024300     PERFORM 810-ESTABLISH-TODAY THRU 810-EXIT.
024400     PERFORM 900-READ-APTTRAN THRU 900-EXIT.
024500     IF NO-MORE-TRANSACTIONS
024600         MOVE "EMPTY APPOINTMENT TRANSACTION FILE" TO ABEND-REASON
024700         GO TO 1000-ABEND-RTN.
024800 000-EXIT.
024900     EXIT.
025000
025100 050-LOAD-OPEN-APPTS-TABLE.
025200     MOVE "050-LOAD-OPEN-APPTS-TABLE" TO PARA-NAME.
025300     READ APPOINTMENT-FILE INTO APT-MASTER-REC
025400         INVALID KEY
025500             MOVE "Y" TO APT-EOF-SW
025600             GO TO 050-EXIT.
025700     ADD 1 TO WS-APT-COUNT.
025800     IF NOT APT-ST-CANCELLED
025900         ADD 1 TO WS-APT-COLL-COUNT
026000         MOVE APT-DOCTOR-ID TO WS-APT-COLL-DOCTOR(WS-APT-COLL-COUNT)
026100         MOVE APT-DATE-CCYY TO WS-TD-CCYY-9
026200         MOVE APT-DATE-MM TO WS-TD-MM-9
026300         MOVE APT-DATE-DD TO WS-TD-DD-9
026400         MOVE WS-TD-CCYY-9 TO WS-APT-COLL-DATE(WS-APT-COLL-COUNT)
026500         MOVE APT-SLOT-START TO
026600             WS-APT-COLL-SLOT(WS-APT-COLL-COUNT) (1:5)
026700         MOVE APT-SLOT-DASH TO
026800             WS-APT-COLL-SLOT(WS-APT-COLL-COUNT) (6:1)
026900         MOVE APT-SLOT-END TO
027000             WS-APT-COLL-SLOT(WS-APT-COLL-COUNT) (7:5)
027100         MOVE APT-ID TO WS-APT-COLL-ID(WS-APT-COLL-COUNT).
027200 050-EXIT.
027300     EXIT.
027400
027500 100-MAINLINE.
027600     MOVE "100-MAINLINE" TO PARA-NAME.
027700     MOVE "N" TO TRAN-ERROR-SW.
027800     IF APT-ACTN-BOOK
027900         PERFORM 200-BOOK-APPOINTMENT THRU 200-EXIT
028000     ELSE IF APT-ACTN-APPROVE
028100         PERFORM 300-APPROVE-APPOINTMENT THRU 300-EXIT
028200     ELSE IF APT-ACTN-REJECT
028300         PERFORM 350-REJECT-APPOINTMENT THRU 350-EXIT
028400     ELSE IF APT-ACTN-CANCEL
028500         PERFORM 400-CANCEL-APPOINTMENT THRU 400-EXIT
028600     ELSE IF APT-ACTN-COMPLETE
028700         PERFORM 450-COMPLETE-APPOINTMENT THRU 450-EXIT
028800     ELSE IF APT-ACTN-RESCHEDULE
028900         PERFORM 500-RESCHEDULE-APPOINTMENT THRU 500-EXIT
029000     ELSE
029100         MOVE "Y" TO TRAN-ERROR-SW
029200         MOVE "INVALID ACTION ON TRANSACTION" TO REJECT-REASON-MSG.
029300     IF TRAN-ERROR-FOUND
029400         ADD 1 TO RECORDS-REJECTED
029500         PERFORM 700-WRITE-REJECT THRU 700-EXIT.
029600     PERFORM 900-READ-APTTRAN THRU 900-EXIT.
029700 100-EXIT.
029800     EXIT.
029900
030000 200-BOOK-APPOINTMENT.                                            091498RFM
030100     MOVE "200-BOOK-APPOINTMENT" TO PARA-NAME.
030300     MOVE APT-TRAN-DOCTOR-ID (4:3) TO WS-ID-PARSE-X.
030400     MOVE WS-ID-PARSE-9 TO WS-DOC-RELKEY.
030500     READ DOCTOR-FILE INTO DOC-MASTER-REC
030600         INVALID KEY
030700             MOVE "Y" TO TRAN-ERROR-SW
030800             MOVE "DOCTOR NOT ON FILE" TO REJECT-REASON-MSG
030900             GO TO 200-EXIT.
031000     IF DOC-ID NOT = APT-TRAN-DOCTOR-ID
031100         MOVE "Y" TO TRAN-ERROR-SW
031200         MOVE "DOCTOR NOT ON FILE" TO REJECT-REASON-MSG
031300         GO TO 200-EXIT.
031400
031500     MOVE APT-TRAN-PATIENT-ID (4:3) TO WS-ID-PARSE-X.
031600     MOVE WS-ID-PARSE-9 TO WS-PAT-RELKEY.
031700     READ PATIENT-FILE INTO PAT-MASTER-REC
031800         INVALID KEY
031900             MOVE "Y" TO TRAN-ERROR-SW
032000             MOVE "PATIENT NOT ON FILE" TO REJECT-REASON-MSG
032100             GO TO 200-EXIT.
032200     IF PAT-ID NOT = APT-TRAN-PATIENT-ID
032300         MOVE "Y" TO TRAN-ERROR-SW
032400         MOVE "PATIENT NOT ON FILE" TO REJECT-REASON-MSG
032500         GO TO 200-EXIT.
032600
032700     MOVE "TIMESLOT" TO WE-FIELD-TYPE.
032800     MOVE APT-TRAN-TIME-SLOT TO WE-TEXT-VALUE.
032900     CALL "FLDEDIT" USING WS-EDIT-CONTROL.
033000     IF WE-FIELD-INVALID
033100         MOVE "Y" TO TRAN-ERROR-SW
033200         MOVE "TIME SLOT FAILS FORMAT EDIT" TO REJECT-REASON-MSG
033300         GO TO 200-EXIT.
033400
033500     MOVE "FUTUREDATE" TO WE-FIELD-TYPE.
033600     MOVE APT-TRAN-DATE TO WE-TEXT-VALUE.
033700     CALL "FLDEDIT" USING WS-EDIT-CONTROL.
033800     IF WE-FIELD-INVALID
033900         MOVE "Y" TO TRAN-ERROR-SW
034000         MOVE "APPOINTMENT DATE NOT TODAY OR LATER" TO
034100             REJECT-REASON-MSG
034200         GO TO 200-EXIT.
034300
034400     MOVE "TEXTLEN" TO WE-FIELD-TYPE.
034500     MOVE APT-TRAN-REASON TO WE-TEXT-VALUE.
034600     MOVE 10 TO WE-MIN-LENGTH.
034700     MOVE 500 TO WE-MAX-LENGTH.
034800     CALL "FLDEDIT" USING WS-EDIT-CONTROL.
034900     IF WE-FIELD-INVALID
035000         MOVE "Y" TO TRAN-ERROR-SW
035100         MOVE "REASON FAILS LENGTH EDIT" TO REJECT-REASON-MSG
035200         GO TO 200-EXIT.
035300
035400     MOVE "N" TO SLOT-OK-SW.
035500     PERFORM VARYING WS-SLOT-CHK-IDX FROM 1 BY 1
035600             UNTIL WS-SLOT-CHK-IDX > 6 OR SLOT-IS-VALID
035700         IF DOC-TIME-SLOTS(WS-SLOT-CHK-IDX) = APT-TRAN-TIME-SLOT
035800             MOVE "Y" TO SLOT-OK-SW.
035900     IF NOT SLOT-IS-VALID
036000         MOVE "Y" TO TRAN-ERROR-SW
036100         MOVE "NOT ONE OF DOCTOR'S CONFIGURED TIME SLOTS" TO
036200             REJECT-REASON-MSG
036300         GO TO 200-EXIT.
036400
036500     MOVE APT-TRAN-DATE(1:4) TO WS-TD-CCYY-X.
036600     MOVE APT-TRAN-DATE(6:2) TO WS-TD-MM-X.
036700     MOVE APT-TRAN-DATE(9:2) TO WS-TD-DD-X.
036800     PERFORM 250-CHECK-SLOT-COLLISION THRU 250-EXIT.
036900     IF NOT SLOT-IS-FREE
037000         MOVE "Y" TO TRAN-ERROR-SW
037100         MOVE "TIME SLOT ALREADY TAKEN FOR THAT DOCTOR/DATE" TO
037200             REJECT-REASON-MSG
037300         GO TO 200-EXIT.
037400
037500     ADD 1 TO WS-APT-COUNT.
037600     MOVE WS-APT-COUNT TO WS-ID-PARSE-9.
037700     STRING "APT" WS-ID-PARSE-X DELIMITED BY SIZE
037800         INTO WS-GENERATED-ID.
037900     MOVE WS-GENERATED-ID TO APT-ID.
038000     MOVE APT-TRAN-DOCTOR-ID TO APT-DOCTOR-ID.
038100     MOVE APT-TRAN-PATIENT-ID TO APT-PATIENT-ID.
038200     MOVE WS-TD-CCYY-9 TO APT-DATE-CCYY.
038300     MOVE WS-TD-MM-9 TO APT-DATE-MM.
038400     MOVE WS-TD-DD-9 TO APT-DATE-DD.
038500     MOVE APT-TRAN-TIME-SLOT(1:5) TO APT-SLOT-START.
038600     MOVE APT-TRAN-TIME-SLOT(6:1) TO APT-SLOT-DASH.
038700     MOVE APT-TRAN-TIME-SLOT(7:5) TO APT-SLOT-END.
038800     MOVE APT-TRAN-REASON TO APT-REASON.
038900     MOVE "PENDING" TO APT-STATUS.
039000     MOVE SPACES TO APT-NOTES.
039100     MOVE WS-TODAY-CCYY TO APT-CRTD-CCYY.
039200     MOVE WS-DATE-MM TO APT-CRTD-MM.
039300     MOVE WS-DATE-DD TO APT-CRTD-DD.
039400     MOVE SPACES TO FILLER IN APT-MASTER-REC.
039500     MOVE WS-APT-COUNT TO WS-APT-RELKEY.
039600     WRITE APT-MASTER-REC
039700         INVALID KEY
039800             MOVE "APTMSTR WRITE FAILED ON BOOK" TO ABEND-REASON
039900             GO TO 1000-ABEND-RTN.
040000     ADD 1 TO RECORDS-WRITTEN.
040010     MOVE APT-ID TO APT-TRAN-ID.
040020     PERFORM 255-POST-COLL-ROW THRU 255-EXIT.
040100 200-EXIT.
040200     EXIT.
040300
040400 250-CHECK-SLOT-COLLISION.
040500     MOVE "250-CHECK-SLOT-COLLISION" TO PARA-NAME.
040600     MOVE "N" TO SLOT-FREE-SW.
040700     SET WS-APT-ROW-IDX TO 1.
040800     SEARCH WS-APT-COLL-ROW
040900         AT END
041000             MOVE "Y" TO SLOT-FREE-SW
041100         WHEN WS-APT-COLL-DOCTOR(WS-APT-ROW-IDX) = APT-TRAN-DOCTOR-ID
041200             AND WS-APT-COLL-DATE(WS-APT-ROW-IDX) = WS-TD-CCYY-9
041300             AND WS-APT-COLL-SLOT(WS-APT-ROW-IDX) = APT-TRAN-TIME-SLOT
041400             AND WS-APT-COLL-ID(WS-APT-ROW-IDX) NOT = APT-TRAN-ID
041500             MOVE "N" TO SLOT-FREE-SW.
041600 250-EXIT.
041700     EXIT.
041710
041720*    08/12/99 RFM -- POSTS OR REFRESHES THIS APPOINTMENT'S ROW IN
041730*    THE COLLISION TABLE SO A LATER TRANSACTION IN THE SAME RUN
041740*    SEES IT.  FINDS THE EXISTING ROW BY APT-ID IF ONE WAS LOADED
041750*    AT START OF RUN (RESCHEDULE CASE) OR ADDS A NEW ROW (BOOK
041760*    CASE).
041770 255-POST-COLL-ROW.
041780     MOVE "255-POST-COLL-ROW" TO PARA-NAME.
041790     SET WS-APT-ROW-IDX TO 1.
041800     SEARCH WS-APT-COLL-ROW
041810         AT END
041820             ADD 1 TO WS-APT-COLL-COUNT
041830             SET WS-APT-ROW-IDX TO WS-APT-COLL-COUNT
041840         WHEN WS-APT-COLL-ID(WS-APT-ROW-IDX) = APT-TRAN-ID
041850             CONTINUE.
041860     MOVE APT-TRAN-DOCTOR-ID TO WS-APT-COLL-DOCTOR(WS-APT-ROW-IDX).
041870     MOVE WS-TD-CCYY-9 TO WS-APT-COLL-DATE(WS-APT-ROW-IDX).
041880     MOVE APT-TRAN-TIME-SLOT TO WS-APT-COLL-SLOT(WS-APT-ROW-IDX).
041890     MOVE APT-TRAN-ID TO WS-APT-COLL-ID(WS-APT-ROW-IDX).
041900 255-EXIT.
041910     EXIT.
041920
041930 300-APPROVE-APPOINTMENT.
042000     MOVE "300-APPROVE-APPOINTMENT" TO PARA-NAME.
042100     PERFORM 260-FIND-APPOINTMENT THRU 260-EXIT.
042200     IF TRAN-ERROR-FOUND
042300         GO TO 300-EXIT.
042400     MOVE "CONFIRMED" TO APT-STATUS.
042500     PERFORM 650-REWRITE-APPOINTMENT THRU 650-EXIT.
042600 300-EXIT.
042700     EXIT.
042800
042900 350-REJECT-APPOINTMENT.
043000     MOVE "350-REJECT-APPOINTMENT" TO PARA-NAME.
043100     PERFORM 260-FIND-APPOINTMENT THRU 260-EXIT.
043200     IF TRAN-ERROR-FOUND
043300         GO TO 350-EXIT.
043400     IF APT-ST-REJECTED OR APT-ST-COMPLETED
043500         MOVE "Y" TO TRAN-ERROR-SW
043600         MOVE "APPOINTMENT ALREADY REJECTED OR COMPLETED" TO
043700             REJECT-REASON-MSG
043800         GO TO 350-EXIT.
043900     MOVE "REJECTED" TO APT-STATUS.
043950     IF APT-TRAN-REASON NOT = SPACES
043960         CALL "STRLEN" USING APT-NOTES, WS-WORK-LTH
043970         IF WS-WORK-LTH = 0
044000             STRING "REJECTION REASON: " DELIMITED BY SIZE
044100                 APT-TRAN-REASON DELIMITED BY SIZE
044200                 INTO APT-NOTES
044210         ELSE
044220             ADD 1 TO WS-WORK-LTH
044230             STRING X"0A" DELIMITED BY SIZE
044240                 "REJECTION REASON: " DELIMITED BY SIZE
044250                 APT-TRAN-REASON DELIMITED BY SIZE
044260                 INTO APT-NOTES
044270                 WITH POINTER WS-WORK-LTH.
044300     PERFORM 650-REWRITE-APPOINTMENT THRU 650-EXIT.
044500 350-EXIT.
044600     EXIT.
044700
044800 400-CANCEL-APPOINTMENT.
044900     MOVE "400-CANCEL-APPOINTMENT" TO PARA-NAME.
045000     PERFORM 260-FIND-APPOINTMENT THRU 260-EXIT.
045100     IF TRAN-ERROR-FOUND
045200         GO TO 400-EXIT.
045300     MOVE "CANCELLED" TO APT-STATUS.
045350     IF APT-TRAN-REASON NOT = SPACES
045360         CALL "STRLEN" USING APT-NOTES, WS-WORK-LTH
045370         IF WS-WORK-LTH = 0
045500             STRING "CANCELLATION REASON: " DELIMITED BY SIZE
045600                 APT-TRAN-REASON DELIMITED BY SIZE
045700                 INTO APT-NOTES
045710         ELSE
045720             ADD 1 TO WS-WORK-LTH
045730             STRING X"0A" DELIMITED BY SIZE
045740                 "CANCELLATION REASON: " DELIMITED BY SIZE
045750                 APT-TRAN-REASON DELIMITED BY SIZE
045760                 INTO APT-NOTES
045770                 WITH POINTER WS-WORK-LTH.
045800     PERFORM 650-REWRITE-APPOINTMENT THRU 650-EXIT.
045810     ADD 1 TO WS-APT-CANCELLED-CT.
045900 400-EXIT.
046000     EXIT.
046100
046200 450-COMPLETE-APPOINTMENT.
046300     MOVE "450-COMPLETE-APPOINTMENT" TO PARA-NAME.
046400     PERFORM 260-FIND-APPOINTMENT THRU 260-EXIT.
046500     IF TRAN-ERROR-FOUND
046600         GO TO 450-EXIT.
046700     IF APT-ST-COMPLETED
046800         MOVE "Y" TO TRAN-ERROR-SW
046900         MOVE "APPOINTMENT ALREADY COMPLETED" TO REJECT-REASON-MSG
047000         GO TO 450-EXIT.
047100     MOVE "COMPLETED" TO APT-STATUS.
047200     PERFORM 650-REWRITE-APPOINTMENT THRU 650-EXIT.
047210     ADD 1 TO WS-APT-COMPLETED-CT.
047300 450-EXIT.
047400     EXIT.
047500
047600 500-RESCHEDULE-APPOINTMENT.                                      110298RFM
047700     MOVE "500-RESCHEDULE-APPOINTMENT" TO PARA-NAME.
047800     PERFORM 260-FIND-APPOINTMENT THRU 260-EXIT.
047900     IF TRAN-ERROR-FOUND
048000         GO TO 500-EXIT.
048100     IF APT-ST-CANCELLED
048200         MOVE "Y" TO TRAN-ERROR-SW
048300         MOVE "CANNOT RESCHEDULE A CANCELLED APPOINTMENT" TO
048400             REJECT-REASON-MSG
048500         GO TO 500-EXIT.
048600
048700     MOVE "DATE" TO WE-FIELD-TYPE.
048800     MOVE APT-TRAN-NEW-DATE TO WE-TEXT-VALUE.
048900     CALL "FLDEDIT" USING WS-EDIT-CONTROL.
049000     IF WE-FIELD-INVALID
049100         MOVE "Y" TO TRAN-ERROR-SW
049200         MOVE "NEW DATE FAILS FORMAT EDIT" TO REJECT-REASON-MSG
049300         GO TO 500-EXIT.
049400
049500     MOVE "TIMESLOT" TO WE-FIELD-TYPE.
049600     MOVE APT-TRAN-NEW-SLOT TO WE-TEXT-VALUE.
049700     CALL "FLDEDIT" USING WS-EDIT-CONTROL.
049800     IF WE-FIELD-INVALID
049900         MOVE "Y" TO TRAN-ERROR-SW
050000         MOVE "NEW TIME SLOT FAILS FORMAT EDIT" TO REJECT-REASON-MSG
050100         GO TO 500-EXIT.
050200
050300     MOVE APT-TRAN-NEW-DATE(1:4) TO WS-TD-CCYY-X.
050400     MOVE APT-TRAN-NEW-DATE(6:2) TO WS-TD-MM-X.
050500     MOVE APT-TRAN-NEW-DATE(9:2) TO WS-TD-DD-X.
050600     MOVE APT-DOCTOR-ID TO APT-TRAN-DOCTOR-ID.
050700     MOVE APT-TRAN-NEW-SLOT TO APT-TRAN-TIME-SLOT.
050800     PERFORM 250-CHECK-SLOT-COLLISION THRU 250-EXIT.
050900     IF NOT SLOT-IS-FREE
051000         MOVE "Y" TO TRAN-ERROR-SW
051100         MOVE "NEW TIME SLOT ALREADY TAKEN FOR THAT DOCTOR/DATE"
051200             TO REJECT-REASON-MSG
051300         GO TO 500-EXIT.
051400
051500     MOVE WS-TD-CCYY-9 TO APT-DATE-CCYY.
051600     MOVE WS-TD-MM-9 TO APT-DATE-MM.
051700     MOVE WS-TD-DD-9 TO APT-DATE-DD.
051800     MOVE APT-TRAN-NEW-SLOT(1:5) TO APT-SLOT-START.
051900     MOVE APT-TRAN-NEW-SLOT(6:1) TO APT-SLOT-DASH.
052000     MOVE APT-TRAN-NEW-SLOT(7:5) TO APT-SLOT-END.
052100     MOVE "RESCHEDULED" TO APT-STATUS.
052150     PERFORM 650-REWRITE-APPOINTMENT THRU 650-EXIT.
052160     PERFORM 255-POST-COLL-ROW THRU 255-EXIT.
052170     ADD 1 TO WS-APT-RESCHEDULED-CT.
052300 500-EXIT.
052400     EXIT.
052500
052600 260-FIND-APPOINTMENT.
052700     MOVE "260-FIND-APPOINTMENT" TO PARA-NAME.
052800     MOVE APT-TRAN-ID (4:3) TO WS-ID-PARSE-X.
052900     MOVE WS-ID-PARSE-9 TO WS-APT-RELKEY.
053000     READ APPOINTMENT-FILE INTO APT-MASTER-REC
053100         INVALID KEY
053200             MOVE "Y" TO TRAN-ERROR-SW
053300             MOVE "APPOINTMENT NOT ON FILE" TO REJECT-REASON-MSG
053400             GO TO 260-EXIT.
053500     IF APT-ID NOT = APT-TRAN-ID
053600         MOVE "Y" TO TRAN-ERROR-SW
053700         MOVE "APPOINTMENT NOT ON FILE" TO REJECT-REASON-MSG.
053800 260-EXIT.
053900     EXIT.
054000
054100 650-REWRITE-APPOINTMENT.
054200     MOVE "650-REWRITE-APPOINTMENT" TO PARA-NAME.
054300     REWRITE APT-MASTER-REC
054400         INVALID KEY
054500             MOVE "APTMSTR REWRITE FAILED" TO ABEND-REASON
054600             GO TO 1000-ABEND-RTN.
054700     ADD 1 TO RECORDS-WRITTEN.
054800 650-EXIT.
054900     EXIT.
055000
055100 700-WRITE-REJECT.
055200     MOVE "700-WRITE-REJECT" TO PARA-NAME.
055300     MOVE REJECT-REASON-MSG TO APTREJ-REASON.
055400     MOVE APTTRAN-LINE TO APTREJ-ORIGINAL-LINE.
055500     WRITE APTREJ-LINE.
055600 700-EXIT.
055700     EXIT.
055800
055900 800-OPEN-FILES.
056000     MOVE "800-OPEN-FILES" TO PARA-NAME.
056100     OPEN INPUT APTTRAN-FILE, PATIENT-FILE, DOCTOR-FILE.
056200     OPEN OUTPUT APTREJ-FILE, SYSOUT.
056300     OPEN I-O APPOINTMENT-FILE.
056400 800-EXIT.
056500     EXIT.
056600
056700 810-ESTABLISH-TODAY.
056800     MOVE "810-ESTABLISH-TODAY" TO PARA-NAME.
056900     ACCEPT WS-DATE-6 FROM DATE.
057000     IF WS-DATE-YY < 50
057100         COMPUTE WS-TODAY-CCYY = 2000 + WS-DATE-YY
057200     ELSE
057300         COMPUTE WS-TODAY-CCYY = 1900 + WS-DATE-YY.
057400     COMPUTE WE-TODAY-CCYYMMDD =
057500         (WS-TODAY-CCYY * 10000) + (WS-DATE-MM * 100) + WS-DATE-DD.
057600 810-EXIT.                                                        063099JS
057700     EXIT.
057800
057900 850-CLOSE-FILES.
058000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
058100     CLOSE APTTRAN-FILE, APTREJ-FILE, SYSOUT,
058200           PATIENT-FILE, DOCTOR-FILE, APPOINTMENT-FILE.
058300 850-EXIT.
058400     EXIT.
058500
058600 900-READ-APTTRAN.
058700     MOVE "900-READ-APTTRAN" TO PARA-NAME.
058800     READ APTTRAN-FILE INTO APTTRAN-LINE
058900         AT END
059000             MOVE "N" TO MORE-TRANSACTIONS-SW
059100             GO TO 900-EXIT.
059200     ADD 1 TO RECORDS-READ.
059300     PERFORM 910-PARSE-APTTRAN-LINE THRU 910-EXIT.
059400     PERFORM 920-DISTRIBUTE-TOKENS THRU 920-EXIT.
059500 900-EXIT.
059600     EXIT.
059700
059800 910-PARSE-APTTRAN-LINE.
059900     MOVE ZERO TO WS-TOKEN-COUNT.
060000     UNSTRING APTTRAN-LINE DELIMITED BY "|"
060100         INTO APT-TOKEN(1), APT-TOKEN(2), APT-TOKEN(3),
060200              APT-TOKEN(4), APT-TOKEN(5), APT-TOKEN(6),
060300              APT-TOKEN(7), APT-TOKEN(8)
060400         TALLYING IN WS-TOKEN-COUNT.
060500 910-EXIT.
060600     EXIT.
060700
060800 920-DISTRIBUTE-TOKENS.
060900     MOVE APT-TOKEN(1) TO APT-TRAN-ACTION.
061000     MOVE APT-TOKEN(2) TO APT-TRAN-ID.
061100     MOVE APT-TOKEN(3) TO APT-TRAN-DOCTOR-ID.
061200     MOVE APT-TOKEN(4) TO APT-TRAN-PATIENT-ID.
061300     MOVE APT-TOKEN(5) TO APT-TRAN-DATE.
061400     MOVE APT-TOKEN(6) TO APT-TRAN-TIME-SLOT.
061500     MOVE APT-TOKEN(7) TO APT-TRAN-REASON.
061600     IF APT-ACTN-RESCHEDULE
061700         MOVE APT-TOKEN(7) TO APT-TRAN-NEW-DATE
061800         MOVE APT-TOKEN(8) TO APT-TRAN-NEW-SLOT.
061900 920-EXIT.
062000     EXIT.
062100
062200 999-CLEANUP.
062300     MOVE "999-CLEANUP" TO PARA-NAME.
062400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
062500     DISPLAY "** RECORDS READ    **".
062600     DISPLAY RECORDS-READ.
062700     DISPLAY "** RECORDS WRITTEN **".
062800     DISPLAY RECORDS-WRITTEN.
062900     DISPLAY "** RECORDS REJECTED **".
063000     DISPLAY RECORDS-REJECTED.
063010     DISPLAY "** APPOINTMENTS SCHEDULED   **".
063020     DISPLAY WS-APT-SCHEDULED-CT.
063030     DISPLAY "** APPOINTMENTS COMPLETED   **".
063040     DISPLAY WS-APT-COMPLETED-CT.
063050     DISPLAY "** APPOINTMENTS CANCELLED   **".
063060     DISPLAY WS-APT-CANCELLED-CT.
063070     DISPLAY "** APPOINTMENTS RESCHEDULED **".
063080     DISPLAY WS-APT-RESCHEDULED-CT.
063100     DISPLAY "******** NORMAL END OF JOB APTUPDT ********".
063200 999-EXIT.
063300     EXIT.
063400
063500 1000-ABEND-RTN.
063600     MOVE PARA-NAME TO ABEND-PARA-NAME.
063700     WRITE SYSOUT-REC FROM ABEND-TRACE-REC.
063800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
063900     DISPLAY "*** ABNORMAL END OF JOB - APTUPDT ***" UPON CONSOLE.
064000     DIVIDE ABEND-ZERO-VAL INTO ABEND-ONE-VAL.
