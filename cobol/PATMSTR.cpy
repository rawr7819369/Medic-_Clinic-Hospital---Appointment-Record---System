000100******************************************************************
000200*  PATMSTR  --  PATIENT MASTER RECORD LAYOUT
000300*  ONE ENTRY PER REGISTERED PATIENT.  RECORD IS HELD ON THE
000400*  PATIENT-FILE (ORGANIZATION IS RELATIVE) -- THE GENERATED
000500*  3-DIGIT SEQUENCE EMBEDDED IN PAT-ID (PATnnn) IS THE RELATIVE
000600*  RECORD NUMBER, SO A DIRECT READ NEEDS NO SEPARATE INDEX.
000700******************************************************************
000800*   MAINT LOG
000900*   03/11/97 JS   ORIGINAL LAYOUT FOR PATIENT MASTER CONVERSION
001000*   11/02/98 RFM  ADDED PAT-EMERGENCY-CONTACT PER REQUEST #4471
001100*   06/30/99 JS   Y2K -- PAT-REGISTRATION-DATE EXPANDED TO CCYYMMDD
001200******************************************************************
001300 01  PAT-MASTER-REC.
001400     05  PAT-ID                       PIC X(06).
001500     05  PAT-USERNAME                 PIC X(20).
001600     05  PAT-PASSWORD                 PIC X(20).
001700     05  PAT-FULL-NAME                PIC X(50).
001800     05  PAT-EMAIL                    PIC X(50).
001900     05  PAT-CONTACT-NUMBER           PIC X(15).
002000     05  PAT-ADDRESS                  PIC X(100).
002100     05  PAT-AGE                      PIC 9(03).
002200     05  PAT-GENDER                   PIC X(20).
002300     05  PAT-BLOOD-TYPE               PIC X(03).
002400     05  PAT-EMERGENCY-CONTACT        PIC X(15).
002500     05  PAT-MEDICAL-HISTORY          PIC X(200).
002600     05  PAT-REGISTRATION-DATE.
002700         10  PAT-REG-CCYY             PIC 9(04).
002800         10  PAT-REG-MM               PIC 9(02).
002900         10  PAT-REG-DD               PIC 9(02).
003000     05  PAT-ACTIVE-FLAG              PIC X(01).
003100         88  PAT-IS-ACTIVE            VALUE "Y".
003200         88  PAT-IS-INACTIVE          VALUE "N".
003300     05  FILLER                       PIC X(09).
