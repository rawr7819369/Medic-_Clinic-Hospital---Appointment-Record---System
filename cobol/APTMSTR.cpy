000100******************************************************************
000200*  APTMSTR  --  APPOINTMENT MASTER RECORD LAYOUT
000300*  ONE ENTRY PER BOOKED APPOINTMENT.  RECORD IS HELD ON THE
000400*  APPOINTMENT-FILE (ORGANIZATION IS RELATIVE) -- THE GENERATED
000500*  3-DIGIT SEQUENCE EMBEDDED IN APT-ID (APTnnn) IS THE RELATIVE
000600*  RECORD NUMBER.
000700******************************************************************
000800*   MAINT LOG
000900*   04/02/97 JS   ORIGINAL LAYOUT FOR APPOINTMENT MASTER
001000*   11/02/98 RFM  ADDED APT-NOTES FOR CANCEL/REJECT REASON TEXT
001100*   06/30/99 JS   Y2K -- APT-DATE/APT-CREATED-DATE EXPANDED CCYYMMDD
001200******************************************************************
001300 01  APT-MASTER-REC.
001400     05  APT-ID                       PIC X(06).
001500     05  APT-DOCTOR-ID                PIC X(06).
001600     05  APT-PATIENT-ID               PIC X(06).
001700     05  APT-DATE.
001800         10  APT-DATE-CCYY            PIC 9(04).
001900         10  APT-DATE-MM              PIC 9(02).
002000         10  APT-DATE-DD              PIC 9(02).
002100     05  APT-TIME-SLOT.
002200         10  APT-SLOT-START           PIC X(05).
002300         10  APT-SLOT-DASH            PIC X(01).
002400         10  APT-SLOT-END             PIC X(05).
002500     05  APT-REASON                   PIC X(500).
002600     05  APT-STATUS                   PIC X(11).
002700         88  APT-ST-PENDING           VALUE "PENDING".
002800         88  APT-ST-SCHEDULED         VALUE "SCHEDULED".
002900         88  APT-ST-CONFIRMED         VALUE "CONFIRMED".
003000         88  APT-ST-REJECTED          VALUE "REJECTED".
003100         88  APT-ST-CANCELLED         VALUE "CANCELLED".
003200         88  APT-ST-COMPLETED         VALUE "COMPLETED".
003300         88  APT-ST-RESCHEDULED       VALUE "RESCHEDULED".
003400     05  APT-NOTES                    PIC X(500).
003500     05  APT-CREATED-DATE.
003600         10  APT-CRTD-CCYY            PIC 9(04).
003700         10  APT-CRTD-MM              PIC 9(02).
003800         10  APT-CRTD-DD              PIC 9(02).
003900     05  FILLER                       PIC X(04).
