000100******************************************************************
000200*  ABENDREC  --  COMMON ABEND TRACE WORK RECORD
000300*  COPIED INTO WORKING-STORAGE BY EVERY UPDATE/REPORT PROGRAM SO
000400*  THE FINAL ABEND PARAGRAPH CAN SHOW OPERATIONS WHAT PARAGRAPH
000500*  WAS RUNNING AND WHAT WENT WRONG WHEN A FILE COMES UP SHORT OR
000600*  A CONTROL TOTAL WON'T BALANCE.
000700******************************************************************
000800*   MAINT LOG
000900*   03/11/97 JS   ORIGINAL LAYOUT
001000******************************************************************
001100 01  ABEND-TRACE-REC.
001200     05  ABEND-PARA-NAME              PIC X(30).
001300     05  ABEND-REASON                 PIC X(60).
001400     05  ABEND-EXPECTED-VAL           PIC 9(07) COMP-3.
001500     05  ABEND-ACTUAL-VAL             PIC 9(07) COMP-3.
001600     05  ABEND-ZERO-VAL               PIC 9(01) COMP-3 VALUE ZERO.
001700     05  ABEND-ONE-VAL                PIC 9(01) COMP-3 VALUE 1.
