000100******************************************************************
000200*  PRSMSTR  --  PRESCRIPTION MASTER RECORD LAYOUT
000300*  ONE HEADER ENTRY PER PRESCRIPTION, WITH UP TO 10 MEDICATION
000400*  LINE ITEMS CARRIED IN THE PRS-MEDICATIONS TABLE.  RECORD IS
000500*  HELD ON THE PRESCRIPTION-FILE (ORGANIZATION IS RELATIVE) --
000600*  THE GENERATED 3-DIGIT SEQUENCE EMBEDDED IN PRS-ID (PRESnnn)
000700*  IS THE RELATIVE RECORD NUMBER.
000800******************************************************************
000900*   MAINT LOG
001000*   04/15/97 JS   ORIGINAL LAYOUT FOR PRESCRIPTION MASTER
001100*   09/14/98 RFM  ADDED PRS-MEDICATIONS TABLE, MAX 10 LINES
001200*   06/30/99 JS   Y2K -- PRS-DATE/PRS-VALID-UNTIL EXPANDED CCYYMMDD
001300******************************************************************
001400 01  PRS-MASTER-REC.
001500     05  PRS-ID                       PIC X(07).
001600     05  PRS-PATIENT-ID               PIC X(06).
001700     05  PRS-DOCTOR-ID                PIC X(06).
001800     05  PRS-DATE.
001900         10  PRS-DATE-CCYY            PIC 9(04).
002000         10  PRS-DATE-MM              PIC 9(02).
002100         10  PRS-DATE-DD              PIC 9(02).
002200     05  PRS-VALID-UNTIL.
002300         10  PRS-VALID-CCYY           PIC 9(04).
002400         10  PRS-VALID-MM             PIC 9(02).
002500         10  PRS-VALID-DD             PIC 9(02).
002600     05  PRS-REFILLS-REMAINING        PIC 9(02).
002700     05  PRS-INSTRUCTIONS             PIC X(300).
002800     05  PRS-STATUS                   PIC X(09).
002900         88  PRS-IS-ACTIVE            VALUE "ACTIVE".
003000         88  PRS-IS-CANCELLED         VALUE "CANCELLED".
003100     05  PRS-NOTES                    PIC X(500).
003200     05  PRS-MED-COUNT                PIC 9(02) COMP-3.
003300     05  PRS-MEDICATIONS OCCURS 10 TIMES
003400                         INDEXED BY PRS-MED-IDX.
003500         10  PRS-MED-NAME             PIC X(40).
003600         10  PRS-MED-DOSAGE           PIC X(20).
003700         10  PRS-MED-FREQUENCY        PIC X(20).
003800         10  PRS-MED-DURATION         PIC X(20).
003900         10  PRS-MED-INSTRUCTIONS     PIC X(60).
004000     05  FILLER                       PIC X(02).
