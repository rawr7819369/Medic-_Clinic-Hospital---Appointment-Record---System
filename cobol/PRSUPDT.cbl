000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PRSUPDT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/15/97.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS AND POSTS THE NIGHTLY PRESCRIPTION
001300*          TRANSACTION FILE.  EACH TRANSACTION CREATES A NEW
001400*          PRESCRIPTION, ADDS A MEDICATION LINE TO AN EXISTING
001500*          PRESCRIPTION, OR APPLIES A REFILL.  A PRESCRIPTION
001600*          CARRIES UP TO 10 MEDICATION LINES IN THE PRS-
001700*          MEDICATIONS TABLE -- THE 11TH ADD-MEDICATION
001800*          TRANSACTION FOR A GIVEN PRESCRIPTION IS REJECTED.
001900*
002000******************************************************************
002100*
002200*          INPUT FILE    -   PRSTRAN  (PRESCRIPTION TRANSACTIONS)
002300*
002400*          OUTPUT FILE   -   PRSREJ   (REJECTED TRANSACTIONS)
002500*
002600*          UPDATED       -   PRESCRIPTION-FILE
002700*
002800*          REFERENCED    -   PATIENT-FILE, DOCTOR-FILE
002900*
003000*          DUMP FILE     -   SYSOUT
003100*
003200******************************************************************
003300*   MAINT LOG
003400*   04/15/97 JS   ORIGINAL LAYOUT
003500*   09/14/98 RFM  ADDED ADD-MEDICATION ACTION AND TABLE POSITION
003600*                 LOGIC, MODELLED ON THE DAILY-CHARGES TABLE SCAN
003700*   06/30/99 JS   Y2K -- PRS-DATE/PRS-VALID-UNTIL NOW COMPARED AS
003800*                 CCYYMMDD, SEE 400-REFILL-PRESCRIPTION
003820*   08/12/99 RFM  END-OF-RUN SUMMARY NOW BREAKS PRESCRIPTIONS
003830*                 TOUCHED THIS RUN OUT AS ACTIVE OR EXPIRED
003840*                 (VALID-UNTIL BEFORE TODAY), NOT JUST THE
003850*                 READ/WRITTEN/REJECTED TOTALS.  SEE THE NEW
003860*                 275-CLASSIFY-PRS-STATUS, CALLED FROM CREATE,
003870*                 ADD-MEDICATION AND REFILL.
003880*   09/06/00 TLW  CR-6102 -- RECOMPILED UNDER THE NEW LOADLIB
003885*                 NAMING STANDARD, NO LOGIC CHANGE.  REVIEWED
003890*                 PRS-VALID-UNTIL WINDOWING IN 400-REFILL-
003895*                 PRESCRIPTION, STILL GOOD THROUGH THE WINDOW'S
003896*                 PIVOT YEAR
003897*   02/14/01 RFM  PULLED THE UPSI-0 SWITCH -- NEVER USED SHOP-
003898*                 WIDE.  MOVED WS-DATE-6 AND MORE-TRANSACTIONS-SW
003899*                 OUT TO 77-LEVELS, OUR OLD EQUIPMENT-SYSTEM HABIT
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100         ASSIGN TO UT-S-SYSOUT
005200         ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT PRSTRAN-FILE
005500         ASSIGN TO UT-S-PRSTRAN
005600         ACCESS MODE IS SEQUENTIAL
005700         FILE STATUS IS PRSTRAN-STATUS.
005800
005900     SELECT PRSREJ-FILE
006000         ASSIGN TO UT-S-PRSREJ
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS PRSREJ-STATUS.
006300
006400     SELECT PATIENT-FILE
006500         ASSIGN TO PATMSTR
006600         ORGANIZATION IS RELATIVE
006700         ACCESS MODE IS RANDOM
006800         RELATIVE KEY IS WS-PAT-RELKEY
006900         FILE STATUS IS PATMSTR-STATUS.
007000
007100     SELECT DOCTOR-FILE
007200         ASSIGN TO DOCMSTR
007300         ORGANIZATION IS RELATIVE
007400         ACCESS MODE IS RANDOM
007500         RELATIVE KEY IS WS-DOC-RELKEY
007600         FILE STATUS IS DOCMSTR-STATUS.
007700
007800     SELECT PRESCRIPTION-FILE
007900         ASSIGN TO PRSMSTR
008000         ORGANIZATION IS RELATIVE
008100         ACCESS MODE IS DYNAMIC
008200         RELATIVE KEY IS WS-PRS-RELKEY
008300         FILE STATUS IS PRSMSTR-STATUS.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  SYSOUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 130 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS SYSOUT-REC.
009300 01  SYSOUT-REC                       PIC X(130).
009400
009500 FD  PRSTRAN-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     DATA RECORD IS PRSTRAN-LINE.
009900 01  PRSTRAN-LINE                     PIC X(600).
010000
010100 FD  PRSREJ-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     DATA RECORD IS PRSREJ-LINE.
010500 01  PRSREJ-LINE.
010600     05  PRSREJ-REASON                PIC X(60).
010700     05  PRSREJ-ORIGINAL-LINE         PIC X(600).
010800
010900 FD  PATIENT-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     DATA RECORD IS PAT-MASTER-REC.
011300     COPY PATMSTR.
011400
011500 FD  DOCTOR-FILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     DATA RECORD IS DOC-MASTER-REC.
011900     COPY DOCMSTR.
012000
012100 FD  PRESCRIPTION-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     DATA RECORD IS PRS-MASTER-REC.
012500     COPY PRSMSTR.
012600
012700 WORKING-STORAGE SECTION.
012800 01  FILE-STATUS-CODES.
012900     05  PRSTRAN-STATUS               PIC X(02).
013000         88  PRSTRAN-OK                VALUE "00".
013100         88  PRSTRAN-EOF               VALUE "10".
013200     05  PRSREJ-STATUS                PIC X(02).
013300         88  PRSREJ-OK                 VALUE "00".
013400     05  PATMSTR-STATUS                PIC X(02).
013500         88  PATMSTR-OK                VALUE "00", "02".
013600         88  PATMSTR-NOTFND             VALUE "23".
013700     05  DOCMSTR-STATUS                PIC X(02).
013800         88  DOCMSTR-OK                VALUE "00", "02".
013900         88  DOCMSTR-NOTFND             VALUE "23".
014000     05  PRSMSTR-STATUS                PIC X(02).
014100         88  PRSMSTR-OK                VALUE "00", "02".
014200         88  PRSMSTR-NOTFND             VALUE "23".
014300
014400     COPY PRSTRAN.
014420
014440     77  WS-DATE-6                    PIC 9(06).
014450     77  WS-DATE-BROKEN REDEFINES WS-DATE-6.
014460         10  WS-DATE-YY               PIC 9(02).
014470         10  WS-DATE-MM               PIC 9(02).
014480         10  WS-DATE-DD               PIC 9(02).
014490
014495     77  MORE-TRANSACTIONS-SW         PIC X(01) VALUE "Y".
014496         88  NO-MORE-TRANSACTIONS     VALUE "N".
014500
014600 01  WS-RELATIVE-KEYS.
014700     05  WS-PAT-RELKEY                PIC 9(06) COMP.
014800     05  WS-DOC-RELKEY                PIC 9(06) COMP.
014900     05  WS-PRS-RELKEY                PIC 9(06) COMP.
015000
015100 01  WS-DATE-WORK-AREA.
015700     05  WS-TODAY-CCYY                PIC 9(04) COMP.
015800     05  WS-TODAY-CCYYMMDD            PIC 9(08).
015900
016000 01  WS-ID-PARSE-AREA.
016100     05  WS-ID-PARSE-X                PIC X(03).
016200     05  WS-ID-PARSE-9 REDEFINES WS-ID-PARSE-X
016300                                      PIC 9(03).
016400
016500 01  WS-TRAN-DATE-PARSE-AREA.
016600     05  WS-TD-CCYY-X                 PIC X(04).
016700     05  WS-TD-DASH1                  PIC X(01).
016800     05  WS-TD-MM-X                   PIC X(02).
016900     05  WS-TD-DASH2                  PIC X(01).
017000     05  WS-TD-DD-X                   PIC X(02).
017100 01  WS-TRAN-DATE-PARSE-FIELDS REDEFINES WS-TRAN-DATE-PARSE-AREA.
017200     05  WS-TD-CCYY-9                 PIC 9(04).
017300     05  FILLER                       PIC X(01).
017400     05  WS-TD-MM-9                   PIC 9(02).
017500     05  FILLER                       PIC X(01).
017600     05  WS-TD-DD-9                   PIC 9(02).
017700
017800 01  WS-PRS-VALID-CCYYMMDD            PIC 9(08).
017900
018000 01  COUNTERS-AND-ACCUMULATORS.
018100     05  RECORDS-READ                 PIC S9(07) COMP-3 VALUE ZERO.
018200     05  RECORDS-WRITTEN              PIC S9(07) COMP-3 VALUE ZERO.
018300     05  RECORDS-REJECTED             PIC S9(07) COMP-3 VALUE ZERO.
018400     05  WS-PRS-COUNT                 PIC S9(06) COMP VALUE ZERO.
018500     05  WS-TOKEN-COUNT               PIC S9(04) COMP VALUE ZERO.
018510*    END-OF-RUN ACTIVE/EXPIRED BREAKDOWN OF EVERY PRESCRIPTION
018520*    TOUCHED THIS RUN (CREATE, ADD-MEDICATION OR REFILL).
018530     05  WS-PRS-ACTIVE-CT             PIC S9(06) COMP VALUE ZERO.
018540     05  WS-PRS-EXPIRED-CT            PIC S9(06) COMP VALUE ZERO.
018600
018700 01  FLAGS-AND-SWITCHES.
019000     05  TRAN-ERROR-SW                PIC X(01).
019100         88  TRAN-ERROR-FOUND         VALUE "Y".
019200     05  CURRENT-ROW-SW               PIC X(01).
019300         88  CURRENT-ROW              VALUE "Y".
019400
019500 01  REJECT-REASON-MSG                PIC X(60).
019600
019700 01  WS-GENERATED-ID                  PIC X(07).
019800
019900 01  WS-WORK-LTH                      PIC S9(04) COMP.
020000
020100*    HAND-CARRIED COPY OF FLDEDIT'S LINKAGE RECORD -- SEE THE
020200*    SHOP RULE ON PAGE 2 OF FLDEDIT -- PARAMETER RECORDS ARE
020300*    DUPLICATED IN EACH CALLER, NOT SHARED THROUGH A COPYBOOK.
020400 01  WS-EDIT-CONTROL.
020500     05  WE-FIELD-TYPE                PIC X(12).
020600     05  WE-TEXT-VALUE                PIC X(500).
020700     05  WE-NUMERIC-VALUE             PIC S9(07) COMP.
020800     05  WE-MIN-LENGTH                PIC S9(04) COMP.
020900     05  WE-MAX-LENGTH                PIC S9(04) COMP.
021000     05  WE-TODAY-CCYYMMDD            PIC 9(08).
021100     05  WE-RETURN-CODE               PIC X(01).
021200         88  WE-FIELD-VALID           VALUE "Y".
021300         88  WE-FIELD-INVALID         VALUE "N".
021400
021500     COPY ABENDREC.
021600
021700 01  PARA-NAME                        PIC X(30).
021800
021900 PROCEDURE DIVISION.
021910     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021920     PERFORM 100-MAINLINE THRU 100-EXIT
021930             UNTIL NO-MORE-TRANSACTIONS.
021940     PERFORM 999-CLEANUP THRU 999-EXIT.
021950     MOVE +0 TO RETURN-CODE.
021960     GOBACK.
022000
022100 000-HOUSEKEEPING.
022200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022300     DISPLAY "******** BEGIN JOB PRSUPDT ********".
022400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022500     PERFORM 810-ESTABLISH-TODAY THRU 810-EXIT.
022600     PERFORM 820-COUNT-PRESCRIPTIONS THRU 825-EXIT.
022700     PERFORM 900-READ-PRSTRAN THRU 900-EXIT.
022800     IF NO-MORE-TRANSACTIONS
022900         MOVE "EMPTY PRESCRIPTION TRANSACTION FILE" TO ABEND-REASON
023000         GO TO 1000-ABEND-RTN.
023100 000-EXIT.
023200     EXIT.
023300
023400 100-MAINLINE.
023500     MOVE "100-MAINLINE" TO PARA-NAME.
023600     MOVE "N" TO TRAN-ERROR-SW.
023700     IF PRS-ACTN-CREATE
023800         PERFORM 200-CREATE-PRESCRIPTION THRU 200-EXIT
023900     ELSE IF PRS-ACTN-ADD-MED
024000         PERFORM 300-ADD-MEDICATION THRU 300-EXIT
024100     ELSE IF PRS-ACTN-REFILL
024200         PERFORM 400-REFILL-PRESCRIPTION THRU 400-EXIT
024300     ELSE
024400         MOVE "Y" TO TRAN-ERROR-SW
024500         MOVE "INVALID ACTION ON TRANSACTION" TO REJECT-REASON-MSG.
024600     IF TRAN-ERROR-FOUND
024700         ADD 1 TO RECORDS-REJECTED
024800         PERFORM 700-WRITE-REJECT THRU 700-EXIT.
024900     PERFORM 900-READ-PRSTRAN THRU 900-EXIT.
025000 100-EXIT.
025100     EXIT.
025200
025300 200-CREATE-PRESCRIPTION.
025400     MOVE "200-CREATE-PRESCRIPTION" TO PARA-NAME.
025500     MOVE "TEXTLEN" TO WE-FIELD-TYPE.
025600     MOVE PRS-TRAN-INSTRUCTIONS TO WE-TEXT-VALUE.
025700     MOVE 5 TO WE-MIN-LENGTH.
025800     MOVE 500 TO WE-MAX-LENGTH.
025900     CALL "FLDEDIT" USING WS-EDIT-CONTROL.
026000     IF WE-FIELD-INVALID
026100         MOVE "Y" TO TRAN-ERROR-SW
026200         MOVE "INSTRUCTIONS FAIL LENGTH EDIT" TO REJECT-REASON-MSG
026300         GO TO 200-EXIT.
026400
026500     MOVE "FUTUREDATE" TO WE-FIELD-TYPE.
026600     MOVE PRS-TRAN-VALID-UNTIL TO WE-TEXT-VALUE.
026650     MOVE WS-TODAY-CCYYMMDD TO WE-TODAY-CCYYMMDD.
026700     CALL "FLDEDIT" USING WS-EDIT-CONTROL.
026800     IF WE-FIELD-INVALID
026900         MOVE "Y" TO TRAN-ERROR-SW
027000         MOVE "VALID-UNTIL FAILS FORMAT OR IS BEFORE TODAY" TO
027050             REJECT-REASON-MSG
027100         GO TO 200-EXIT.
027200
027300     MOVE PRS-TRAN-VALID-UNTIL(1:4) TO WS-TD-CCYY-X.
027400     MOVE PRS-TRAN-VALID-UNTIL(6:2) TO WS-TD-MM-X.
027500     MOVE PRS-TRAN-VALID-UNTIL(9:2) TO WS-TD-DD-X.
028200
028300     MOVE PRS-TRAN-DOCTOR-ID (4:3) TO WS-ID-PARSE-X.
028400     MOVE WS-ID-PARSE-9 TO WS-DOC-RELKEY.
028500     READ DOCTOR-FILE INTO DOC-MASTER-REC
028600         INVALID KEY
028700             MOVE "Y" TO TRAN-ERROR-SW
028800             MOVE "DOCTOR NOT ON FILE" TO REJECT-REASON-MSG
028900             GO TO 200-EXIT.
029000     IF DOC-ID NOT = PRS-TRAN-DOCTOR-ID
029100         MOVE "Y" TO TRAN-ERROR-SW
029200         MOVE "DOCTOR NOT ON FILE" TO REJECT-REASON-MSG
029300         GO TO 200-EXIT.
029400
029500     MOVE PRS-TRAN-PATIENT-ID (4:3) TO WS-ID-PARSE-X.
029600     MOVE WS-ID-PARSE-9 TO WS-PAT-RELKEY.
029700     READ PATIENT-FILE INTO PAT-MASTER-REC
029800         INVALID KEY
029900             MOVE "Y" TO TRAN-ERROR-SW
030000             MOVE "PATIENT NOT ON FILE" TO REJECT-REASON-MSG
030100             GO TO 200-EXIT.
030200     IF PAT-ID NOT = PRS-TRAN-PATIENT-ID
030300         MOVE "Y" TO TRAN-ERROR-SW
030400         MOVE "PATIENT NOT ON FILE" TO REJECT-REASON-MSG
030500         GO TO 200-EXIT.
030600
030700     ADD 1 TO WS-PRS-COUNT.
030800     MOVE WS-PRS-COUNT TO WS-ID-PARSE-9.
030900     STRING "PRES" WS-ID-PARSE-X DELIMITED BY SIZE
031000         INTO WS-GENERATED-ID.
031100     MOVE WS-GENERATED-ID TO PRS-ID.
031200     MOVE PRS-TRAN-PATIENT-ID TO PRS-PATIENT-ID.
031300     MOVE PRS-TRAN-DOCTOR-ID TO PRS-DOCTOR-ID.
031400     MOVE WS-TODAY-CCYY TO PRS-DATE-CCYY.
031500     MOVE WS-DATE-MM TO PRS-DATE-MM.
031600     MOVE WS-DATE-DD TO PRS-DATE-DD.
031700     MOVE WS-TD-CCYY-9 TO PRS-VALID-CCYY.
031800     MOVE WS-TD-MM-9 TO PRS-VALID-MM.
031900     MOVE WS-TD-DD-9 TO PRS-VALID-DD.
032000     MOVE PRS-TRAN-REFILLS TO PRS-REFILLS-REMAINING.
032200     MOVE PRS-TRAN-INSTRUCTIONS TO PRS-INSTRUCTIONS.
032300     MOVE "ACTIVE" TO PRS-STATUS.
032400     MOVE SPACES TO PRS-NOTES.
032500     MOVE ZERO TO PRS-MED-COUNT.
032600     MOVE SPACES TO PRS-MEDICATIONS(1), PRS-MEDICATIONS(2),
032700         PRS-MEDICATIONS(3), PRS-MEDICATIONS(4),
032800         PRS-MEDICATIONS(5), PRS-MEDICATIONS(6),
032900         PRS-MEDICATIONS(7), PRS-MEDICATIONS(8),
033000         PRS-MEDICATIONS(9), PRS-MEDICATIONS(10).
033100     MOVE SPACES TO FILLER IN PRS-MASTER-REC.
033200     MOVE WS-PRS-COUNT TO WS-PRS-RELKEY.
033300     WRITE PRS-MASTER-REC
033400         INVALID KEY
033500             MOVE "PRSMSTR WRITE FAILED ON CREATE" TO ABEND-REASON
033600             GO TO 1000-ABEND-RTN.
033700     ADD 1 TO RECORDS-WRITTEN.
033750     PERFORM 275-CLASSIFY-PRS-STATUS THRU 275-EXIT.
033800 200-EXIT.
033900     EXIT.
034000
034100 300-ADD-MEDICATION.                                              091498RFM
034200     MOVE "300-ADD-MEDICATION" TO PARA-NAME.
034300     MOVE "TEXTLEN" TO WE-FIELD-TYPE.
034400     MOVE PRS-TRAN-MED-NAME TO WE-TEXT-VALUE.
034500     MOVE 1 TO WE-MIN-LENGTH.
034600     MOVE 40 TO WE-MAX-LENGTH.
034700     CALL "FLDEDIT" USING WS-EDIT-CONTROL.
034800     IF WE-FIELD-INVALID
034900         MOVE "Y" TO TRAN-ERROR-SW
035000         MOVE "MEDICATION NAME IS BLANK" TO REJECT-REASON-MSG
035100         GO TO 300-EXIT.
035200
035300     IF PRS-TRAN-MED-DOSAGE = SPACES OR
035400        PRS-TRAN-MED-FREQUENCY = SPACES OR
035500        PRS-TRAN-MED-DURATION = SPACES
035600         MOVE "Y" TO TRAN-ERROR-SW
035700         MOVE "DOSAGE/FREQUENCY/DURATION MUST NOT BE BLANK" TO
035800             REJECT-REASON-MSG
035900         GO TO 300-EXIT.
036000
036100     MOVE PRS-TRAN-ID (5:3) TO WS-ID-PARSE-X.
036200     MOVE WS-ID-PARSE-9 TO WS-PRS-RELKEY.
036300     READ PRESCRIPTION-FILE INTO PRS-MASTER-REC
036400         INVALID KEY
036500             MOVE "Y" TO TRAN-ERROR-SW
036600             MOVE "PRESCRIPTION NOT ON FILE" TO REJECT-REASON-MSG
036700             GO TO 300-EXIT.
036800     IF PRS-ID NOT = PRS-TRAN-ID
036900         MOVE "Y" TO TRAN-ERROR-SW
037000         MOVE "PRESCRIPTION NOT ON FILE" TO REJECT-REASON-MSG
037100         GO TO 300-EXIT.
037200
037300     IF PRS-MED-COUNT = 10
037400         MOVE "Y" TO TRAN-ERROR-SW
037500         MOVE "PRESCRIPTION ALREADY HAS 10 MEDICATION LINES" TO
037600             REJECT-REASON-MSG
037700         GO TO 300-EXIT.
037800
037900     MOVE "N" TO CURRENT-ROW-SW.
038000     PERFORM 250-POSITION-MED-TABLE-IDX THRU 250-EXIT
038100         VARYING PRS-MED-IDX FROM 1 BY 1
038200         UNTIL PRS-MED-IDX > 10 OR CURRENT-ROW.
038300
038400     MOVE PRS-TRAN-MED-NAME TO PRS-MED-NAME(PRS-MED-IDX).
038500     MOVE PRS-TRAN-MED-DOSAGE TO PRS-MED-DOSAGE(PRS-MED-IDX).
038600     MOVE PRS-TRAN-MED-FREQUENCY TO PRS-MED-FREQUENCY(PRS-MED-IDX).
038700     MOVE PRS-TRAN-MED-DURATION TO PRS-MED-DURATION(PRS-MED-IDX).
038800     MOVE PRS-TRAN-MED-INSTRUCTIONS TO
038900         PRS-MED-INSTRUCTIONS(PRS-MED-IDX).
039000     ADD 1 TO PRS-MED-COUNT.
039100     REWRITE PRS-MASTER-REC
039200         INVALID KEY
039300             MOVE "PRSMSTR REWRITE FAILED ON ADD-MEDICATION" TO
039400             REJECT-REASON-MSG
039500             GO TO 1000-ABEND-RTN.
039600     ADD 1 TO RECORDS-WRITTEN.
039650     PERFORM 275-CLASSIFY-PRS-STATUS THRU 275-EXIT.
039700 300-EXIT.
039800     EXIT.
039900
040000 250-POSITION-MED-TABLE-IDX.                                      091498RFM
040100     MOVE "250-POSITION-MED-TABLE-IDX" TO PARA-NAME.
040200     IF PRS-MED-NAME(PRS-MED-IDX) = SPACES
040300         MOVE "Y" TO CURRENT-ROW-SW
040400         GO TO 250-EXIT.
040500 250-EXIT.
040600     EXIT.
040610
040620*    08/12/99 RFM -- CLASSIFIES THE PRESCRIPTION MASTER RECORD
040630*    JUST WRITTEN OR REWRITTEN AS ACTIVE OR EXPIRED (VALID-UNTIL
040640*    BEFORE TODAY) FOR THE END-OF-RUN SUMMARY.  CALLED FROM
040650*    200-CREATE-PRESCRIPTION, 300-ADD-MEDICATION AND
040660*    400-REFILL-PRESCRIPTION RIGHT AFTER THE WRITE/REWRITE
040670*    SUCCEEDS.
040680 275-CLASSIFY-PRS-STATUS.                                         081299RFM
040690     MOVE "275-CLASSIFY-PRS-STATUS" TO PARA-NAME.
040700     COMPUTE WS-PRS-VALID-CCYYMMDD =
040710         (PRS-VALID-CCYY * 10000) + (PRS-VALID-MM * 100) + PRS-VALID-DD.
040720     IF WS-TODAY-CCYYMMDD > WS-PRS-VALID-CCYYMMDD
040730         ADD 1 TO WS-PRS-EXPIRED-CT
040740     ELSE
040750         ADD 1 TO WS-PRS-ACTIVE-CT.
040760 275-EXIT.
040770     EXIT.
040780
040800 400-REFILL-PRESCRIPTION.                                         063099JS
040900     MOVE "400-REFILL-PRESCRIPTION" TO PARA-NAME.
041000     MOVE PRS-TRAN-ID (5:3) TO WS-ID-PARSE-X.
041100     MOVE WS-ID-PARSE-9 TO WS-PRS-RELKEY.
041200     READ PRESCRIPTION-FILE INTO PRS-MASTER-REC
041300         INVALID KEY
041400             MOVE "Y" TO TRAN-ERROR-SW
041500             MOVE "PRESCRIPTION NOT ON FILE" TO REJECT-REASON-MSG
041600             GO TO 400-EXIT.
041700     IF PRS-ID NOT = PRS-TRAN-ID
041800         MOVE "Y" TO TRAN-ERROR-SW
041900         MOVE "PRESCRIPTION NOT ON FILE" TO REJECT-REASON-MSG
042000         GO TO 400-EXIT.
042100
042200     IF PRS-REFILLS-REMAINING NOT > 0
042300         MOVE "Y" TO TRAN-ERROR-SW
042400         MOVE "NO REFILLS REMAINING" TO REJECT-REASON-MSG
042500         GO TO 400-EXIT.
042600
042700     COMPUTE WS-PRS-VALID-CCYYMMDD =
042800         (PRS-VALID-CCYY * 10000) + (PRS-VALID-MM * 100) + PRS-VALID-DD.
042900     IF WS-TODAY-CCYYMMDD > WS-PRS-VALID-CCYYMMDD
043000         MOVE "Y" TO TRAN-ERROR-SW
043100         MOVE "PRESCRIPTION HAS EXPIRED" TO REJECT-REASON-MSG
043200         GO TO 400-EXIT.
043300
043400     IF NOT PRS-IS-ACTIVE
043500         MOVE "Y" TO TRAN-ERROR-SW
043600         MOVE "PRESCRIPTION IS NOT ACTIVE" TO REJECT-REASON-MSG
043700         GO TO 400-EXIT.
043800
043900     SUBTRACT 1 FROM PRS-REFILLS-REMAINING.
044000     REWRITE PRS-MASTER-REC
044100         INVALID KEY
044200             MOVE "PRSMSTR REWRITE FAILED ON REFILL" TO ABEND-REASON
044300             GO TO 1000-ABEND-RTN.
044400     ADD 1 TO RECORDS-WRITTEN.
044450     PERFORM 275-CLASSIFY-PRS-STATUS THRU 275-EXIT.
044500 400-EXIT.
044600     EXIT.
044700
044800 700-WRITE-REJECT.
044900     MOVE "700-WRITE-REJECT" TO PARA-NAME.
045000     MOVE REJECT-REASON-MSG TO PRSREJ-REASON.
045100     MOVE PRSTRAN-LINE TO PRSREJ-ORIGINAL-LINE.
045200     WRITE PRSREJ-LINE.
045300 700-EXIT.
045400     EXIT.
045500
045600 800-OPEN-FILES.
045700     MOVE "800-OPEN-FILES" TO PARA-NAME.
045800     OPEN INPUT PRSTRAN-FILE.
045900     OPEN OUTPUT PRSREJ-FILE.
046000     OPEN OUTPUT SYSOUT.
046100     OPEN I-O PATIENT-FILE.
046200     OPEN I-O DOCTOR-FILE.
046300     OPEN I-O PRESCRIPTION-FILE.
046400     IF NOT PRSTRAN-OK
046500         MOVE "PRSTRAN-FILE OPEN FAILED" TO ABEND-REASON
046600         GO TO 1000-ABEND-RTN.
046700 800-EXIT.
046800     EXIT.
046900
047000 810-ESTABLISH-TODAY.                                             063099JS
047100     MOVE "810-ESTABLISH-TODAY" TO PARA-NAME.
047200     ACCEPT WS-DATE-6 FROM DATE.
047300     IF WS-DATE-YY < 50
047400         COMPUTE WS-TODAY-CCYY = 2000 + WS-DATE-YY
047500     ELSE
047600         COMPUTE WS-TODAY-CCYY = 1900 + WS-DATE-YY.
047700     COMPUTE WS-TODAY-CCYYMMDD =
047800         (WS-TODAY-CCYY * 10000) + (WS-DATE-MM * 100) + WS-DATE-DD.
047900 810-EXIT.
048000     EXIT.
048100
048200 820-COUNT-PRESCRIPTIONS.
048300     MOVE "820-COUNT-PRESCRIPTIONS" TO PARA-NAME.
048400     MOVE ZERO TO WS-PRS-COUNT.
048500     MOVE 1 TO WS-PRS-RELKEY.
048600     READ PRESCRIPTION-FILE INTO PRS-MASTER-REC NEXT RECORD
048700         AT END
048800             GO TO 825-EXIT.
048900     PERFORM 825-BUMP-PRESCRIPTION-COUNT THRU 825-EXIT
049000         UNTIL PRSMSTR-NOTFND.
049100 825-BUMP-PRESCRIPTION-COUNT.
049200     ADD 1 TO WS-PRS-COUNT.
049300     READ PRESCRIPTION-FILE INTO PRS-MASTER-REC NEXT RECORD
049400         AT END
049500             MOVE "23" TO PRSMSTR-STATUS.
049600 825-EXIT.
049700     EXIT.
049800
049900 850-CLOSE-FILES.
050000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
050100     CLOSE PRSTRAN-FILE, PRSREJ-FILE, SYSOUT,
050200         PATIENT-FILE, DOCTOR-FILE, PRESCRIPTION-FILE.
050300 850-EXIT.
050400     EXIT.
050500
050600 900-READ-PRSTRAN.
050700     MOVE "900-READ-PRSTRAN" TO PARA-NAME.
050800     READ PRSTRAN-FILE INTO PRSTRAN-LINE
050900         AT END
051000             MOVE "N" TO MORE-TRANSACTIONS-SW
051100             GO TO 900-EXIT.
051200     ADD 1 TO RECORDS-READ.
051300     PERFORM 910-PARSE-PRSTRAN-LINE THRU 910-EXIT.
051400     PERFORM 920-DISTRIBUTE-TOKENS THRU 920-EXIT.
051500 900-EXIT.
051600     EXIT.
051700
051800 910-PARSE-PRSTRAN-LINE.
051900     MOVE "910-PARSE-PRSTRAN-LINE" TO PARA-NAME.
051950     MOVE SPACES TO PRS-TRANSACTION-REC.
052000     MOVE ZERO TO WS-TOKEN-COUNT.
052100     UNSTRING PRSTRAN-LINE DELIMITED BY "|"
052200         INTO PRS-TOKEN (1), PRS-TOKEN (2), PRS-TOKEN (3),
052300              PRS-TOKEN (4), PRS-TOKEN (5), PRS-TOKEN (6),
052400              PRS-TOKEN (7), PRS-TOKEN (8), PRS-TOKEN (9),
052500              PRS-TOKEN (10), PRS-TOKEN (11)
052600         TALLYING IN WS-TOKEN-COUNT.
052700 910-EXIT.
052800     EXIT.
052900
053000 920-DISTRIBUTE-TOKENS.
053100     MOVE "920-DISTRIBUTE-TOKENS" TO PARA-NAME.
053200     MOVE PRS-TOKEN (1) TO PRS-TRAN-ACTION.
053300     MOVE PRS-TOKEN (2) TO PRS-TRAN-ID.
053400     MOVE PRS-TOKEN (3) TO PRS-TRAN-PATIENT-ID.
053500     MOVE PRS-TOKEN (4) TO PRS-TRAN-DOCTOR-ID.
053600     MOVE PRS-TOKEN (5) TO PRS-TRAN-VALID-UNTIL.
053700     MOVE PRS-TOKEN (6) TO PRS-TRAN-REFILLS.
053800     MOVE PRS-TOKEN (7) TO PRS-TRAN-INSTRUCTIONS.
053900     MOVE PRS-TOKEN (8) TO PRS-TRAN-MED-NAME.
054000     MOVE PRS-TOKEN (9) TO PRS-TRAN-MED-DOSAGE.
054100     MOVE PRS-TOKEN (10) TO PRS-TRAN-MED-FREQUENCY.
054200     MOVE PRS-TOKEN (11) TO PRS-TRAN-MED-DURATION.
054300 920-EXIT.
054400     EXIT.
054500
054600 999-CLEANUP.
054700     MOVE "999-CLEANUP" TO PARA-NAME.
054800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
054900     DISPLAY "PRESCRIPTION TRANSACTIONS READ    = " RECORDS-READ.
055000     DISPLAY "PRESCRIPTION RECORDS WRITTEN       = " RECORDS-WRITTEN.
055100     DISPLAY "PRESCRIPTION TRANSACTIONS REJECTED = " RECORDS-REJECTED.
055110     DISPLAY "** PRESCRIPTIONS CREATED **".
055120     DISPLAY WS-PRS-COUNT.
055130     DISPLAY "** PRESCRIPTIONS ACTIVE  **".
055140     DISPLAY WS-PRS-ACTIVE-CT.
055150     DISPLAY "** PRESCRIPTIONS EXPIRED **".
055160     DISPLAY WS-PRS-EXPIRED-CT.
055200     DISPLAY "******** END JOB PRSUPDT ********".
055300 999-EXIT.
055400     EXIT.
055500
055600 1000-ABEND-RTN.
055700     MOVE PARA-NAME TO ABEND-PARA-NAME.
055800     WRITE SYSOUT-REC FROM ABEND-TRACE-REC.
055900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
056000     DISPLAY "*** ABNORMAL END OF JOB - PRSUPDT ***" UPON CONSOLE.
056100     DIVIDE ABEND-ZERO-VAL INTO ABEND-ONE-VAL.
056200     GOBACK.
